*******************************************
*                                          *
*  Record Definition For Case Master File *
*     Uses Cs-Country + Cs-Date as key     *
*     (sequential file, no keyed access -  *
*      every program reads it end to end)  *
*******************************************
*  File size 100 bytes.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* Cs-Date is kept DISPLAY, unlike the earlier outbreak extract's
*  binary date field, because every STATS paragraph takes a
*  substring of it for the yyyy-mm / yyyy period break - binary
*  would need an extra move each time just to get at the digits.
*
* 04/02/26 vbc - Created for CV batch conversion project.
* 06/02/26 vbc - Added filler pad to round record to 100 bytes.
*
 01  CV-Case-Record.
     03  Cs-Country            pic x(20).
     03  Cs-Province           pic x(20).
     03  Cs-Date               pic 9(8).
     03  Cs-Date-Group  redefines Cs-Date.
         05  Cs-Date-Year      pic 9(4).
         05  Cs-Date-Month     pic 9(2).
         05  Cs-Date-Day       pic 9(2).
     03  Cs-Confirmed          pic 9(9).
     03  Cs-Deaths             pic 9(9).
     03  Cs-Recovered          pic 9(9).
     03  Cs-Latitude           pic s9(3)v9(4).
     03  Cs-Longitude          pic s9(3)v9(4).
     03  filler                pic x(11).
*

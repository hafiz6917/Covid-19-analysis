* Select For Raw Daily Case Report Input File
* 04/02/26 vbc - Created.
*
     select  Raw-Daily-File   assign       CVRAWIN
                              organization line sequential
                              status       Raw-Status.
*

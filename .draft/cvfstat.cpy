* Generic file status to message text translation - copied with
*  REPLACING into the zz040 paragraph of each program.  Same
*  generic status/message idiom this shop keeps in every suite.
* 04/02/26 vbc - Created.
*
     evaluate   STATUS
         when   "00"  move  "Ok"                    to MSG
         when   "10"  move  "End of file"            to MSG
         when   "23"  move  "Record not found"       to MSG
         when   "35"  move  "File does not exist"    to MSG
         when   "37"  move  "File open mode error"   to MSG
         when   "41"  move  "File already open"      to MSG
         when   "42"  move  "File not open"          to MSG
         when   other move  "Unknown file error"     to MSG
     end-evaluate
*

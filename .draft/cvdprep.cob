****************************************************************
*                                                               *
*                 CV Batch   -   Data Preparation                *
*        Reads the daily case extract, restricts it to the     *
*        seven priority countries and the 2021-2023 window,    *
*        defaults missing fields and builds the sorted         *
*        Case Master file used by every CV statistics program. *
*                                                               *
****************************************************************
*
 identification          division.
*================================
*
 program-id.             cvdprep.
 author.                 Vincent B Coen.
 installation.           Applewood Computers - Health Statistics Unit.
 date-written.           12/03/1984.
 date-compiled.
 security.               Copyright (C) 1984-2026 & later,
                          Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    Remarks.            Originally written for the State Health
*                         Department's general outbreak case-tracking
*                         extract.  Re-purposed 1998 for annual flu
*                         surveillance and again, 2021, for the WHO
*                         style daily COVID-19 extract - this is the
*                         2021 rebuild.
*
*    Version.            See Prog-Name in Ws.
*
*    Called modules.     None.
*
*    Files used :
*                        CVRAWIN.   Raw daily case extract (in).
*                        CVMAST.    Case master, sorted (out).
*
*    Error messages used.
*                        CV001 - CV003.
*
* Changes:
* 12/03/84 vbc - 1.0.00 Created for the health dept case-tracking run.
* 04/11/86 vbc -    .01 Added province defaulting - too many blanks
*                       coming back from the county offices.
* 19/06/91 vbc -    .02 Widened confirmed/deaths/recovered from 9(6)
*                       to 9(9) - county office overflowed a count.
* 14/02/94 vbc - 1.1.00 Added latitude/longitude carry-through for the
*                       new mapping extract.
* 21/09/98 vbc - 1.2.00 Year-2000 fix - date window test and sort key
*                       recompared as full 4-digit years, not the 2
*                       digit year that had crept into two IF's.
* 03/01/99 vbc -    .01 Confirmed Y2K fix above ran clean over the
*                       millennium rollover test data.
* 17/05/04 vbc -    .02 Added county office transmission reject count
*                       to the end of run display.
* 22/03/12 rkt -    .03 Sort now ascending country then date per new
*                       reporting standard (was date then country).
* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract.
*                       Whitelist cut back to the 7 priority countries
*                       (India, Brazil, Russia, UK, Egypt, Italy, RSA)
*                       and year window fixed at 2021-2023 per the
*                       Ministry's reporting mandate.
* 19/11/22 jph -    .01 Numeric/coordinate defaulting paragraph split
*                       out of the edit paragraph for clarity.
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Applewood Computers Health Statistics
* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
* 1984-2026 and later.
*
* This program is free software; you can redistribute it and/or modify
* it under the terms of the GNU General Public License as published
* by the Free Software Foundation; version 3 and later, for personal
* usage only and that includes use within a business, but excluding
* repackaging or resale in any way.
*
* This program is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
* General Public License for more details.
*
*************************************************************************
*
 environment              division.
*================================
*
 copy "cvenvdv.cob".
*
 input-output             section.
 file-control.
 copy "selraw.cob".
 copy "selcase.cob".
*
 data                     division.
*================================
*
 file section.
*
 fd  Raw-Daily-File.
 copy "cvraw.cob".
*
 fd  Case-Master-File.
 copy "cvcase.cob".
*
 sd  Cv-Sort-Work.
 copy "cvcase.cob" replacing Cv-Case-Record by Cv-Sort-Record.
*
 working-storage section.
*-----------------------
 77  Prog-Name               pic x(17) value "Cvdprep (2.0.01)".
*
 01  Ws-Data.
     03  Raw-Status          pic xx      value zero.
     03  Case-Status         pic xx      value zero.
     03  Ws-Recs-Read        binary-long unsigned value zero.
     03  Ws-Recs-Accepted    binary-long unsigned value zero.
     03  Ws-Recs-Rej-Country binary-long unsigned value zero.
     03  Ws-Recs-Rej-Year    binary-long unsigned value zero.
     03  Ws-Eval-Msg         pic x(25)   value spaces.
     03  filler              pic x(09).
*
* Raw byte view, not currently used - kept in case a future screen
*  rewrite needs to shunt the whole block in one move.
 01  Ws-Data-Raw  redefines Ws-Data
                            pic x(54).
*
 01  Ws-Case-Build.
     03  Wb-Country          pic x(20).
     03  Wb-Province         pic x(20).
     03  Wb-Date             pic 9(8).
     03  Wb-Date-Group  redefines Wb-Date.
         05  Wb-Date-Year    pic 9(4).
         05  Wb-Date-Month   pic 9(2).
         05  Wb-Date-Day     pic 9(2).
     03  Wb-Confirmed        pic 9(9).
     03  Wb-Deaths           pic 9(9).
     03  Wb-Recovered        pic 9(9).
     03  Wb-Latitude         pic s9(3)v9(4).
     03  Wb-Longitude        pic s9(3)v9(4).
     03  filler              pic x(11).
*
 01  Ws-Report-Counts.
     03  Ws-Rc-Read          pic zzz,zzz,zz9.
     03  Ws-Rc-Accepted      pic zzz,zzz,zz9.
     03  Ws-Rc-Rej-Country   pic zzz,zzz,zz9.
     03  Ws-Rc-Rej-Year      pic zzz,zzz,zz9.
     03  filler              pic x(04).
 01  Ws-Report-Counts-Alpha redefines Ws-Report-Counts
                            pic x(48).
*
 copy "cvctryw.cob".
*
 01  Error-Messages.
*  Program specific
     03  Cv001   pic x(40) value "CV001 Raw daily extract not found -".
     03  Cv002   pic x(38) value "CV002 Case master create failed -".
     03  Cv003   pic x(30) value "CV003 Unexpected read error -".
     03  filler  pic x(05).
*
 procedure division.
*===================
*
 aa000-Main                  section.
*************************************
*
     perform aa010-Open-Files.
     perform aa050-Sort-Master.
     perform aa090-Wrap-Up.
     goback.
*
 aa000-Exit.
     exit section.
*
 aa010-Open-Files            section.
*************************************
*
     open input Raw-Daily-File.
     if  Raw-Status not = "00"
         perform zz040-Evaluate-Message
         display Cv001 " " Raw-Status " " Ws-Eval-Msg
         goback
     end-if.
*
 aa010-Exit.
     exit section.
*
*----------------------------------------------------------------
* The master file is built entirely inside the SORT - see the
*  aa060 input procedure below.  SORT opens and closes both the
*  work file and Case-Master-File itself; do not OPEN either one
*  here.
*----------------------------------------------------------------
 aa050-Sort-Master            section.
*************************************
*
     sort Cv-Sort-Work
         on ascending key Cs-Country of Cv-Sort-Record
                          Cs-Date    of Cv-Sort-Record
         input procedure  aa060-Supply-Records
         giving Case-Master-File.
     if  Case-Status not = "00"
         perform zz040-Evaluate-Message
         display Cv002 " " Case-Status " " Ws-Eval-Msg
     end-if.
*
 aa050-Exit.
     exit section.
*
 aa060-Supply-Records         section.
*************************************
*
     perform aa070-Read-Raw thru aa070-Exit
         until Raw-Status = "10".
*
 aa060-Exit.
     exit section.
*
 aa070-Read-Raw.
     read Raw-Daily-File
         at end
             move "10" to Raw-Status
             go to aa070-Exit
     end-read.
     if  Raw-Status not = "00"
         display Cv003 " " Raw-Status
         move "10" to Raw-Status
         go to aa070-Exit
     end-if.
     add 1 to Ws-Recs-Read.
     perform aa080-Edit-Record thru aa080-Exit.
*
 aa070-Exit.
     exit.
*
*----------------------------------------------------------------
* Business rules for DATA-PREP : year window 2021-2023 inclusive,
*  country must be on the priority whitelist (exact match),
*  missing province defaults to 'Unknown', missing/invalid counts
*  and coordinates default to zero.
*----------------------------------------------------------------
 aa080-Edit-Record.
     if  Raw-Report-Date (1:4) is not numeric
         or Raw-Report-Date (1:4) < 2021
         or Raw-Report-Date (1:4) > 2023
         add 1 to Ws-Recs-Rej-Year
         go to aa080-Exit
     end-if.
*
     set Target-Ctry-Idx to 1.
     search Target-Country-Tab
         at end
             add 1 to Ws-Recs-Rej-Country
             go to aa080-Exit
         when Raw-Country = Target-Country-Tab (Target-Ctry-Idx)
             continue
     end-search.
*
     perform aa085-Default-Fields thru aa085-Exit.
     add 1 to Ws-Recs-Accepted.
     release Cv-Sort-Record from Ws-Case-Build.
*
 aa080-Exit.
     exit.
*
 aa085-Default-Fields.
     move Raw-Country        to Wb-Country.
     move Raw-Report-Date    to Wb-Date.
     if  Raw-Province = spaces
         move "Unknown"      to Wb-Province
     else
         move Raw-Province   to Wb-Province
     end-if.
     if  Raw-Confirmed is numeric
         move Raw-Confirmed  to Wb-Confirmed
     else
         move zero           to Wb-Confirmed
     end-if.
     if  Raw-Deaths is numeric
         move Raw-Deaths     to Wb-Deaths
     else
         move zero           to Wb-Deaths
     end-if.
     if  Raw-Recovered is numeric
         move Raw-Recovered  to Wb-Recovered
     else
         move zero           to Wb-Recovered
     end-if.
     if  Raw-Latitude numeric
         move Raw-Latitude   to Wb-Latitude
     else
         move zero           to Wb-Latitude
     end-if.
     if  Raw-Longitude numeric
         move Raw-Longitude  to Wb-Longitude
     else
         move zero           to Wb-Longitude
     end-if.
*
 aa085-Exit.
     exit.
*
 aa090-Wrap-Up                section.
**************************************
*
     move Ws-Recs-Read        to Ws-Rc-Read.
     move Ws-Recs-Accepted    to Ws-Rc-Accepted.
     move Ws-Recs-Rej-Country to Ws-Rc-Rej-Country.
     move Ws-Recs-Rej-Year    to Ws-Rc-Rej-Year.
     display "CVDPREP - records read      : " Ws-Rc-Read.
     display "CVDPREP - records written   : " Ws-Rc-Accepted.
     display "CVDPREP - rejected, country : " Ws-Rc-Rej-Country.
     display "CVDPREP - rejected, year    : " Ws-Rc-Rej-Year.
*
 aa090-Exit.
     exit section.
*
 zz040-Evaluate-Message       section.
*************************************
*
 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
                              Status by Case-Status.
*
 zz040-Exit.
     exit section.
*

****************************************************************
*                                                               *
*                CV Batch   -   Filter Case Data                 *
*        Ad-hoc extract against the case master, optionally    *
*        restricted by year, month and/or country, grouped     *
*        down to one row per country/report-date.              *
*                                                               *
****************************************************************
*
 identification          division.
*================================
*
 program-id.             cvfiltr.
 author.                 Vincent B Coen.
 installation.           Applewood Computers - Health Statistics Unit.
 date-written.           09/04/1984.
 date-compiled.
 security.               Copyright (C) 1984-2026 & later,
                          Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    Remarks.            Ad-hoc filter extract - the Director's office
*                         uses this to pull a cut of the case master by
*                         year and/or month and/or country without a
*                         full statistics run.  Any of the three
*                         chaining args may be left as zero/spaces to
*                         mean "not wanted", so all three may be
*                         supplied, some, or none (a full dump).
*
*    Version.            See Prog-Name in Ws.
*
*    Called modules.     None.
*
*    Files used :
*                        CVMAST.    Case master, sorted (in).
*                        CVXFLT.    Filtered extract (out).
*
*    Error messages used.
*                        CV101 - CV102.
*
* Changes:
* 09/04/84 vbc - 1.0.00 Created - ad-hoc cut requested by the annual
*                       report team, tired of re-running the full
*                       statistics suite for one county.
* 21/09/98 vbc - 1.1.00 Year-2000 fix - year filter arg compared as a
*                       full 4 digit year, no 2 digit truncation.
* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract;
*                       month filter added alongside the existing
*                       year/county filters.
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Applewood Computers Health Statistics
* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
* 1984-2026 and later.
*
* This program is free software; you can redistribute it and/or modify
* it under the terms of the GNU General Public License as published
* by the Free Software Foundation; version 3 and later, for personal
* usage only and that includes use within a business, but excluding
* repackaging or resale in any way.
*
* This program is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
* General Public License for more details.
*
*************************************************************************
*
 environment              division.
*================================
*
 copy "cvenvdv.cob".
*
 input-output             section.
 file-control.
 copy "selcase.cob".
*
     select  Cv-Export-File    assign       CVXFLT
                                organization line sequential
                                status       Export-Status.
*
 data                     division.
*================================
*
 file section.
*
 fd  Case-Master-File.
 copy "cvcase.cob".
*
 fd  Cv-Export-File.
 01  Cv-Export-Record         pic x(80).
*
 working-storage section.
*-----------------------
 77  Prog-Name                pic x(17) value "Cvfiltr (2.0.00)".
*
*    Chaining arguments - each may come in as "not wanted".
*     Arg1 - year filter, zero = not wanted.
*     Arg2 - month filter, zero = not wanted.
*     Arg3 - country filter, spaces = not wanted.
 01  Arg1                     pic 9(4)  value zero.
 01  Arg2                     pic 99    value zero.
 01  Arg3                     pic x(20) value spaces.
*
 01  Ws-Filters.
     03  Ws-Filt-Year-On      pic x     value "N".
         88  Ws-Year-Wanted              value "Y".
     03  Ws-Filt-Month-On     pic x     value "N".
         88  Ws-Month-Wanted             value "Y".
     03  Ws-Filt-Ctry-On      pic x     value "N".
         88  Ws-Ctry-Wanted              value "Y".
     03  filler               pic x(05).
*
 01  Ws-Filters-Raw  redefines Ws-Filters
                               pic x(08).
*
 01  Ws-Data.
     03  Case-Status          pic xx      value zero.
     03  Export-Status        pic xx      value zero.
     03  Ws-Eval-Msg          pic x(25)   value spaces.
     03  Ws-First-Rec         pic x       value "Y".
         88  Ws-Is-First-Rec             value "Y".
     03  Ws-Recs-Read         binary-long unsigned value zero.
     03  Ws-Recs-Selected     binary-long unsigned value zero.
     03  Ws-Groups-Out        binary-long unsigned value zero.
     03  filler               pic x(05).
*
 01  Ws-Break-Data.
     03  Ws-Prev-Country      pic x(20)   value spaces.
     03  Ws-Prev-Date         pic 9(8)    value zero.
     03  Ws-Sum-Confirmed     binary-long unsigned value zero.
     03  Ws-Sum-Deaths        binary-long unsigned value zero.
     03  Ws-Sum-Recovered     binary-long unsigned value zero.
     03  Ws-Sum-Latitude      pic s9(7)v9(4) value zero.
     03  Ws-Sum-Longitude     pic s9(7)v9(4) value zero.
     03  Ws-Grp-Recs          binary-long unsigned value zero.
*
* Raw byte view, not currently used - kept in case a future screen
*  rewrite needs to shunt the whole block in one move.
 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
                               pic x(44).
*
 01  Ws-Avg-Latitude           pic s9(3)v9(4) value zero.
 01  Ws-Avg-Longitude          pic s9(3)v9(4) value zero.
*
 01  Ws-Edit-Fields.
     03  Ws-Ed-Confirmed       pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Deaths          pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Recovered       pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Date            pic 9(8).
     03  Ws-Ed-Latitude        pic -999.9999.
     03  Ws-Ed-Longitude       pic -999.9999.
     03  filler                pic x(04).
 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
                               pic x(62).
*
 01  Error-Messages.
*  Program specific
     03  Cv101   pic x(32) value "CV101 Case master not found -".
     03  Cv102   pic x(30) value "CV102 Export file open err -".
*
 procedure division chaining Arg1
                             Arg2
                             Arg3.
*===================================
*
 aa000-Main                  section.
*************************************
*
     perform aa005-Set-Filters.
     perform aa010-Open-Files.
     perform aa050-Process-Master.
     perform aa090-Wrap-Up.
     goback.
*
 aa000-Exit.
     exit section.
*
 aa005-Set-Filters            section.
*************************************
*
     if  Arg1 not = zero
         move "Y" to Ws-Filt-Year-On
     end-if.
     if  Arg2 not = zero
         move "Y" to Ws-Filt-Month-On
     end-if.
     if  Arg3 not = spaces
         move "Y" to Ws-Filt-Ctry-On
     end-if.
*
 aa005-Exit.
     exit section.
*
 aa010-Open-Files            section.
*************************************
*
     open input Case-Master-File.
     if  Case-Status not = "00"
         perform zz040-Evaluate-Message
         display Cv101 " " Case-Status " " Ws-Eval-Msg
         goback
     end-if.
     open output Cv-Export-File.
     if  Export-Status not = "00"
         display Cv102 " " Export-Status
         goback
     end-if.
     move
     "Country,Date,Confirmed,Deaths,Recovered,Avg-Lat,Avg-Long"
                                         to Cv-Export-Record.
     write Cv-Export-Record.
*
 aa010-Exit.
     exit section.
*
 aa050-Process-Master         section.
*************************************
*
     perform aa060-Read-Master thru aa060-Exit
         until Case-Status = "10".
     if  Ws-Recs-Selected not = zero
         perform aa075-Write-Group thru aa075-Exit
     end-if.
*
 aa050-Exit.
     exit section.
*
 aa060-Read-Master.
     read Case-Master-File
         at end
             move "10" to Case-Status
             go to aa060-Exit
     end-read.
     add 1 to Ws-Recs-Read.
     perform aa065-Test-Filters thru aa065-Exit.
*
 aa060-Exit.
     exit.
*
 aa065-Test-Filters.
     if  Ws-Year-Wanted and Cs-Date-Year not = Arg1
         go to aa065-Exit
     end-if.
     if  Ws-Month-Wanted and Cs-Date-Month not = Arg2
         go to aa065-Exit
     end-if.
     if  Ws-Ctry-Wanted and Cs-Country not = Arg3
         go to aa065-Exit
     end-if.
     add 1 to Ws-Recs-Selected.
     perform aa070-Check-Break thru aa070-Exit.
*
 aa065-Exit.
     exit.
*
 aa070-Check-Break.
     if  Ws-Is-First-Rec
         move "N"            to Ws-First-Rec
         move Cs-Country      to Ws-Prev-Country
         move Cs-Date         to Ws-Prev-Date
     end-if.
     if  Cs-Country not = Ws-Prev-Country
         or Cs-Date not = Ws-Prev-Date
         perform aa075-Write-Group thru aa075-Exit
         move Cs-Country     to Ws-Prev-Country
         move Cs-Date        to Ws-Prev-Date
         move zero           to Ws-Sum-Confirmed Ws-Sum-Deaths
                                 Ws-Sum-Recovered Ws-Grp-Recs
         move zero           to Ws-Sum-Latitude  Ws-Sum-Longitude
     end-if.
     add  Cs-Confirmed       to Ws-Sum-Confirmed.
     add  Cs-Deaths          to Ws-Sum-Deaths.
     add  Cs-Recovered       to Ws-Sum-Recovered.
     add  Cs-Latitude        to Ws-Sum-Latitude.
     add  Cs-Longitude       to Ws-Sum-Longitude.
     add  1                  to Ws-Grp-Recs.
*
 aa070-Exit.
     exit.
*
*----------------------------------------------------------------
* One row per country/date group - counters summed across every
*  province row that fell into the group, latitude/longitude
*  averaged across the same rows (CVFILTR's grouping rule).
*----------------------------------------------------------------
 aa075-Write-Group.
     compute Ws-Avg-Latitude rounded
             = Ws-Sum-Latitude / Ws-Grp-Recs.
     compute Ws-Avg-Longitude rounded
             = Ws-Sum-Longitude / Ws-Grp-Recs.
     move Ws-Prev-Date        to Ws-Ed-Date.
     move Ws-Sum-Confirmed    to Ws-Ed-Confirmed.
     move Ws-Sum-Deaths       to Ws-Ed-Deaths.
     move Ws-Sum-Recovered    to Ws-Ed-Recovered.
     move Ws-Avg-Latitude     to Ws-Ed-Latitude.
     move Ws-Avg-Longitude    to Ws-Ed-Longitude.
     string Ws-Prev-Country   delimited by size
            ","               delimited by size
            Ws-Ed-Date        delimited by size
            ","               delimited by size
            Ws-Ed-Confirmed   delimited by size
            ","               delimited by size
            Ws-Ed-Deaths      delimited by size
            ","               delimited by size
            Ws-Ed-Recovered   delimited by size
            ","               delimited by size
            Ws-Ed-Latitude    delimited by size
            ","               delimited by size
            Ws-Ed-Longitude   delimited by size
            into Cv-Export-Record
     end-string.
     write Cv-Export-Record.
     add 1 to Ws-Groups-Out.
*
 aa075-Exit.
     exit.
*
 aa090-Wrap-Up                section.
**************************************
*
     close Case-Master-File.
     close Cv-Export-File.
     display "CVFILTR - records read     : " Ws-Recs-Read.
     display "CVFILTR - records selected : " Ws-Recs-Selected.
     display "CVFILTR - groups output    : " Ws-Groups-Out.
*
 aa090-Exit.
     exit section.
*
 zz040-Evaluate-Message       section.
*************************************
*
 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
                              Status by Case-Status.
*
 zz040-Exit.
     exit section.
*

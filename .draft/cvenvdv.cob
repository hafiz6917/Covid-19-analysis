* Common CONFIGURATION/SPECIAL-NAMES block for the CV suite -
*  copied by every program straight after ENVIRONMENT DIVISION.
* 04/02/26 vbc - Created for CV batch conversion project.
*
 CONFIGURATION           SECTION.
 SOURCE-COMPUTER.        IBM-UNKNOWN.
 OBJECT-COMPUTER.        IBM-UNKNOWN.
 SPECIAL-NAMES.
     C01                 IS TOP-OF-FORM
     CLASS NUMERIC-DIGIT IS "0123456789"
     UPSI-0              ON STATUS IS CV-TEST-RUN.
*

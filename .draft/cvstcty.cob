****************************************************************
*                                                               *
*              CV Batch   -   Statistics By Country             *
*         Per-country cumulative MAX confirmed/deaths/         *
*         recovered across the whole master file - export      *
*         plus formatted report with totals and top-3 block.   *
*                                                               *
****************************************************************
*
 identification          division.
*================================
*
 program-id.             cvstcty.
 author.                 Vincent B Coen.
 installation.           Applewood Computers - Health Statistics Unit.
 date-written.           18/03/1984.
 date-compiled.
 security.               Copyright (C) 1984-2026 & later,
                          Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    Remarks.            Country cumulative statistics report - reads
*                         the case master and reduces each country to
*                         its highest confirmed/deaths/recovered count
*                         (the data is cumulative, so the maximum is
*                         the running total on the last report date).
*                         Uses RW (Report Writer) for the printed
*                         copy, same as the shop's other register-
*                         style listings.
*
*    Version.            See Prog-Name in Ws.
*
*    Called modules.     None.
*
*    Files used :
*                        CVMAST.    Case master, sorted (in).
*                        CVXCTY.    Country stats export (out).
*                        CVRCTY.    Country stats report (out).
*
*    Error messages used.
*                        CV101 - CV103.
*
* Changes:
* 18/03/84 vbc - 1.0.00 Created for the health dept case summary run.
* 11/08/87 vbc -    .01 Country now held x(20), was x(15) - "United
*                       Kingdom" kept truncating on the printed copy.
* 25/01/93 vbc -    .02 Added top 3 by confirmed block to the report
*                       footing at the Director's request.
* 21/09/98 vbc - 1.1.00 Year-2000 fix - no date fields in this program,
*                       checked and confirmed clean for the rollover.
* 14/06/06 vbc -    .01 Report totals now comma-edited - plain zz9
*                       columns were hard to read on quarter ends.
* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract;
*                       rates now MAX of cumulative confirmed/deaths/
*                       recovered per the Ministry's case-reporting
*                       standard (was a straight SUM under the old flu
*                       surveillance run).
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Applewood Computers Health Statistics
* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
* 1984-2026 and later.
*
* This program is free software; you can redistribute it and/or modify
* it under the terms of the GNU General Public License as published
* by the Free Software Foundation; version 3 and later, for personal
* usage only and that includes use within a business, but excluding
* repackaging or resale in any way.
*
* This program is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
* General Public License for more details.
*
*************************************************************************
*
 environment              division.
*================================
*
 copy "cvenvdv.cob".
*
 input-output             section.
 file-control.
 copy "selcase.cob".
*
     select  Cv-Export-File    assign       CVXCTY
                                organization line sequential
                                status       Export-Status.
*
     select  Cv-Report-File    assign       CVRCTY
                                organization line sequential
                                status       Report-Status.
*
 data                     division.
*================================
*
 file section.
*
 fd  Case-Master-File.
 copy "cvcase.cob".
*
 fd  Cv-Export-File.
 01  Cv-Export-Record         pic x(80).
*
 fd  Cv-Report-File
     report is Country-Cumulative-Report.
*
 working-storage section.
*-----------------------
 77  Prog-Name                pic x(17) value "Cvstcty (2.0.01)".
*
 01  Ws-Data.
     03  Case-Status          pic xx      value zero.
     03  Export-Status        pic xx      value zero.
     03  Report-Status        pic xx      value zero.
     03  Ws-Eval-Msg          pic x(25)   value spaces.
     03  Ws-First-Rec         pic x       value "Y".
         88  Ws-Is-First-Rec             value "Y".
     03  Ws-Recs-Read         binary-long unsigned value zero.
     03  Ws-Countries-Out     binary-long unsigned value zero.
     03  filler               pic x(05).
*
 01  Ws-Break-Data.
     03  Ws-Prev-Country      pic x(20)   value spaces.
     03  Ws-Max-Confirmed     binary-long unsigned value zero.
     03  Ws-Max-Deaths        binary-long unsigned value zero.
     03  Ws-Max-Recovered     binary-long unsigned value zero.
     03  filler               pic x(06).
*
* Raw byte view, not currently used - kept in case a future screen
*  rewrite needs to shunt the whole block in one move.
 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
                               pic x(38).
*
 01  Ws-Grand-Totals.
     03  Ws-Tot-Confirmed     binary-long unsigned value zero.
     03  Ws-Tot-Deaths        binary-long unsigned value zero.
     03  Ws-Tot-Recovered     binary-long unsigned value zero.
     03  filler               pic x(04).
*
 01  Ws-Top3-Table.
     03  Ws-Top3-Entry    occurs 3 times indexed by Ws-Top3-Idx.
         05  Ws-Top3-Country   pic x(12)  value spaces.
         05  Ws-Top3-Confirmed binary-long unsigned value zero.
*
* Output record - built from the Ws-Break-Data accumulators just
*  before it is written away (export line) and printed (report).
 copy "cvctry.cob".
*
 01  Ws-Edit-Fields.
     03  Ws-Ed-Confirmed       pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Deaths          pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Recovered       pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Top3-Confirmed  pic zz,zzz,zzz,zz9.
     03  filler                pic x(04).
*
* Alpha view used to blank the whole edit block in one move rather
*  than four - same trick the param copybooks use on their edit areas.
 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
                               pic x(60).
*
 01  Ws-Run-Date.
     03  Ws-Run-Yyyy           pic 9(4).
     03  filler                pic x     value "-".
     03  Ws-Run-Mm             pic 99.
     03  filler                pic x     value "-".
     03  Ws-Run-Dd             pic 99.
 01  Ws-Today-Group redefines Ws-Run-Date.
     03  filler                pic x(10).
 01  Ws-Today9                 pic 9(8).
*
 01  Error-Messages.
*  Program specific
     03  Cv101   pic x(32) value "CV101 Case master not found -".
     03  Cv102   pic x(30) value "CV102 Export file open err -".
     03  Cv103   pic x(30) value "CV103 Report file open err -".
*
 report section.
*****************
*
 RD  Country-Cumulative-Report
     control      is Final
     page limit   is 60
     heading      1
     first detail 4
     last  detail 56.
*
 01  Ctry-Rpt-Head    type page heading.
     03  line  1.
         05  col   1     pic x(17)   source Prog-Name.
         05  col  35     pic x(32)   value "Statistics By Country - Report".
     03  line  2.
         05  col   1     pic x(14)   value "Generated on:".
         05  col  16     pic x(10)   source Ws-Run-Date.
     03  line  4.
         05  col   1                 value "Country".
         05  col  23                 value "Confirmed".
         05  col  39                 value "Deaths".
         05  col  52                 value "Recovered".
*
 01  Ctry-Detail-Line  type detail.
     03  line + 1.
         05  col   1     pic x(20)   source St-Country.
         05  col  22     pic zz,zzz,zzz,zz9  source St-Confirmed.
         05  col  38     pic zz,zzz,zzz,zz9  source St-Deaths.
         05  col  54     pic zz,zzz,zzz,zz9  source St-Recovered.
*
 01  type control footing final.
     03  line + 2.
         05  col   1     pic x(60)   value all "-".
     03  line + 1.
         05  col   1     pic x(23)   value "Total Confirmed Cases:".
         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Confirmed.
     03  line + 1.
         05  col   1     pic x(14)   value "Total Deaths:".
         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Deaths.
     03  line + 1.
         05  col   1     pic x(17)   value "Total Recoveries:".
         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Recovered.
     03  line + 2.
         05  col   1     pic x(32)   value
                          "Top 3 countries by confirmed cases:".
     03  line + 1.
         05  col   1     pic x       value "1".
         05  col   2     pic x       value ".".
         05  col   4     pic x(12)   source Ws-Top3-Country (1).
         05  col  17     pic x       value "-".
         05  col  19     pic zz,zzz,zzz,zz9  source
                          Ws-Top3-Confirmed (1).
     03  line + 1.
         05  col   1     pic x       value "2".
         05  col   2     pic x       value ".".
         05  col   4     pic x(12)   source Ws-Top3-Country (2).
         05  col  17     pic x       value "-".
         05  col  19     pic zz,zzz,zzz,zz9  source
                          Ws-Top3-Confirmed (2).
     03  line + 1.
         05  col   1     pic x       value "3".
         05  col   2     pic x       value ".".
         05  col   4     pic x(12)   source Ws-Top3-Country (3).
         05  col  17     pic x       value "-".
         05  col  19     pic zz,zzz,zzz,zz9  source
                          Ws-Top3-Confirmed (3).
*
 procedure division.
*===================
*
 aa000-Main                  section.
*************************************
*
     perform aa010-Open-Files.
     perform aa050-Process-Master.
     perform aa090-Wrap-Up.
     goback.
*
 aa000-Exit.
     exit section.
*
 aa010-Open-Files            section.
*************************************
*
     accept Ws-Today9 from date yyyymmdd.
     move   Ws-Today9 to Ws-Run-Date.
*
     open input Case-Master-File.
     if  Case-Status not = "00"
         perform zz040-Evaluate-Message
         display Cv101 " " Case-Status " " Ws-Eval-Msg
         goback
     end-if.
     open output Cv-Export-File.
     if  Export-Status not = "00"
         display Cv102 " " Export-Status
         goback
     end-if.
     open output Cv-Report-File.
     if  Report-Status not = "00"
         display Cv103 " " Report-Status
         goback
     end-if.
     move "Country,Confirmed,Deaths,Recovered" to Cv-Export-Record.
     write Cv-Export-Record.
*
 aa010-Exit.
     exit section.
*
 aa050-Process-Master         section.
*************************************
*
     initiate Country-Cumulative-Report.
     perform aa060-Read-Master thru aa060-Exit
         until Case-Status = "10".
     if  Ws-Recs-Read not = zero
         perform aa075-Write-Country-Totals thru aa075-Exit
     end-if.
     terminate Country-Cumulative-Report.
*
 aa050-Exit.
     exit section.
*
 aa060-Read-Master.
     read Case-Master-File
         at end
             move "10" to Case-Status
             go to aa060-Exit
     end-read.
     add 1 to Ws-Recs-Read.
     perform aa065-Check-Break thru aa065-Exit.
*
 aa060-Exit.
     exit.
*
 aa065-Check-Break.
     if  Ws-Is-First-Rec
         move "N"        to Ws-First-Rec
         move Cs-Country  to Ws-Prev-Country
     end-if.
     if  Cs-Country not = Ws-Prev-Country
         perform aa075-Write-Country-Totals thru aa075-Exit
         move spaces      to Ws-Prev-Country
         move Cs-Country  to Ws-Prev-Country
         move zero        to Ws-Max-Confirmed
         move zero        to Ws-Max-Deaths
         move zero        to Ws-Max-Recovered
     end-if.
     if  Cs-Confirmed > Ws-Max-Confirmed
         move Cs-Confirmed to Ws-Max-Confirmed
     end-if.
     if  Cs-Deaths > Ws-Max-Deaths
         move Cs-Deaths to Ws-Max-Deaths
     end-if.
     if  Cs-Recovered > Ws-Max-Recovered
         move Cs-Recovered to Ws-Max-Recovered
     end-if.
*
 aa065-Exit.
     exit.
*
*----------------------------------------------------------------
* Writes one country's MAX confirmed/deaths/recovered to the
*  export line and the Report Writer detail line, rolls the
*  values into the grand totals and the top-3 table, then calls
*  back to aa065 to prime the new country's accumulators.
*----------------------------------------------------------------
 aa075-Write-Country-Totals.
     move Ws-Prev-Country     to St-Country.
     move Ws-Max-Confirmed    to St-Confirmed.
     move Ws-Max-Deaths       to St-Deaths.
     move Ws-Max-Recovered    to St-Recovered.
     move St-Confirmed        to Ws-Ed-Confirmed.
     move St-Deaths           to Ws-Ed-Deaths.
     move St-Recovered        to Ws-Ed-Recovered.
     string St-Country        delimited by size
            ","               delimited by size
            Ws-Ed-Confirmed   delimited by size
            ","               delimited by size
            Ws-Ed-Deaths      delimited by size
            ","               delimited by size
            Ws-Ed-Recovered   delimited by size
            into Cv-Export-Record
     end-string.
     write Cv-Export-Record.
     generate Ctry-Detail-Line.
     add 1 to Ws-Countries-Out.
     add Ws-Max-Confirmed to Ws-Tot-Confirmed.
     add Ws-Max-Deaths    to Ws-Tot-Deaths.
     add Ws-Max-Recovered to Ws-Tot-Recovered.
     perform zz080-Update-Top3 thru zz080-Exit.
*
 aa075-Exit.
     exit.
*
*----------------------------------------------------------------
* Simple insertion into a 3-slot table - at most 7 countries ever
*  pass through this run so an in-memory pass beats a SORT here.
*----------------------------------------------------------------
 zz080-Update-Top3.
     if  Ws-Max-Confirmed > Ws-Top3-Confirmed (1)
         move Ws-Top3-Country (2)   to Ws-Top3-Country (3)
         move Ws-Top3-Confirmed (2) to Ws-Top3-Confirmed (3)
         move Ws-Top3-Country (1)   to Ws-Top3-Country (2)
         move Ws-Top3-Confirmed (1) to Ws-Top3-Confirmed (2)
         move Ws-Prev-Country       to Ws-Top3-Country (1)
         move Ws-Max-Confirmed      to Ws-Top3-Confirmed (1)
     else
         if  Ws-Max-Confirmed > Ws-Top3-Confirmed (2)
             move Ws-Top3-Country (2)   to Ws-Top3-Country (3)
             move Ws-Top3-Confirmed (2) to Ws-Top3-Confirmed (3)
             move Ws-Prev-Country       to Ws-Top3-Country (2)
             move Ws-Max-Confirmed      to Ws-Top3-Confirmed (2)
         else
             if  Ws-Max-Confirmed > Ws-Top3-Confirmed (3)
                 move Ws-Prev-Country  to Ws-Top3-Country (3)
                 move Ws-Max-Confirmed to Ws-Top3-Confirmed (3)
             end-if
         end-if
     end-if.
*
 zz080-Exit.
     exit.
*
 aa090-Wrap-Up                section.
**************************************
*
     close Case-Master-File.
     close Cv-Export-File.
     close Cv-Report-File.
     display "CVSTCTY - records read     : " Ws-Recs-Read.
     display "CVSTCTY - countries output  : " Ws-Countries-Out.
*
 aa090-Exit.
     exit section.
*
 zz040-Evaluate-Message       section.
*************************************
*
 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
                              Status by Case-Status.
*
 zz040-Exit.
     exit section.
*

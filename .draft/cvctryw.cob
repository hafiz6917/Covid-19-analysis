*
* Target country whitelist - the 7 countries this system reports
*  on.  Table built the usual house way for a short fixed list -
*  named entries REDEFINED as an OCCURS table so the edit
*  paragraph can SEARCH it instead of seven IF's.
*
* 04/02/26 vbc - Created.
*
 01  CV-Target-Countries.
     02  Target-Country-1      pic x(20) value "India".
     02  Target-Country-2      pic x(20) value "Brazil".
     02  Target-Country-3      pic x(20) value "Russia".
     02  Target-Country-4      pic x(20) value "United Kingdom".
     02  Target-Country-5      pic x(20) value "Egypt".
     02  Target-Country-6      pic x(20) value "Italy".
     02  Target-Country-7      pic x(20) value "South Africa".
     02  filler  redefines CV-Target-Countries.
         03  Target-Country-Tab pic x(20) occurs 7 times
                                 indexed by Target-Ctry-Idx.
     02  Target-Country-Count   binary-char unsigned value 7.
*

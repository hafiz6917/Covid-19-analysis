*******************************************
*                                          *
*  Record Definition For Country Stat     *
*     Output Record                       *
*     Used by CVSTCTY AND by              *
*     CVSTDR (same shape)                 *
*******************************************
*  File size 47 bytes.
*
* 04/02/26 vbc - Created.
*
 01  CV-Country-Stat-Record.
     03  St-Country            pic x(20).
     03  St-Confirmed          pic 9(9).
     03  St-Deaths             pic 9(9).
     03  St-Recovered          pic 9(9).
*

*******************************************
*                                          *
*  Record Definition For Raw Daily Case   *
*           Report Input                  *
*     One occurrence per country/province *
*     per report date - unkeyed, any order*
*******************************************
*  File size 100 bytes.
*
* THESE FIELD DEFINITIONS MATCH THE DAILY EXTRACT AS SUPPLIED -
*  DO NOT CHANGE WIDTHS WITHOUT CHECKING THE FEED SPEC FIRST.
*
* 04/02/26 vbc - Created for CV batch conversion project.
*
 01  CV-Raw-Record.
     03  Raw-Country           pic x(20).
     03  Raw-Province          pic x(20).
     03  Raw-Report-Date       pic 9(8).
     03  Raw-Confirmed         pic 9(9).
     03  Raw-Deaths            pic 9(9).
     03  Raw-Recovered         pic 9(9).
     03  Raw-Latitude          pic s9(3)v9(4).
     03  Raw-Longitude         pic s9(3)v9(4).
     03  filler                pic x(11).
*

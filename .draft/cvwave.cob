****************************************************************
*                                                               *
*           CV Batch   -   Wave Intensity Comparison             *
*        Per country, the year-on-year percentage change in    *
*        peak cumulative confirmed cases across 2021, 2022     *
*        and 2023 - flags which "wave" hit a country hardest.  *
*                                                               *
****************************************************************
*
 identification          division.
*================================
*
 program-id.             cvwave.
 author.                 Vincent B Coen.
 installation.           Applewood Computers - Health Statistics Unit.
 date-written.           14/04/1984.
 date-compiled.
 security.               Copyright (C) 1984-2026 & later,
                          Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    Remarks.            Wave comparison report - per country, finds
*                         the peak (MAX) cumulative confirmed figure
*                         separately within each of the three report
*                         years, then the three year-on-year percent
*                         changes.  A country with no rows in a given
*                         year shows zero for that year and for any
*                         change computed against it.
*
*    Version.            See Prog-Name in Ws.
*
*    Called modules.     None.
*
*    Files used :
*                        CVMAST.    Case master, sorted (in).
*                        CVXWAV.    Wave comparison export (out).
*                        CVRWAV.    Wave comparison report (out).
*
*    Error messages used.
*                        CV101 - CV103.
*
* Changes:
* 14/04/84 vbc - 1.0.00 Created for the health dept year-on-year flu
*                       season comparison.
* 21/09/98 vbc - 1.1.00 Year-2000 fix - year buckets keyed off the full
*                       4 digit Cs-Date-Year, no 2 digit compare.
* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract;
*                       three fixed year buckets (2021/22/23) replace
*                       the old rolling 52-week flu-season window.
* 19/11/22 jph -    .01 Division-by-zero on a denominator year with no
*                       cases now substitutes zero for that change
*                       column rather than abending - per Ministry
*                       reporting standard, see zz830 below.
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Applewood Computers Health Statistics
* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
* 1984-2026 and later.
*
* This program is free software; you can redistribute it and/or modify
* it under the terms of the GNU General Public License as published
* by the Free Software Foundation; version 3 and later, for personal
* usage only and that includes use within a business, but excluding
* repackaging or resale in any way.
*
* This program is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
* General Public License for more details.
*
*************************************************************************
*
 environment              division.
*================================
*
 copy "cvenvdv.cob".
*
 input-output             section.
 file-control.
 copy "selcase.cob".
*
     select  Cv-Export-File    assign       CVXWAV
                                organization line sequential
                                status       Export-Status.
*
     select  Cv-Report-File    assign       CVRWAV
                                organization line sequential
                                status       Report-Status.
*
 data                     division.
*================================
*
 file section.
*
 fd  Case-Master-File.
 copy "cvcase.cob".
*
 fd  Cv-Export-File.
 01  Cv-Export-Record         pic x(80).
*
 fd  Cv-Report-File
     report is Wave-Intensity-Report.
*
 working-storage section.
*-----------------------
 77  Prog-Name                pic x(17) value "Cvwave  (2.0.01)".
*
 01  Ws-Data.
     03  Case-Status          pic xx      value zero.
     03  Export-Status        pic xx      value zero.
     03  Report-Status        pic xx      value zero.
     03  Ws-Eval-Msg          pic x(25)   value spaces.
     03  Ws-First-Rec         pic x       value "Y".
         88  Ws-Is-First-Rec             value "Y".
     03  Ws-Recs-Read         binary-long unsigned value zero.
     03  Ws-Countries-Out     binary-long unsigned value zero.
     03  filler               pic x(05).
*
 01  Ws-Break-Data.
     03  Ws-Prev-Country      pic x(20)   value spaces.
     03  Ws-Yr21-Max          binary-long unsigned value zero.
     03  Ws-Yr22-Max          binary-long unsigned value zero.
     03  Ws-Yr23-Max          binary-long unsigned value zero.
*
* Raw byte view, not currently used - kept in case a future screen
*  rewrite needs to shunt the whole block in one move.
 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
                               pic x(32).
*
* Output record - built from the Ws-Break-Data accumulators just
*  before it is written away (export line) and printed (report).
 copy "cvwavr.cob".
*
 01  Ws-Pct-Work.
     03  Ws-Pct-Numer          pic s9(9)      value zero.
     03  Ws-Pct-Result         pic s9(7)v99   value zero.
*
 01  Ws-Edit-Fields.
     03  Ws-Ed-Yr21            pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Yr22            pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Yr23            pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Chg-21-22       pic -zzz,zz9.99.
     03  Ws-Ed-Chg-22-23       pic -zzz,zz9.99.
     03  Ws-Ed-Chg-21-23       pic -zzz,zz9.99.
     03  filler                pic x(04).
 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
                               pic x(85).
*
 01  Ws-Run-Date.
     03  Ws-Run-Yyyy           pic 9(4).
     03  filler                pic x     value "-".
     03  Ws-Run-Mm             pic 99.
     03  filler                pic x     value "-".
     03  Ws-Run-Dd             pic 99.
 01  Ws-Today-Group redefines Ws-Run-Date.
     03  filler                pic x(10).
 01  Ws-Today9                 pic 9(8).
*
 01  Error-Messages.
*  Program specific
     03  Cv101   pic x(32) value "CV101 Case master not found -".
     03  Cv102   pic x(30) value "CV102 Export file open err -".
     03  Cv103   pic x(30) value "CV103 Report file open err -".
*
 report section.
*****************
*
 RD  Wave-Intensity-Report
     control      is Final
     page limit   is 60
     heading      1
     first detail 4
     last  detail 56.
*
 01  Wv-Rpt-Head      type page heading.
     03  line  1.
         05  col   1     pic x(17)   source Prog-Name.
         05  col  35     pic x(32)   value "Wave Intensity Comparison".
     03  line  2.
         05  col   1     pic x(14)   value "Generated on:".
         05  col  16     pic x(10)   source Ws-Run-Date.
     03  line  4.
         05  col   1                 value "Country".
         05  col  23                 value "2021".
         05  col  35                 value "2022".
         05  col  47                 value "2023".
         05  col  59                 value "Chg21-22".
         05  col  70                 value "Chg22-23".
         05  col  81                 value "Chg21-23".
*
 01  Wv-Detail-Line    type detail.
     03  line + 1.
         05  col   1     pic x(20)   source Wv-Country.
         05  col  22     pic zz,zzz,zzz,zz9  source Wv-Yr-2021.
         05  col  34     pic zz,zzz,zzz,zz9  source Wv-Yr-2022.
         05  col  46     pic zz,zzz,zzz,zz9  source Wv-Yr-2023.
         05  col  58     pic -zzz,zz9.99     source Wv-Chg-21-22.
         05  col  69     pic -zzz,zz9.99     source Wv-Chg-22-23.
         05  col  80     pic -zzz,zz9.99     source Wv-Chg-21-23.
*
 procedure division.
*===================
*
 aa000-Main                  section.
*************************************
*
     perform aa010-Open-Files.
     perform aa050-Process-Master.
     perform aa090-Wrap-Up.
     goback.
*
 aa000-Exit.
     exit section.
*
 aa010-Open-Files            section.
*************************************
*
     accept Ws-Today9 from date yyyymmdd.
     move   Ws-Today9 to Ws-Run-Date.
*
     open input Case-Master-File.
     if  Case-Status not = "00"
         perform zz040-Evaluate-Message
         display Cv101 " " Case-Status " " Ws-Eval-Msg
         goback
     end-if.
     open output Cv-Export-File.
     if  Export-Status not = "00"
         display Cv102 " " Export-Status
         goback
     end-if.
     open output Cv-Report-File.
     if  Report-Status not = "00"
         display Cv103 " " Report-Status
         goback
     end-if.
     move
     "Country,Yr2021,Yr2022,Yr2023,Chg21-22,Chg22-23,Chg21-23"
                                         to Cv-Export-Record.
     write Cv-Export-Record.
*
 aa010-Exit.
     exit section.
*
 aa050-Process-Master         section.
*************************************
*
     initiate Wave-Intensity-Report.
     perform aa060-Read-Master thru aa060-Exit
         until Case-Status = "10".
     if  Ws-Recs-Read not = zero
         perform aa075-Write-Wave-Row thru aa075-Exit
     end-if.
     terminate Wave-Intensity-Report.
*
 aa050-Exit.
     exit section.
*
 aa060-Read-Master.
     read Case-Master-File
         at end
             move "10" to Case-Status
             go to aa060-Exit
     end-read.
     add 1 to Ws-Recs-Read.
     perform aa065-Check-Break thru aa065-Exit.
*
 aa060-Exit.
     exit.
*
 aa065-Check-Break.
     if  Ws-Is-First-Rec
         move "N"            to Ws-First-Rec
         move Cs-Country      to Ws-Prev-Country
     end-if.
     if  Cs-Country not = Ws-Prev-Country
         perform aa075-Write-Wave-Row thru aa075-Exit
         move Cs-Country     to Ws-Prev-Country
         move zero           to Ws-Yr21-Max Ws-Yr22-Max Ws-Yr23-Max
     end-if.
     evaluate Cs-Date-Year
         when 2021
             if  Cs-Confirmed > Ws-Yr21-Max
                 move Cs-Confirmed to Ws-Yr21-Max
             end-if
         when 2022
             if  Cs-Confirmed > Ws-Yr22-Max
                 move Cs-Confirmed to Ws-Yr22-Max
             end-if
         when 2023
             if  Cs-Confirmed > Ws-Yr23-Max
                 move Cs-Confirmed to Ws-Yr23-Max
             end-if
         when other
             continue
     end-evaluate.
*
 aa065-Exit.
     exit.
*
*----------------------------------------------------------------
* Builds the three wave-intensity percentage-change columns and
*  writes the export line, report detail line for one country.
*----------------------------------------------------------------
 aa075-Write-Wave-Row.
     move Ws-Prev-Country     to Wv-Country.
     move Ws-Yr21-Max         to Wv-Yr-2021.
     move Ws-Yr22-Max         to Wv-Yr-2022.
     move Ws-Yr23-Max         to Wv-Yr-2023.
     move Ws-Yr21-Max         to Ws-Pct-Numer.
     perform zz830-Calc-Pct-Change thru zz830-Exit.
     move Ws-Pct-Result       to Wv-Chg-21-22.
     move Ws-Yr22-Max         to Ws-Pct-Numer.
     perform zz840-Calc-22-23 thru zz840-Exit.
     move Ws-Pct-Result       to Wv-Chg-22-23.
     move Ws-Yr21-Max         to Ws-Pct-Numer.
     perform zz850-Calc-21-23 thru zz850-Exit.
     move Ws-Pct-Result       to Wv-Chg-21-23.
*
     move Wv-Yr-2021          to Ws-Ed-Yr21.
     move Wv-Yr-2022          to Ws-Ed-Yr22.
     move Wv-Yr-2023          to Ws-Ed-Yr23.
     move Wv-Chg-21-22        to Ws-Ed-Chg-21-22.
     move Wv-Chg-22-23        to Ws-Ed-Chg-22-23.
     move Wv-Chg-21-23        to Ws-Ed-Chg-21-23.
     string Wv-Country        delimited by size
            ","               delimited by size
            Ws-Ed-Yr21        delimited by size
            ","               delimited by size
            Ws-Ed-Yr22        delimited by size
            ","               delimited by size
            Ws-Ed-Yr23        delimited by size
            ","               delimited by size
            Ws-Ed-Chg-21-22   delimited by size
            ","               delimited by size
            Ws-Ed-Chg-22-23   delimited by size
            ","               delimited by size
            Ws-Ed-Chg-21-23   delimited by size
            into Cv-Export-Record
     end-string.
     write Cv-Export-Record.
     generate Wv-Detail-Line.
     add 1 to Ws-Countries-Out.
*
 aa075-Exit.
     exit.
*
*----------------------------------------------------------------
* Percentage change 2021 to 2022 - (later - earlier) / earlier x
*  100, rounded half away from zero to 2dp.  If the earlier-year
*  bucket is zero the divide cannot be done - the Ministry standard
*  substitutes zero for the whole column rather than abend.
*----------------------------------------------------------------
 zz830-Calc-Pct-Change.
     if  Ws-Pct-Numer = zero
         move zero to Ws-Pct-Result
         go to zz830-Exit
     end-if.
     compute Ws-Pct-Result rounded
           = ((Ws-Yr22-Max - Ws-Yr21-Max) / Ws-Pct-Numer) * 100.
*
 zz830-Exit.
     exit.
*
 zz840-Calc-22-23.
     if  Ws-Pct-Numer = zero
         move zero to Ws-Pct-Result
         go to zz840-Exit
     end-if.
     compute Ws-Pct-Result rounded
           = ((Ws-Yr23-Max - Ws-Yr22-Max) / Ws-Pct-Numer) * 100.
*
 zz840-Exit.
     exit.
*
 zz850-Calc-21-23.
     if  Ws-Pct-Numer = zero
         move zero to Ws-Pct-Result
         go to zz850-Exit
     end-if.
     compute Ws-Pct-Result rounded
           = ((Ws-Yr23-Max - Ws-Yr21-Max) / Ws-Pct-Numer) * 100.
*
 zz850-Exit.
     exit.
*
 aa090-Wrap-Up                section.
**************************************
*
     close Case-Master-File.
     close Cv-Export-File.
     close Cv-Report-File.
     display "CVWAVE - records read     : " Ws-Recs-Read.
     display "CVWAVE - countries output : " Ws-Countries-Out.
*
 aa090-Exit.
     exit section.
*
 zz040-Evaluate-Message       section.
*************************************
*
 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
                              Status by Case-Status.
*
 zz040-Exit.
     exit section.
*

* Select For Case Master File - shared by CVDPREP (output) and
*  all nine analysis programs (input).
* 04/02/26 vbc - Created.
*
     select  Case-Master-File assign       CVMAST
                              organization line sequential
                              status       Case-Status.
*

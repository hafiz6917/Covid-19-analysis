****************************************************************
*                                                               *
*           CV Batch   -   Descriptive Case Statistics          *
*        Count, mean, standard deviation, min, quartiles       *
*        and max of confirmed/deaths/recovered across the      *
*        whole case master - eight rows per run.                *
*                                                               *
****************************************************************
*
 identification          division.
*================================
*
 program-id.             cvdescr.
 author.                 Vincent B Coen.
 installation.           Applewood Computers - Health Statistics Unit.
 date-written.           27/04/1984.
 date-compiled.
 security.               Copyright (C) 1984-2026 & later,
                          Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    Remarks.            Descriptive statistics report - works the
*                         whole case master, not just one country, to
*                         give the Director's office count, mean,
*                         standard deviation, minimum, 25th/50th/75th
*                         percentile and maximum for each of the three
*                         counters.  Percentiles need the values in
*                         ascending order so each counter is run
*                         through its own SORT into a scratch file
*                         and read back into a table; the standard
*                         deviation needs a square root, which this
*                         shop has never had a library routine for,
*                         so Zz900 below does it the Newton-Raphson
*                         way, same trick used on the old actuarial
*                         tables job in 1984.
*
*    Version.            See Prog-Name in Ws.
*
*    Called modules.     None.
*
*    Files used :
*                        CVMAST.    Case master, sorted (in).
*                        CVXDSC.    Descriptive stats export (out).
*                        CVRDSC.    Descriptive stats report (out).
*                        CVSCRTCH.  Scratch sort work file (temp).
*
*    Error messages used.
*                        CV101 - CV104.
*
* Changes:
* 27/04/84 vbc - 1.0.00 Created for the health dept annual summary -
*                       count/mean/std/min/max only at this point.
* 19/06/91 vbc -    .01 Added 25th/50th/75th percentile columns at
*                       the board's request, linear interpolation
*                       between the two closest ranks.
* 21/09/98 vbc - 1.1.00 Year-2000 fix - no date fields used by this
*                       program, checked and confirmed clean.
* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract.
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Applewood Computers Health Statistics
* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
* 1984-2026 and later.
*
* This program is free software; you can redistribute it and/or modify
* it under the terms of the GNU General Public License as published
* by the Free Software Foundation; version 3 and later, for personal
* usage only and that includes use within a business, but excluding
* repackaging or resale in any way.
*
* This program is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
* General Public License for more details.
*
*************************************************************************
*
 environment              division.
*================================
*
 copy "cvenvdv.cob".
*
 input-output             section.
 file-control.
 copy "selcase.cob".
*
     select  Cv-Export-File    assign       CVXDSC
                                organization line sequential
                                status       Export-Status.
*
     select  Cv-Report-File    assign       CVRDSC
                                organization line sequential
                                status       Report-Status.
*
     select  Cv-Scratch-File   assign       CVSCRTCH
                                organization line sequential
                                status       Scratch-Status.
*
 data                     division.
*================================
*
 file section.
*
 fd  Case-Master-File.
 copy "cvcase.cob".
*
 fd  Cv-Export-File.
 01  Cv-Export-Record         pic x(80).
*
 fd  Cv-Report-File
     report is Describe-Statistics-Report.
*
 sd  Cv-Sort-Work.
 01  Ss-Value                 pic 9(9).
*
 fd  Cv-Scratch-File.
 01  Sf-Value                 pic 9(9).
*
 working-storage section.
*-----------------------
 77  Prog-Name                pic x(17) value "Cvdescr (2.0.00)".
*
 01  Ws-Data.
     03  Case-Status          pic xx      value zero.
     03  Export-Status        pic xx      value zero.
     03  Report-Status        pic xx      value zero.
     03  Scratch-Status       pic xx      value zero.
     03  Ws-Eval-Msg          pic x(25)   value spaces.
     03  Ws-N                 binary-long unsigned value zero.
     03  filler               pic x(05).
*
* Raw byte view, not currently used - kept in case a future screen
*  rewrite needs to shunt the whole block in one move.
 01  Ws-Data-Raw  redefines Ws-Data
                               pic x(42).
*
 01  Ws-Base-Sums.
     03  Ws-Sum-Confirmed     pic s9(13)v9(4) comp-3 value zero.
     03  Ws-Sum-Deaths        pic s9(13)v9(4) comp-3 value zero.
     03  Ws-Sum-Recovered     pic s9(13)v9(4) comp-3 value zero.
     03  Ws-Sumsq-Confirmed   pic s9(18)v9(4) comp-3 value zero.
     03  Ws-Sumsq-Deaths      pic s9(18)v9(4) comp-3 value zero.
     03  Ws-Sumsq-Recovered   pic s9(18)v9(4) comp-3 value zero.
*
 01  Ws-Stats-Confirmed.
     03  Ws-Mean-Confirmed    pic s9(11)v99   comp-3 value zero.
     03  Ws-Std-Confirmed     pic s9(11)v99   comp-3 value zero.
     03  Ws-Min-Confirmed     pic s9(11)v99   comp-3 value zero.
     03  Ws-P25-Confirmed     pic s9(11)v99   comp-3 value zero.
     03  Ws-P50-Confirmed     pic s9(11)v99   comp-3 value zero.
     03  Ws-P75-Confirmed     pic s9(11)v99   comp-3 value zero.
     03  Ws-Max-Confirmed     pic s9(11)v99   comp-3 value zero.
*
 01  Ws-Stats-Deaths.
     03  Ws-Mean-Deaths       pic s9(11)v99   comp-3 value zero.
     03  Ws-Std-Deaths        pic s9(11)v99   comp-3 value zero.
     03  Ws-Min-Deaths        pic s9(11)v99   comp-3 value zero.
     03  Ws-P25-Deaths        pic s9(11)v99   comp-3 value zero.
     03  Ws-P50-Deaths        pic s9(11)v99   comp-3 value zero.
     03  Ws-P75-Deaths        pic s9(11)v99   comp-3 value zero.
     03  Ws-Max-Deaths        pic s9(11)v99   comp-3 value zero.
*
 01  Ws-Stats-Recovered.
     03  Ws-Mean-Recovered    pic s9(11)v99   comp-3 value zero.
     03  Ws-Std-Recovered     pic s9(11)v99   comp-3 value zero.
     03  Ws-Min-Recovered     pic s9(11)v99   comp-3 value zero.
     03  Ws-P25-Recovered     pic s9(11)v99   comp-3 value zero.
     03  Ws-P50-Recovered     pic s9(11)v99   comp-3 value zero.
     03  Ws-P75-Recovered     pic s9(11)v99   comp-3 value zero.
     03  Ws-Max-Recovered     pic s9(11)v99   comp-3 value zero.
*
* Holds one counter's values, ascending, read back off the scratch
*  file after each SORT - reloaded fresh for each of the three
*  counters in turn, so only one table is needed.
 01  Ws-Value-Table.
     03  Ws-Tbl-Value     occurs 20000 times indexed by Ws-Tbl-Idx
                               pic 9(9)    value zero.
*
 01  Ws-Pct-Calc.
     03  Ws-Pct-Target-Pct    pic 9(3)        value zero.
     03  Ws-Pct-Pos           pic s9(7)v9(6)  comp-3 value zero.
     03  Ws-Pct-Floor         binary-long unsigned value zero.
     03  Ws-Pct-Frac          pic s9(7)v9(6)  comp-3 value zero.
     03  Ws-Pct-Low           pic s9(11)v99   comp-3 value zero.
     03  Ws-Pct-High          pic s9(11)v99   comp-3 value zero.
     03  Ws-Pct-Result        pic s9(11)v99   comp-3 value zero.
*
*----------------------------------------------------------------
* Newton-Raphson square root - no library SQRT on this compiler,
*  and intrinsic functions are not this shop's style.  25 passes
*  is far more than needed to settle to 4dp for anything this
*  job will ever see.
*----------------------------------------------------------------
 01  Ws-Sqrt-Work.
     03  Ws-Sqrt-Input        pic s9(18)v9(4) comp-3 value zero.
     03  Ws-Sqrt-Guess        pic s9(18)v9(4) comp-3 value zero.
     03  Ws-Sqrt-Iter         pic 9(2)    comp value zero.
*
* Output record - one row per statistic, built fresh for each of
*  the eight rows written by Aa060 below.
 copy "cvdesc.cob".
*
 01  Ws-Edit-Fields.
     03  Ws-Ed-Confirmed       pic -zzzzzzzzz9.99.
     03  Ws-Ed-Deaths          pic -zzzzzzzzz9.99.
     03  Ws-Ed-Recovered       pic -zzzzzzzzz9.99.
     03  filler                pic x(05).
 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
                               pic x(47).
*
 01  Ws-Run-Date.
     03  Ws-Run-Yyyy           pic 9(4).
     03  filler                pic x     value "-".
     03  Ws-Run-Mm             pic 99.
     03  filler                pic x     value "-".
     03  Ws-Run-Dd             pic 99.
 01  Ws-Today-Group redefines Ws-Run-Date.
     03  filler                pic x(10).
 01  Ws-Today9                 pic 9(8).
*
 01  Error-Messages.
*  Program specific
     03  Cv101   pic x(32) value "CV101 Case master not found -".
     03  Cv102   pic x(30) value "CV102 Export file open err -".
     03  Cv103   pic x(30) value "CV103 Report file open err -".
     03  Cv104   pic x(34) value "CV104 Scratch file open error -".
*
 report section.
*****************
*
 RD  Describe-Statistics-Report
     control      is Final
     page limit   is 60
     heading      1
     first detail 4
     last  detail 56.
*
 01  Ds-Rpt-Head      type page heading.
     03  line  1.
         05  col   1     pic x(17)   source Prog-Name.
         05  col  35     pic x(32)   value "Descriptive Case Statistics".
     03  line  2.
         05  col   1     pic x(14)   value "Generated on:".
         05  col  16     pic x(10)   source Ws-Run-Date.
     03  line  4.
         05  col   1                 value "Statistic".
         05  col  14                 value "Confirmed".
         05  col  30                 value "Deaths".
         05  col  43                 value "Recovered".
*
 01  Ds-Detail-Line    type detail.
     03  line + 1.
         05  col   1     pic x(8)        source Ds-Stat-Name.
         05  col  12     pic -zzzzzzzzz9.99  source Ds-Confirmed.
         05  col  28     pic -zzzzzzzzz9.99  source Ds-Deaths.
         05  col  44     pic -zzzzzzzzz9.99  source Ds-Recovered.
*
 procedure division.
*===================
*
 aa000-Main                  section.
*************************************
*
     perform aa010-Open-Files.
     perform aa020-Accumulate-Base.
     perform aa030-Sort-Confirmed.
     perform aa040-Sort-Deaths.
     perform aa050-Sort-Recovered.
     perform aa060-Write-Stat-Rows.
     perform aa090-Wrap-Up.
     goback.
*
 aa000-Exit.
     exit section.
*
 aa010-Open-Files            section.
*************************************
*
     accept Ws-Today9 from date yyyymmdd.
     move   Ws-Today9 to Ws-Run-Date.
*
     open output Cv-Export-File.
     if  Export-Status not = "00"
         display Cv102 " " Export-Status
         goback
     end-if.
     open output Cv-Report-File.
     if  Report-Status not = "00"
         display Cv103 " " Report-Status
         goback
     end-if.
     move "Statistic,Confirmed,Deaths,Recovered" to Cv-Export-Record.
     write Cv-Export-Record.
*
 aa010-Exit.
     exit section.
*
*----------------------------------------------------------------
* Single pass over the master to get the record count and the
*  sums and sums-of-squares needed for the mean and standard
*  deviation of all three counters together.
*----------------------------------------------------------------
 aa020-Accumulate-Base        section.
*************************************
*
     open input Case-Master-File.
     if  Case-Status not = "00"
         perform zz040-Evaluate-Message
         display Cv101 " " Case-Status " " Ws-Eval-Msg
         goback
     end-if.
     perform aa025-Read-Base thru aa025-Exit
         until Case-Status = "10".
     close Case-Master-File.
*
     compute Ws-Mean-Confirmed rounded = Ws-Sum-Confirmed / Ws-N.
     compute Ws-Mean-Deaths    rounded = Ws-Sum-Deaths    / Ws-N.
     compute Ws-Mean-Recovered rounded = Ws-Sum-Recovered / Ws-N.
*
     compute Ws-Sqrt-Input =
             (Ws-Sumsq-Confirmed -
             ((Ws-Sum-Confirmed * Ws-Sum-Confirmed) / Ws-N))
             / (Ws-N - 1).
     perform zz900-Calc-Sqrt thru zz900-Exit.
     compute Ws-Std-Confirmed rounded = Ws-Sqrt-Guess.
*
     compute Ws-Sqrt-Input =
             (Ws-Sumsq-Deaths -
             ((Ws-Sum-Deaths * Ws-Sum-Deaths) / Ws-N))
             / (Ws-N - 1).
     perform zz900-Calc-Sqrt thru zz900-Exit.
     compute Ws-Std-Deaths rounded = Ws-Sqrt-Guess.
*
     compute Ws-Sqrt-Input =
             (Ws-Sumsq-Recovered -
             ((Ws-Sum-Recovered * Ws-Sum-Recovered) / Ws-N))
             / (Ws-N - 1).
     perform zz900-Calc-Sqrt thru zz900-Exit.
     compute Ws-Std-Recovered rounded = Ws-Sqrt-Guess.
*
 aa020-Exit.
     exit section.
*
 aa025-Read-Base.
     read Case-Master-File
         at end
             move "10" to Case-Status
             go to aa025-Exit
     end-read.
     add 1 to Ws-N.
     add Cs-Confirmed to Ws-Sum-Confirmed.
     add Cs-Deaths    to Ws-Sum-Deaths.
     add Cs-Recovered to Ws-Sum-Recovered.
     compute Ws-Sumsq-Confirmed =
             Ws-Sumsq-Confirmed + (Cs-Confirmed * Cs-Confirmed).
     compute Ws-Sumsq-Deaths =
             Ws-Sumsq-Deaths    + (Cs-Deaths    * Cs-Deaths).
     compute Ws-Sumsq-Recovered =
             Ws-Sumsq-Recovered + (Cs-Recovered * Cs-Recovered).
*
 aa025-Exit.
     exit.
*
*----------------------------------------------------------------
* Runs the confirmed column through its own SORT into the scratch
*  file, reads it back into the table ascending, and pulls off the
*  min, max and three percentiles.
*----------------------------------------------------------------
 aa030-Sort-Confirmed         section.
*************************************
*
     open input Case-Master-File.
     if  Case-Status not = "00"
         display Cv101 " " Case-Status
         goback
     end-if.
     sort Cv-Sort-Work
         on ascending key Ss-Value
         input procedure  aa031-Supply-Confirmed
         giving Cv-Scratch-File.
     close Case-Master-File.
     perform aa035-Load-Table thru aa035-Exit.
     move Ws-Tbl-Value (1)    to Ws-Min-Confirmed.
     move Ws-Tbl-Value (Ws-N) to Ws-Max-Confirmed.
     move 25 to Ws-Pct-Target-Pct.
     perform zz920-Calc-Percentile thru zz920-Exit.
     move Ws-Pct-Result to Ws-P25-Confirmed.
     move 50 to Ws-Pct-Target-Pct.
     perform zz920-Calc-Percentile thru zz920-Exit.
     move Ws-Pct-Result to Ws-P50-Confirmed.
     move 75 to Ws-Pct-Target-Pct.
     perform zz920-Calc-Percentile thru zz920-Exit.
     move Ws-Pct-Result to Ws-P75-Confirmed.
*
 aa030-Exit.
     exit section.
*
 aa031-Supply-Confirmed       section.
*************************************
*
     perform aa032-Read-For-Sort thru aa032-Exit
         until Case-Status = "10".
*
 aa031-Exit.
     exit section.
*
 aa032-Read-For-Sort.
     read Case-Master-File
         at end
             move "10" to Case-Status
             go to aa032-Exit
     end-read.
     release Ss-Value from Cs-Confirmed.
*
 aa032-Exit.
     exit.
*
 aa040-Sort-Deaths            section.
*************************************
*
     open input Case-Master-File.
     if  Case-Status not = "00"
         display Cv101 " " Case-Status
         goback
     end-if.
     sort Cv-Sort-Work
         on ascending key Ss-Value
         input procedure  aa041-Supply-Deaths
         giving Cv-Scratch-File.
     close Case-Master-File.
     perform aa035-Load-Table thru aa035-Exit.
     move Ws-Tbl-Value (1)    to Ws-Min-Deaths.
     move Ws-Tbl-Value (Ws-N) to Ws-Max-Deaths.
     move 25 to Ws-Pct-Target-Pct.
     perform zz920-Calc-Percentile thru zz920-Exit.
     move Ws-Pct-Result to Ws-P25-Deaths.
     move 50 to Ws-Pct-Target-Pct.
     perform zz920-Calc-Percentile thru zz920-Exit.
     move Ws-Pct-Result to Ws-P50-Deaths.
     move 75 to Ws-Pct-Target-Pct.
     perform zz920-Calc-Percentile thru zz920-Exit.
     move Ws-Pct-Result to Ws-P75-Deaths.
*
 aa040-Exit.
     exit section.
*
 aa041-Supply-Deaths          section.
*************************************
*
     perform aa042-Read-For-Sort thru aa042-Exit
         until Case-Status = "10".
*
 aa041-Exit.
     exit section.
*
 aa042-Read-For-Sort.
     read Case-Master-File
         at end
             move "10" to Case-Status
             go to aa042-Exit
     end-read.
     release Ss-Value from Cs-Deaths.
*
 aa042-Exit.
     exit.
*
 aa050-Sort-Recovered         section.
*************************************
*
     open input Case-Master-File.
     if  Case-Status not = "00"
         display Cv101 " " Case-Status
         goback
     end-if.
     sort Cv-Sort-Work
         on ascending key Ss-Value
         input procedure  aa051-Supply-Recovered
         giving Cv-Scratch-File.
     close Case-Master-File.
     perform aa035-Load-Table thru aa035-Exit.
     move Ws-Tbl-Value (1)    to Ws-Min-Recovered.
     move Ws-Tbl-Value (Ws-N) to Ws-Max-Recovered.
     move 25 to Ws-Pct-Target-Pct.
     perform zz920-Calc-Percentile thru zz920-Exit.
     move Ws-Pct-Result to Ws-P25-Recovered.
     move 50 to Ws-Pct-Target-Pct.
     perform zz920-Calc-Percentile thru zz920-Exit.
     move Ws-Pct-Result to Ws-P50-Recovered.
     move 75 to Ws-Pct-Target-Pct.
     perform zz920-Calc-Percentile thru zz920-Exit.
     move Ws-Pct-Result to Ws-P75-Recovered.
*
 aa050-Exit.
     exit section.
*
 aa051-Supply-Recovered       section.
*************************************
*
     perform aa052-Read-For-Sort thru aa052-Exit
         until Case-Status = "10".
*
 aa051-Exit.
     exit section.
*
 aa052-Read-For-Sort.
     read Case-Master-File
         at end
             move "10" to Case-Status
             go to aa052-Exit
     end-read.
     release Ss-Value from Cs-Recovered.
*
 aa052-Exit.
     exit.
*
*----------------------------------------------------------------
* Common to all three counters - reads the just-sorted scratch
*  file, ascending, into Ws-Value-Table.
*----------------------------------------------------------------
 aa035-Load-Table.
     open input Cv-Scratch-File.
     if  Scratch-Status not = "00"
         display Cv104 " " Scratch-Status
         goback
     end-if.
     set Ws-Tbl-Idx to 1.
     perform aa037-Read-Scratch thru aa037-Exit
         until Scratch-Status = "10".
     close Cv-Scratch-File.
*
 aa035-Exit.
     exit.
*
 aa037-Read-Scratch.
     read Cv-Scratch-File
         at end
             move "10" to Scratch-Status
             go to aa037-Exit
     end-read.
     move Sf-Value to Ws-Tbl-Value (Ws-Tbl-Idx).
     set Ws-Tbl-Idx up by 1.
*
 aa037-Exit.
     exit.
*
*----------------------------------------------------------------
* Writes the eight statistic rows - count, mean, std, min, 25%,
*  50%, 75%, max - each one row across all three counters.
*----------------------------------------------------------------
 aa060-Write-Stat-Rows        section.
*************************************
*
     initiate Describe-Statistics-Report.
     move "count"      to Ds-Stat-Name.
     move Ws-N         to Ds-Confirmed.
     move Ws-N         to Ds-Deaths.
     move Ws-N         to Ds-Recovered.
     perform zz930-Emit-Row thru zz930-Exit.
*
     move "mean"             to Ds-Stat-Name.
     move Ws-Mean-Confirmed  to Ds-Confirmed.
     move Ws-Mean-Deaths     to Ds-Deaths.
     move Ws-Mean-Recovered  to Ds-Recovered.
     perform zz930-Emit-Row thru zz930-Exit.
*
     move "std"              to Ds-Stat-Name.
     move Ws-Std-Confirmed   to Ds-Confirmed.
     move Ws-Std-Deaths      to Ds-Deaths.
     move Ws-Std-Recovered   to Ds-Recovered.
     perform zz930-Emit-Row thru zz930-Exit.
*
     move "min"              to Ds-Stat-Name.
     move Ws-Min-Confirmed   to Ds-Confirmed.
     move Ws-Min-Deaths      to Ds-Deaths.
     move Ws-Min-Recovered   to Ds-Recovered.
     perform zz930-Emit-Row thru zz930-Exit.
*
     move "25%"              to Ds-Stat-Name.
     move Ws-P25-Confirmed   to Ds-Confirmed.
     move Ws-P25-Deaths      to Ds-Deaths.
     move Ws-P25-Recovered   to Ds-Recovered.
     perform zz930-Emit-Row thru zz930-Exit.
*
     move "50%"              to Ds-Stat-Name.
     move Ws-P50-Confirmed   to Ds-Confirmed.
     move Ws-P50-Deaths      to Ds-Deaths.
     move Ws-P50-Recovered   to Ds-Recovered.
     perform zz930-Emit-Row thru zz930-Exit.
*
     move "75%"              to Ds-Stat-Name.
     move Ws-P75-Confirmed   to Ds-Confirmed.
     move Ws-P75-Deaths      to Ds-Deaths.
     move Ws-P75-Recovered   to Ds-Recovered.
     perform zz930-Emit-Row thru zz930-Exit.
*
     move "max"              to Ds-Stat-Name.
     move Ws-Max-Confirmed   to Ds-Confirmed.
     move Ws-Max-Deaths      to Ds-Deaths.
     move Ws-Max-Recovered   to Ds-Recovered.
     perform zz930-Emit-Row thru zz930-Exit.
     terminate Describe-Statistics-Report.
*
 aa060-Exit.
     exit section.
*
 zz930-Emit-Row.
     move Ds-Confirmed to Ws-Ed-Confirmed.
     move Ds-Deaths    to Ws-Ed-Deaths.
     move Ds-Recovered to Ws-Ed-Recovered.
     string Ds-Stat-Name      delimited by size
            ","               delimited by size
            Ws-Ed-Confirmed   delimited by size
            ","               delimited by size
            Ws-Ed-Deaths      delimited by size
            ","               delimited by size
            Ws-Ed-Recovered   delimited by size
            into Cv-Export-Record
     end-string.
     write Cv-Export-Record.
     generate Ds-Detail-Line.
*
 zz930-Exit.
     exit.
*
*----------------------------------------------------------------
* Percentile position p(n-1), zero-based, interpolated linearly
*  between the two closest ranks in Ws-Value-Table.
*----------------------------------------------------------------
 zz920-Calc-Percentile.
     compute Ws-Pct-Pos rounded =
             (Ws-Pct-Target-Pct / 100) * (Ws-N - 1).
     move    Ws-Pct-Pos  to Ws-Pct-Floor.
     compute Ws-Pct-Frac = Ws-Pct-Pos - Ws-Pct-Floor.
     move    Ws-Tbl-Value (Ws-Pct-Floor + 1) to Ws-Pct-Low.
     if  Ws-Pct-Frac = zero
         move Ws-Pct-Low to Ws-Pct-Result
     else
         move Ws-Tbl-Value (Ws-Pct-Floor + 2) to Ws-Pct-High
         compute Ws-Pct-Result rounded =
                 Ws-Pct-Low + (Ws-Pct-Frac * (Ws-Pct-High - Ws-Pct-Low))
     end-if.
*
 zz920-Exit.
     exit.
*
 zz900-Calc-Sqrt              section.
*************************************
*
     if  Ws-Sqrt-Input not > zero
         move zero to Ws-Sqrt-Guess
         go to zz900-Exit
     end-if.
     move Ws-Sqrt-Input to Ws-Sqrt-Guess.
     perform zz910-Sqrt-Step thru zz910-Exit
         varying Ws-Sqrt-Iter from 1 by 1 until Ws-Sqrt-Iter > 25.
*
 zz900-Exit.
     exit section.
*
 zz910-Sqrt-Step.
     compute Ws-Sqrt-Guess rounded =
             (Ws-Sqrt-Guess + (Ws-Sqrt-Input / Ws-Sqrt-Guess)) / 2.
*
 zz910-Exit.
     exit.
*
 aa090-Wrap-Up                section.
**************************************
*
     close Cv-Export-File.
     close Cv-Report-File.
     display "CVDESCR - records read     : " Ws-N.
*
 aa090-Exit.
     exit section.
*
 zz040-Evaluate-Message       section.
*************************************
*
 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
                              Status by Case-Status.
*
 zz040-Exit.
     exit section.
*

*******************************************
*                                          *
*  Record Definition For Fatality /       *
*     Recovery Rate Output Record         *
*******************************************
*  File size 34 bytes.
*
* Rt-Fatality-Pct / Rt-Recovery-Pct hold the MEAN of the per
*  record rate, not total deaths over total confirmed - see
*  aa050-Process-Master in CVRATES.  Kept comp-3, same as every
*  other genuine decimal percentage field in this suite.
*
* 04/02/26 vbc - Created.
*
 01  CV-Rates-Record.
     03  Rt-Country            pic x(20).
     03  Rt-Fatality-Pct       pic s9(3)v9(4)  comp-3.
     03  Rt-Recovery-Pct       pic s9(3)v9(4)  comp-3.
*

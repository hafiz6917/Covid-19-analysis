****************************************************************
*                                                               *
*          CV Batch   -   Fatality / Recovery Rates              *
*        Per country, the mean per-record fatality and         *
*        recovery percentage across every record with a        *
*        non-zero confirmed count.                              *
*                                                               *
****************************************************************
*
 identification          division.
*================================
*
 program-id.             cvrates.
 author.                 Vincent B Coen.
 installation.           Applewood Computers - Health Statistics Unit.
 date-written.           20/04/1984.
 date-compiled.
 security.               Copyright (C) 1984-2026 & later,
                          Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    Remarks.            Rate report - for every master record with
*                         a non-zero confirmed count, works out that
*                         record's own fatality and recovery
*                         percentage, then at the country break takes
*                         the arithmetic mean of the per-record rates
*                         (NOT total deaths over total confirmed -
*                         the Director was quite clear on that point
*                         after the 1993 health board review).
*
*    Version.            See Prog-Name in Ws.
*
*    Called modules.     None.
*
*    Files used :
*                        CVMAST.    Case master, sorted (in).
*                        CVXRAT.    Rates export (out).
*                        CVRRAT.    Rates report (out).
*
*    Error messages used.
*                        CV101 - CV103.
*
* Changes:
* 20/04/84 vbc - 1.0.00 Created for the health dept case-fatality
*                       review run.
* 14/02/93 vbc -    .01 Changed from total deaths over total confirmed
*                       to the mean of the per record rate - board
*                       felt the old method understated small
*                       provinces with a high rate but few cases.
* 21/09/98 vbc - 1.1.00 Year-2000 fix - no date fields used by this
*                       program, checked and confirmed clean.
* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract.
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Applewood Computers Health Statistics
* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
* 1984-2026 and later.
*
* This program is free software; you can redistribute it and/or modify
* it under the terms of the GNU General Public License as published
* by the Free Software Foundation; version 3 and later, for personal
* usage only and that includes use within a business, but excluding
* repackaging or resale in any way.
*
* This program is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
* General Public License for more details.
*
*************************************************************************
*
 environment              division.
*================================
*
 copy "cvenvdv.cob".
*
 input-output             section.
 file-control.
 copy "selcase.cob".
*
     select  Cv-Export-File    assign       CVXRAT
                                organization line sequential
                                status       Export-Status.
*
     select  Cv-Report-File    assign       CVRRAT
                                organization line sequential
                                status       Report-Status.
*
 data                     division.
*================================
*
 file section.
*
 fd  Case-Master-File.
 copy "cvcase.cob".
*
 fd  Cv-Export-File.
 01  Cv-Export-Record         pic x(80).
*
 fd  Cv-Report-File
     report is Rates-Report.
*
 working-storage section.
*-----------------------
 77  Prog-Name                pic x(17) value "Cvrates (2.0.00)".
*
 01  Ws-Data.
     03  Case-Status          pic xx      value zero.
     03  Export-Status        pic xx      value zero.
     03  Report-Status        pic xx      value zero.
     03  Ws-Eval-Msg          pic x(25)   value spaces.
     03  Ws-First-Rec         pic x       value "Y".
         88  Ws-Is-First-Rec             value "Y".
     03  Ws-Recs-Read         binary-long unsigned value zero.
     03  Ws-Recs-Qualified    binary-long unsigned value zero.
     03  Ws-Countries-Out     binary-long unsigned value zero.
     03  filler               pic x(05).
*
 01  Ws-Break-Data.
     03  Ws-Prev-Country      pic x(20)       value spaces.
     03  Ws-Sum-Fatality-Pct  pic s9(9)v9(4)  value zero.
     03  Ws-Sum-Recovery-Pct  pic s9(9)v9(4)  value zero.
     03  Ws-Ctry-Recs         binary-long unsigned value zero.
*
* Raw byte view, not currently used - kept in case a future screen
*  rewrite needs to shunt the whole block in one move.
 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
                               pic x(36).
*
* Output record - built from the Ws-Break-Data accumulators just
*  before it is written away (export line) and printed (report).
 copy "cvrate.cob".
*
 01  Ws-Rec-Rate.
     03  Ws-Rec-Fatality-Pct  pic s9(5)v9(4)  value zero.
     03  Ws-Rec-Recovery-Pct  pic s9(5)v9(4)  value zero.
*
 01  Ws-Edit-Fields.
     03  Ws-Ed-Fatality        pic -zz9.9999.
     03  Ws-Ed-Recovery        pic -zz9.9999.
     03  filler                pic x(05).
 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
                               pic x(23).
*
 01  Ws-Run-Date.
     03  Ws-Run-Yyyy           pic 9(4).
     03  filler                pic x     value "-".
     03  Ws-Run-Mm             pic 99.
     03  filler                pic x     value "-".
     03  Ws-Run-Dd             pic 99.
 01  Ws-Today-Group redefines Ws-Run-Date.
     03  filler                pic x(10).
 01  Ws-Today9                 pic 9(8).
*
 01  Error-Messages.
*  Program specific
     03  Cv101   pic x(32) value "CV101 Case master not found -".
     03  Cv102   pic x(30) value "CV102 Export file open err -".
     03  Cv103   pic x(30) value "CV103 Report file open err -".
*
 report section.
*****************
*
 RD  Rates-Report
     control      is Final
     page limit   is 60
     heading      1
     first detail 4
     last  detail 56.
*
 01  Rt-Rpt-Head      type page heading.
     03  line  1.
         05  col   1     pic x(17)   source Prog-Name.
         05  col  35     pic x(32)   value "Fatality / Recovery Rates".
     03  line  2.
         05  col   1     pic x(14)   value "Generated on:".
         05  col  16     pic x(10)   source Ws-Run-Date.
     03  line  4.
         05  col   1                 value "Country".
         05  col  23                 value "Fatality %".
         05  col  39                 value "Recovery %".
*
 01  Rt-Detail-Line    type detail.
     03  line + 1.
         05  col   1     pic x(20)   source Rt-Country.
         05  col  22     pic -zz9.9999  source Rt-Fatality-Pct.
         05  col  38     pic -zz9.9999  source Rt-Recovery-Pct.
*
 procedure division.
*===================
*
 aa000-Main                  section.
*************************************
*
     perform aa010-Open-Files.
     perform aa050-Process-Master.
     perform aa090-Wrap-Up.
     goback.
*
 aa000-Exit.
     exit section.
*
 aa010-Open-Files            section.
*************************************
*
     accept Ws-Today9 from date yyyymmdd.
     move   Ws-Today9 to Ws-Run-Date.
*
     open input Case-Master-File.
     if  Case-Status not = "00"
         perform zz040-Evaluate-Message
         display Cv101 " " Case-Status " " Ws-Eval-Msg
         goback
     end-if.
     open output Cv-Export-File.
     if  Export-Status not = "00"
         display Cv102 " " Export-Status
         goback
     end-if.
     open output Cv-Report-File.
     if  Report-Status not = "00"
         display Cv103 " " Report-Status
         goback
     end-if.
     move "Country,Fatality-Pct,Recovery-Pct" to Cv-Export-Record.
     write Cv-Export-Record.
*
 aa010-Exit.
     exit section.
*
 aa050-Process-Master         section.
*************************************
*
     initiate Rates-Report.
     perform aa060-Read-Master thru aa060-Exit
         until Case-Status = "10".
     if  Ws-Ctry-Recs not = zero
         perform aa075-Write-Country-Rate thru aa075-Exit
     end-if.
     terminate Rates-Report.
*
 aa050-Exit.
     exit section.
*
 aa060-Read-Master.
     read Case-Master-File
         at end
             move "10" to Case-Status
             go to aa060-Exit
     end-read.
     add 1 to Ws-Recs-Read.
     if  Cs-Confirmed = zero
         go to aa060-Exit
     end-if.
     add 1 to Ws-Recs-Qualified.
     perform aa065-Check-Break thru aa065-Exit.
*
 aa060-Exit.
     exit.
*
 aa065-Check-Break.
     if  Ws-Is-First-Rec
         move "N"            to Ws-First-Rec
         move Cs-Country      to Ws-Prev-Country
     end-if.
     if  Cs-Country not = Ws-Prev-Country
         perform aa075-Write-Country-Rate thru aa075-Exit
         move Cs-Country     to Ws-Prev-Country
         move zero           to Ws-Sum-Fatality-Pct
                                 Ws-Sum-Recovery-Pct
                                 Ws-Ctry-Recs
     end-if.
     compute Ws-Rec-Fatality-Pct rounded
           = (Cs-Deaths    / Cs-Confirmed) * 100.
     compute Ws-Rec-Recovery-Pct rounded
           = (Cs-Recovered / Cs-Confirmed) * 100.
     add  Ws-Rec-Fatality-Pct to Ws-Sum-Fatality-Pct.
     add  Ws-Rec-Recovery-Pct to Ws-Sum-Recovery-Pct.
     add  1                   to Ws-Ctry-Recs.
*
 aa065-Exit.
     exit.
*
*----------------------------------------------------------------
* Country value is the MEAN of the per-record rates just
*  accumulated, not total deaths over total confirmed (see
*  Remarks above).
*----------------------------------------------------------------
 aa075-Write-Country-Rate.
     move Ws-Prev-Country     to Rt-Country.
     compute Rt-Fatality-Pct rounded
           = Ws-Sum-Fatality-Pct / Ws-Ctry-Recs.
     compute Rt-Recovery-Pct rounded
           = Ws-Sum-Recovery-Pct / Ws-Ctry-Recs.
     move Rt-Fatality-Pct     to Ws-Ed-Fatality.
     move Rt-Recovery-Pct     to Ws-Ed-Recovery.
     string Rt-Country        delimited by size
            ","               delimited by size
            Ws-Ed-Fatality    delimited by size
            ","               delimited by size
            Ws-Ed-Recovery    delimited by size
            into Cv-Export-Record
     end-string.
     write Cv-Export-Record.
     generate Rt-Detail-Line.
     add 1 to Ws-Countries-Out.
*
 aa075-Exit.
     exit.
*
 aa090-Wrap-Up                section.
**************************************
*
     close Case-Master-File.
     close Cv-Export-File.
     close Cv-Report-File.
     display "CVRATES - records read     : " Ws-Recs-Read.
     display "CVRATES - records qualified: " Ws-Recs-Qualified.
     display "CVRATES - countries output : " Ws-Countries-Out.
*
 aa090-Exit.
     exit section.
*
 zz040-Evaluate-Message       section.
*************************************
*
 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
                              Status by Case-Status.
*
 zz040-Exit.
     exit section.
*

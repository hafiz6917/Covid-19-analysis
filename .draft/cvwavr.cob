*******************************************
*                                          *
*  Record Definition For Wave Intensity   *
*     Comparison Output Record            *
*******************************************
*  File size 54 bytes.
*
* Wv-Chg-nn-nn fields are comp-3 - genuine signed decimal
*  percentages, rounded half away from zero to 2dp by the
*  program before the move (see zz830 in cvwave.cbl).  The source
*  calculation would produce an undefined result when the
*  denominator year has no cases to divide by; this conversion
*  substitutes ZERO for that cell instead - there is no COBOL
*  equivalent of an undefined numeric result worth having in a
*  printed report.
*
* 04/02/26 vbc - Created.
*
 01  CV-Wave-Record.
     03  Wv-Country            pic x(20).
     03  Wv-Yr-2021            pic 9(9).
     03  Wv-Yr-2022            pic 9(9).
     03  Wv-Yr-2023            pic 9(9).
     03  Wv-Chg-21-22          pic s9(7)v99    comp-3.
     03  Wv-Chg-22-23          pic s9(7)v99    comp-3.
     03  Wv-Chg-21-23          pic s9(7)v99    comp-3.
*

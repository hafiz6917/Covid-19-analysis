*******************************************
*                                          *
*  Record Definition For Period Stat      *
*     Output Record                       *
*     Shared shape for stats-by-month     *
*     (Ps-Period = yyyy-mm) and           *
*     stats-by-year (Ps-Period = yyyy)    *
*******************************************
*  File size 54 bytes.
*
* 04/02/26 vbc - Created.
*
 01  CV-Period-Stat-Record.
     03  Ps-Country            pic x(20).
     03  Ps-Period             pic x(7).
     03  Ps-Confirmed          pic 9(9).
     03  Ps-Deaths             pic 9(9).
     03  Ps-Recovered          pic 9(9).
*

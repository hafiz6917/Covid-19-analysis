****************************************************************
*                                                               *
*            CV Batch   -   Statistics By Date Range            *
*        Per country, the cumulative confirmed/deaths/         *
*        recovered delta between a start date and an end       *
*        date, passed in on the run command line.              *
*                                                               *
****************************************************************
*
 identification          division.
*================================
*
 program-id.             cvstdr.
 author.                 Vincent B Coen.
 installation.           Applewood Computers - Health Statistics Unit.
 date-written.           02/04/1984.
 date-compiled.
 security.               Copyright (C) 1984-2026 & later,
                          Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    Remarks.            Date-range delta report - for each country
*                         present on BOTH the start and end report
*                         dates, sums the three counters on each of
*                         those two dates (a country may have several
*                         province rows per date) and outputs the
*                         end-sum minus the start-sum.  Start/end
*                         dates are supplied on the chaining
*                         arguments, same way the shop passes run
*                         parameters into its other date-driven jobs.
*
*    Version.            See Prog-Name in Ws.
*
*    Called modules.     None.
*
*    Files used :
*                        CVMAST.    Case master, sorted (in).
*                        CVXDR.     Date-range stats export (out).
*                        CVRDR.     Date-range stats report (out).
*
*    Error messages used.
*                        CV101 - CV105.
*
* Changes:
* 02/04/84 vbc - 1.0.00 Created for the health dept period-to-period
*                       comparison run.
* 21/09/98 vbc - 1.1.00 Year-2000 fix - start/end date args now
*                       validated on the full 4 digit year, 2 digit
*                       year test removed from Aa005.
* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract;
*                       delta replaces the old flu period-to-period
*                       percentage change calc.
* 19/11/22 jph -    .01 Rejects the run outright now if End Date is
*                       not strictly after Start Date, was silently
*                       swapping them before.
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Applewood Computers Health Statistics
* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
* 1984-2026 and later.
*
* This program is free software; you can redistribute it and/or modify
* it under the terms of the GNU General Public License as published
* by the Free Software Foundation; version 3 and later, for personal
* usage only and that includes use within a business, but excluding
* repackaging or resale in any way.
*
* This program is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
* General Public License for more details.
*
*************************************************************************
*
 environment              division.
*================================
*
 copy "cvenvdv.cob".
*
 input-output             section.
 file-control.
 copy "selcase.cob".
*
     select  Cv-Export-File    assign       CVXDR
                                organization line sequential
                                status       Export-Status.
*
     select  Cv-Report-File    assign       CVRDR
                                organization line sequential
                                status       Report-Status.
*
 data                     division.
*================================
*
 file section.
*
 fd  Case-Master-File.
 copy "cvcase.cob".
*
 fd  Cv-Export-File.
 01  Cv-Export-Record         pic x(80).
*
 fd  Cv-Report-File
     report is Date-Range-Statistics-Report.
*
 working-storage section.
*-----------------------
 77  Prog-Name                pic x(17) value "Cvstdr  (2.0.01)".
*
*    Chaining arguments - start and end report date, "YYYY-MM-DD".
 01  Arg1                     pic x(10) value spaces.
 01  Arg2                     pic x(10) value spaces.
*
 01  Ws-Start-Date-Group  redefines Arg1.
     03  Ws-Start-Yyyy        pic x(04).
     03  filler               pic x.
     03  Ws-Start-Mm          pic x(02).
     03  filler               pic x.
     03  Ws-Start-Dd          pic x(02).
*
 01  Ws-End-Date-Group  redefines Arg2.
     03  Ws-End-Yyyy           pic x(04).
     03  filler                pic x.
     03  Ws-End-Mm             pic x(02).
     03  filler                pic x.
     03  Ws-End-Dd             pic x(02).
*
 01  Ws-Start-Key.
     03  Ws-Start-Key-Yyyy     pic 9(4)    value zero.
     03  Ws-Start-Key-Mm       pic 9(2)    value zero.
     03  Ws-Start-Key-Dd       pic 9(2)    value zero.
 01  Ws-Start-Date8  redefines Ws-Start-Key
                               pic 9(8).
*
 01  Ws-End-Key.
     03  Ws-End-Key-Yyyy       pic 9(4)    value zero.
     03  Ws-End-Key-Mm         pic 9(2)    value zero.
     03  Ws-End-Key-Dd         pic 9(2)    value zero.
 01  Ws-End-Date8    redefines Ws-End-Key
                               pic 9(8).
*
 01  Ws-Data.
     03  Case-Status          pic xx      value zero.
     03  Export-Status        pic xx      value zero.
     03  Report-Status        pic xx      value zero.
     03  Ws-Eval-Msg          pic x(25)   value spaces.
     03  Ws-First-Rec         pic x       value "Y".
         88  Ws-Is-First-Rec             value "Y".
     03  Ws-Recs-Read         binary-long unsigned value zero.
     03  Ws-Countries-Out     binary-long unsigned value zero.
     03  filler               pic x(05).
*
 01  Ws-Break-Data.
     03  Ws-Prev-Country       pic x(20)   value spaces.
     03  Ws-Start-Confirmed    binary-long unsigned value zero.
     03  Ws-Start-Deaths       binary-long unsigned value zero.
     03  Ws-Start-Recovered    binary-long unsigned value zero.
     03  Ws-End-Confirmed      binary-long unsigned value zero.
     03  Ws-End-Deaths         binary-long unsigned value zero.
     03  Ws-End-Recovered      binary-long unsigned value zero.
     03  Ws-Seen-Start         pic x       value "N".
         88  Ws-Start-Seen                value "Y".
     03  Ws-Seen-End           pic x       value "N".
         88  Ws-End-Seen                  value "Y".
*
* Raw byte view, not currently used - kept in case a future screen
*  rewrite needs to shunt the whole block in one move.
 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
                               pic x(46).
*
 01  Ws-Grand-Totals.
     03  Ws-Tot-Confirmed      binary-long unsigned value zero.
     03  Ws-Tot-Deaths         binary-long unsigned value zero.
     03  Ws-Tot-Recovered      binary-long unsigned value zero.
     03  filler                pic x(04).
*
 01  Ws-Top3-Table.
     03  Ws-Top3-Entry    occurs 3 times indexed by Ws-Top3-Idx.
         05  Ws-Top3-Country   pic x(12)  value spaces.
         05  Ws-Top3-Confirmed binary-long unsigned value zero.
*
* Output record - built from the Ws-Break-Data accumulators just
*  before it is written away (export line) and printed (report).
 copy "cvctry.cob".
*
 01  Ws-Edit-Fields.
     03  Ws-Ed-Confirmed       pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Deaths          pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Recovered       pic zz,zzz,zzz,zz9.
     03  filler                pic x(05).
 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
                               pic x(47).
*
 01  Ws-Run-Date.
     03  Ws-Run-Yyyy           pic 9(4).
     03  filler                pic x     value "-".
     03  Ws-Run-Mm             pic 99.
     03  filler                pic x     value "-".
     03  Ws-Run-Dd             pic 99.
 01  Ws-Today9                 pic 9(8).
*
 01  Error-Messages.
*  Program specific
     03  Cv101   pic x(32) value "CV101 Case master not found -".
     03  Cv102   pic x(30) value "CV102 Export file open err -".
     03  Cv103   pic x(30) value "CV103 Report file open err -".
     03  Cv104   pic x(40) value "CV104 Start/end date not a valid date -".
     03  Cv105   pic x(44) value "CV105 End date must be later than start -".
*
 report section.
*****************
*
 RD  Date-Range-Statistics-Report
     control      is Final
     page limit   is 60
     heading      1
     first detail 4
     last  detail 56.
*
 01  Dr-Rpt-Head      type page heading.
     03  line  1.
         05  col   1     pic x(17)   source Prog-Name.
         05  col  35     pic x(32)   value "Statistics By Date Range".
     03  line  2.
         05  col   1     pic x(14)   value "Generated on:".
         05  col  16     pic x(10)   source Ws-Run-Date.
     03  line  3.
         05  col   1     pic x(7)    value "Range :".
         05  col   9     pic x(10)   source Arg1.
         05  col  20     pic x(3)    value "to".
         05  col  23     pic x(10)   source Arg2.
     03  line  5.
         05  col   1                 value "Country".
         05  col  23                 value "Confirmed".
         05  col  39                 value "Deaths".
         05  col  52                 value "Recovered".
*
 01  Dr-Detail-Line    type detail.
     03  line + 1.
         05  col   1     pic x(20)   source St-Country.
         05  col  22     pic zz,zzz,zzz,zz9  source St-Confirmed.
         05  col  38     pic zz,zzz,zzz,zz9  source St-Deaths.
         05  col  54     pic zz,zzz,zzz,zz9  source St-Recovered.
*
 01  type control footing final.
     03  line + 2.
         05  col   1     pic x(60)   value all "-".
     03  line + 1.
         05  col   1     pic x(23)   value "Total Confirmed Cases:".
         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Confirmed.
     03  line + 1.
         05  col   1     pic x(14)   value "Total Deaths:".
         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Deaths.
     03  line + 1.
         05  col   1     pic x(17)   value "Total Recoveries:".
         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Recovered.
     03  line + 2.
         05  col   1     pic x(32)   value
                          "Top 3 countries by confirmed cases:".
     03  line + 1.
         05  col   1     pic x       value "1".
         05  col   2     pic x       value ".".
         05  col   4     pic x(12)   source Ws-Top3-Country (1).
         05  col  17     pic x       value "-".
         05  col  19     pic zz,zzz,zzz,zz9  source
                          Ws-Top3-Confirmed (1).
     03  line + 1.
         05  col   1     pic x       value "2".
         05  col   2     pic x       value ".".
         05  col   4     pic x(12)   source Ws-Top3-Country (2).
         05  col  17     pic x       value "-".
         05  col  19     pic zz,zzz,zzz,zz9  source
                          Ws-Top3-Confirmed (2).
     03  line + 1.
         05  col   1     pic x       value "3".
         05  col   2     pic x       value ".".
         05  col   4     pic x(12)   source Ws-Top3-Country (3).
         05  col  17     pic x       value "-".
         05  col  19     pic zz,zzz,zzz,zz9  source
                          Ws-Top3-Confirmed (3).
*
 procedure division chaining Arg1
                             Arg2.
*===================================
*
 aa000-Main                  section.
*************************************
*
     perform aa005-Validate-Dates.
     perform aa010-Open-Files.
     perform aa050-Process-Master.
     perform aa090-Wrap-Up.
     goback.
*
 aa000-Exit.
     exit section.
*
*----------------------------------------------------------------
* Dates come in as "YYYY-MM-DD" on the chaining args - check each
*  half is numeric with the dash in the right place, then convert
*  to a plain 9(8) key for the end > start test and for matching
*  against Cs-Date on the master.
*----------------------------------------------------------------
 aa005-Validate-Dates         section.
*************************************
*
     if  Arg1 (5:1) not = "-" or Arg1 (8:1) not = "-"
         or Ws-Start-Yyyy not numeric
         or Ws-Start-Mm   not numeric
         or Ws-Start-Dd   not numeric
         display Cv104 " " Arg1
         goback
     end-if.
     if  Arg2 (5:1) not = "-" or Arg2 (8:1) not = "-"
         or Ws-End-Yyyy   not numeric
         or Ws-End-Mm     not numeric
         or Ws-End-Dd     not numeric
         display Cv104 " " Arg2
         goback
     end-if.
     move Ws-Start-Yyyy   to Ws-Start-Key-Yyyy.
     move Ws-Start-Mm     to Ws-Start-Key-Mm.
     move Ws-Start-Dd     to Ws-Start-Key-Dd.
     move Ws-End-Yyyy     to Ws-End-Key-Yyyy.
     move Ws-End-Mm       to Ws-End-Key-Mm.
     move Ws-End-Dd       to Ws-End-Key-Dd.
     if  Ws-End-Date8 not > Ws-Start-Date8
         display Cv105 " " Arg1 " / " Arg2
         goback
     end-if.
*
 aa005-Exit.
     exit section.
*
 aa010-Open-Files            section.
*************************************
*
     accept Ws-Today9 from date yyyymmdd.
     move   Ws-Today9 to Ws-Run-Date.
*
     open input Case-Master-File.
     if  Case-Status not = "00"
         perform zz040-Evaluate-Message
         display Cv101 " " Case-Status " " Ws-Eval-Msg
         goback
     end-if.
     open output Cv-Export-File.
     if  Export-Status not = "00"
         display Cv102 " " Export-Status
         goback
     end-if.
     open output Cv-Report-File.
     if  Report-Status not = "00"
         display Cv103 " " Report-Status
         goback
     end-if.
     move "Country,Confirmed,Deaths,Recovered" to Cv-Export-Record.
     write Cv-Export-Record.
*
 aa010-Exit.
     exit section.
*
 aa050-Process-Master         section.
*************************************
*
     initiate Date-Range-Statistics-Report.
     perform aa060-Read-Master thru aa060-Exit
         until Case-Status = "10".
     if  Ws-Recs-Read not = zero
         perform aa075-Write-Country-Delta thru aa075-Exit
     end-if.
     terminate Date-Range-Statistics-Report.
*
 aa050-Exit.
     exit section.
*
 aa060-Read-Master.
     read Case-Master-File
         at end
             move "10" to Case-Status
             go to aa060-Exit
     end-read.
     add 1 to Ws-Recs-Read.
     perform aa065-Check-Break thru aa065-Exit.
*
 aa060-Exit.
     exit.
*
 aa065-Check-Break.
     if  Ws-Is-First-Rec
         move "N"            to Ws-First-Rec
         move Cs-Country      to Ws-Prev-Country
     end-if.
     if  Cs-Country not = Ws-Prev-Country
         perform aa075-Write-Country-Delta thru aa075-Exit
         move Cs-Country     to Ws-Prev-Country
         move zero           to Ws-Start-Confirmed Ws-Start-Deaths
                                 Ws-Start-Recovered
         move zero           to Ws-End-Confirmed   Ws-End-Deaths
                                 Ws-End-Recovered
         move "N"            to Ws-Seen-Start Ws-Seen-End
     end-if.
     if  Cs-Date = Ws-Start-Date8
         move "Y"            to Ws-Seen-Start
         add  Cs-Confirmed   to Ws-Start-Confirmed
         add  Cs-Deaths      to Ws-Start-Deaths
         add  Cs-Recovered   to Ws-Start-Recovered
     end-if.
     if  Cs-Date = Ws-End-Date8
         move "Y"            to Ws-Seen-End
         add  Cs-Confirmed   to Ws-End-Confirmed
         add  Cs-Deaths      to Ws-End-Deaths
         add  Cs-Recovered   to Ws-End-Recovered
     end-if.
*
 aa065-Exit.
     exit.
*
*----------------------------------------------------------------
* Only a country that had at least one row on the start date AND
*  at least one row on the end date gets an output line - per the
*  date-range business rule, a country missing either end is left
*  out rather than reported with a partial delta.
*----------------------------------------------------------------
 aa075-Write-Country-Delta.
     if  Ws-Start-Seen and Ws-End-Seen
         move Ws-Prev-Country              to St-Country
         compute St-Confirmed = Ws-End-Confirmed - Ws-Start-Confirmed
         compute St-Deaths    = Ws-End-Deaths    - Ws-Start-Deaths
         compute St-Recovered = Ws-End-Recovered - Ws-Start-Recovered
         move St-Confirmed                 to Ws-Ed-Confirmed
         move St-Deaths                    to Ws-Ed-Deaths
         move St-Recovered                 to Ws-Ed-Recovered
         string St-Country        delimited by size
                ","               delimited by size
                Ws-Ed-Confirmed   delimited by size
                ","               delimited by size
                Ws-Ed-Deaths      delimited by size
                ","               delimited by size
                Ws-Ed-Recovered   delimited by size
                into Cv-Export-Record
         end-string
         write Cv-Export-Record
         generate Dr-Detail-Line
         add 1 to Ws-Countries-Out
         add St-Confirmed to Ws-Tot-Confirmed
         add St-Deaths    to Ws-Tot-Deaths
         add St-Recovered to Ws-Tot-Recovered
         perform zz080-Update-Top3 thru zz080-Exit
     end-if.
*
 aa075-Exit.
     exit.
*
*----------------------------------------------------------------
* Simple insertion into a 3-slot table - at most 7 countries ever
*  pass through this run so an in-memory pass beats a SORT here.
*----------------------------------------------------------------
 zz080-Update-Top3.
     if  St-Confirmed > Ws-Top3-Confirmed (1)
         move Ws-Top3-Country (2)   to Ws-Top3-Country (3)
         move Ws-Top3-Confirmed (2) to Ws-Top3-Confirmed (3)
         move Ws-Top3-Country (1)   to Ws-Top3-Country (2)
         move Ws-Top3-Confirmed (1) to Ws-Top3-Confirmed (2)
         move St-Country            to Ws-Top3-Country (1)
         move St-Confirmed          to Ws-Top3-Confirmed (1)
     else
         if  St-Confirmed > Ws-Top3-Confirmed (2)
             move Ws-Top3-Country (2)   to Ws-Top3-Country (3)
             move Ws-Top3-Confirmed (2) to Ws-Top3-Confirmed (3)
             move St-Country            to Ws-Top3-Country (2)
             move St-Confirmed          to Ws-Top3-Confirmed (2)
         else
             if  St-Confirmed > Ws-Top3-Confirmed (3)
                 move St-Country   to Ws-Top3-Country (3)
                 move St-Confirmed to Ws-Top3-Confirmed (3)
             end-if
         end-if
     end-if.
*
 zz080-Exit.
     exit.
*
 aa090-Wrap-Up                section.
**************************************
*
     close Case-Master-File.
     close Cv-Export-File.
     close Cv-Report-File.
     display "CVSTDR - records read      : " Ws-Recs-Read.
     display "CVSTDR - countries output  : " Ws-Countries-Out.
*
 aa090-Exit.
     exit section.
*
 zz040-Evaluate-Message       section.
*************************************
*
 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
                              Status by Case-Status.
*
 zz040-Exit.
     exit section.
*

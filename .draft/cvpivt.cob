*******************************************
*                                          *
*  Record Definition For Pivot-By-Year    *
*     Output Record                       *
*******************************************
*  File size 47 bytes.
*
* 04/02/26 vbc - Created.
*
 01  CV-Pivot-Record.
     03  Pv-Country            pic x(20).
     03  Pv-Yr-2021            pic 9(9).
     03  Pv-Yr-2022            pic 9(9).
     03  Pv-Yr-2023            pic 9(9).
*

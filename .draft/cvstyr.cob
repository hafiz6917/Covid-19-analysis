****************************************************************
*                                                               *
*                CV Batch   -   Statistics By Year              *
*        Per country, per calendar year (YYYY), the MAX        *
*        cumulative confirmed/deaths/recovered - grouped by    *
*        country, years ascending within each country.         *
*                                                               *
****************************************************************
*
 identification          division.
*================================
*
 program-id.             cvstyr.
 author.                 Vincent B Coen.
 installation.           Applewood Computers - Health Statistics Unit.
 date-written.           26/03/1984.
 date-compiled.
 security.               Copyright (C) 1984-2026 & later,
                          Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    Remarks.            Yearly statistics report - reduces each
*                         country's calendar year to its highest
*                         confirmed/deaths/recovered count (cumulative
*                         data, so year-end is the year maximum),
*                         grouped by country with a heading line on
*                         each country change.
*
*    Version.            See Prog-Name in Ws.
*
*    Called modules.     None.
*
*    Files used :
*                        CVMAST.    Case master, sorted (in).
*                        CVXYR.     Yearly stats export (out).
*                        CVRYR.     Yearly stats report (out).
*
*    Error messages used.
*                        CV101 - CV103.
*
* Changes:
* 26/03/84 vbc - 1.0.00 Created for the health dept annual summary.
* 21/09/98 vbc - 1.1.00 Year-2000 fix - period key built from the full
*                       4 digit Cs-Date-Year throughout, no 2 digit
*                       year ever held in working storage here.
* 17/05/04 vbc -    .01 Added periods-output count to the end of run
*                       display, to match cvstmon.
* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract,
*                       annual maximum replacing the old flu annual
*                       sum.
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Applewood Computers Health Statistics
* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
* 1984-2026 and later.
*
* This program is free software; you can redistribute it and/or modify
* it under the terms of the GNU General Public License as published
* by the Free Software Foundation; version 3 and later, for personal
* usage only and that includes use within a business, but excluding
* repackaging or resale in any way.
*
* This program is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
* General Public License for more details.
*
*************************************************************************
*
 environment              division.
*================================
*
 copy "cvenvdv.cob".
*
 input-output             section.
 file-control.
 copy "selcase.cob".
*
     select  Cv-Export-File    assign       CVXYR
                                organization line sequential
                                status       Export-Status.
*
     select  Cv-Report-File    assign       CVRYR
                                organization line sequential
                                status       Report-Status.
*
 data                     division.
*================================
*
 file section.
*
 fd  Case-Master-File.
 copy "cvcase.cob".
*
 fd  Cv-Export-File.
 01  Cv-Export-Record         pic x(80).
*
 fd  Cv-Report-File
     report is Yearly-Statistics-Report.
*
 working-storage section.
*-----------------------
 77  Prog-Name                pic x(17) value "Cvstyr  (2.0.00)".
*
 01  Ws-Data.
     03  Case-Status          pic xx      value zero.
     03  Export-Status        pic xx      value zero.
     03  Report-Status        pic xx      value zero.
     03  Ws-Eval-Msg          pic x(25)   value spaces.
     03  Ws-First-Rec         pic x       value "Y".
         88  Ws-Is-First-Rec             value "Y".
     03  Ws-Recs-Read         binary-long unsigned value zero.
     03  Ws-Periods-Out       binary-long unsigned value zero.
     03  Ws-Last-Headed-Country pic x(20) value spaces.
     03  filler               pic x(05).
*
 01  Ws-Break-Data.
     03  Ws-Prev-Country      pic x(20)   value spaces.
     03  Ws-Prev-Period       pic x(07)   value spaces.
     03  Ws-Cur-Period.
         05  Ws-Cur-Yyyy      pic 9(4).
         05  filler           pic x(03)   value spaces.
     03  Ws-Max-Confirmed     binary-long unsigned value zero.
     03  Ws-Max-Deaths        binary-long unsigned value zero.
     03  Ws-Max-Recovered     binary-long unsigned value zero.
*
* Raw byte view, not currently used - kept in case a future screen
*  rewrite needs to shunt the whole block in one move.
 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
                               pic x(49).
*
 copy "cvperd.cob".
*
 01  Ws-Edit-Fields.
     03  Ws-Ed-Confirmed       pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Deaths          pic zz,zzz,zzz,zz9.
     03  Ws-Ed-Recovered       pic zz,zzz,zzz,zz9.
     03  filler                pic x(05).
 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
                               pic x(47).
*
 01  Ws-Run-Date.
     03  Ws-Run-Yyyy           pic 9(4).
     03  filler                pic x     value "-".
     03  Ws-Run-Mm             pic 99.
     03  filler                pic x     value "-".
     03  Ws-Run-Dd             pic 99.
 01  Ws-Today-Group redefines Ws-Run-Date.
     03  filler                pic x(10).
 01  Ws-Today9                 pic 9(8).
*
 01  Error-Messages.
*  Program specific
     03  Cv101   pic x(32) value "CV101 Case master not found -".
     03  Cv102   pic x(30) value "CV102 Export file open err -".
     03  Cv103   pic x(30) value "CV103 Report file open err -".
*
 report section.
*****************
*
 RD  Yearly-Statistics-Report
     control      is Final
     page limit   is 60
     heading      1
     first detail 4
     last  detail 56.
*
 01  Yr-Rpt-Head       type page heading.
     03  line  1.
         05  col   1     pic x(17)   source Prog-Name.
         05  col  35     pic x(32)   value "Statistics By Year - Report".
     03  line  2.
         05  col   1     pic x(14)   value "Generated on:".
         05  col  16     pic x(10)   source Ws-Run-Date.
     03  line  4.
         05  col   1                 value "Country".
         05  col  23                 value "Year".
         05  col  33                 value "Confirmed".
         05  col  49                 value "Deaths".
         05  col  62                 value "Recovered".
*
 01  Yr-Country-Head   type detail.
     03  line + 2.
         05  col   1     pic x(20)   source Ps-Country.
*
 01  Yr-Detail-Line    type detail.
     03  line + 1.
         05  col   1                 value "  ".
         05  col  23     pic x(04)   source Ps-Period (1:4).
         05  col  33     pic zz,zzz,zzz,zz9  source Ps-Confirmed.
         05  col  49     pic zz,zzz,zzz,zz9  source Ps-Deaths.
         05  col  64     pic zz,zzz,zzz,zz9  source Ps-Recovered.
*
 procedure division.
*===================
*
 aa000-Main                  section.
*************************************
*
     perform aa010-Open-Files.
     perform aa050-Process-Master.
     perform aa090-Wrap-Up.
     goback.
*
 aa000-Exit.
     exit section.
*
 aa010-Open-Files            section.
*************************************
*
     accept Ws-Today9 from date yyyymmdd.
     move   Ws-Today9 to Ws-Run-Date.
*
     open input Case-Master-File.
     if  Case-Status not = "00"
         perform zz040-Evaluate-Message
         display Cv101 " " Case-Status " " Ws-Eval-Msg
         goback
     end-if.
     open output Cv-Export-File.
     if  Export-Status not = "00"
         display Cv102 " " Export-Status
         goback
     end-if.
     open output Cv-Report-File.
     if  Report-Status not = "00"
         display Cv103 " " Report-Status
         goback
     end-if.
     move "Country,Period,Confirmed,Deaths,Recovered"
                                         to Cv-Export-Record.
     write Cv-Export-Record.
*
 aa010-Exit.
     exit section.
*
 aa050-Process-Master         section.
*************************************
*
     initiate Yearly-Statistics-Report.
     perform aa060-Read-Master thru aa060-Exit
         until Case-Status = "10".
     if  Ws-Recs-Read not = zero
         perform aa075-Write-Period-Totals thru aa075-Exit
     end-if.
     terminate Yearly-Statistics-Report.
*
 aa050-Exit.
     exit section.
*
 aa060-Read-Master.
     read Case-Master-File
         at end
             move "10" to Case-Status
             go to aa060-Exit
     end-read.
     add 1 to Ws-Recs-Read.
     move Cs-Date-Year  to Ws-Cur-Yyyy.
     perform aa065-Check-Break thru aa065-Exit.
*
 aa060-Exit.
     exit.
*
 aa065-Check-Break.
     if  Ws-Is-First-Rec
         move "N"            to Ws-First-Rec
         move Cs-Country      to Ws-Prev-Country
         move Ws-Cur-Period  to Ws-Prev-Period
     end-if.
     if  Cs-Country not = Ws-Prev-Country
         or Ws-Cur-Period not = Ws-Prev-Period
         perform aa075-Write-Period-Totals thru aa075-Exit
         move Cs-Country     to Ws-Prev-Country
         move Ws-Cur-Period  to Ws-Prev-Period
         move zero           to Ws-Max-Confirmed
         move zero           to Ws-Max-Deaths
         move zero           to Ws-Max-Recovered
     end-if.
     if  Cs-Confirmed > Ws-Max-Confirmed
         move Cs-Confirmed to Ws-Max-Confirmed
     end-if.
     if  Cs-Deaths > Ws-Max-Deaths
         move Cs-Deaths to Ws-Max-Deaths
     end-if.
     if  Cs-Recovered > Ws-Max-Recovered
         move Cs-Recovered to Ws-Max-Recovered
     end-if.
*
 aa065-Exit.
     exit.
*
*----------------------------------------------------------------
* Flag tells aa075 whether this break is also a country change, so
*  the report gets a fresh country heading line ahead of the first
*  period row of the new country (spec control-break rule).
*----------------------------------------------------------------
 aa075-Write-Period-Totals.
     if  Ws-Prev-Country not = Ws-Last-Headed-Country
         move Ws-Prev-Country to Ps-Country
         generate Yr-Country-Head
         move Ws-Prev-Country to Ws-Last-Headed-Country
     end-if.
     move Ws-Prev-Country     to Ps-Country.
     move Ws-Prev-Period (1:4) to Ps-Period (1:4).
     move Ws-Max-Confirmed    to Ps-Confirmed.
     move Ws-Max-Deaths       to Ps-Deaths.
     move Ws-Max-Recovered    to Ps-Recovered.
     move Ps-Confirmed        to Ws-Ed-Confirmed.
     move Ps-Deaths           to Ws-Ed-Deaths.
     move Ps-Recovered        to Ws-Ed-Recovered.
     string Ps-Country        delimited by size
            ","               delimited by size
            Ps-Period (1:4)   delimited by size
            ","               delimited by size
            Ws-Ed-Confirmed   delimited by size
            ","               delimited by size
            Ws-Ed-Deaths      delimited by size
            ","               delimited by size
            Ws-Ed-Recovered   delimited by size
            into Cv-Export-Record
     end-string.
     write Cv-Export-Record.
     generate Yr-Detail-Line.
     add 1 to Ws-Periods-Out.
*
 aa075-Exit.
     exit.
*
 aa090-Wrap-Up                section.
**************************************
*
     close Case-Master-File.
     close Cv-Export-File.
     close Cv-Report-File.
     display "CVSTYR - records read     : " Ws-Recs-Read.
     display "CVSTYR - periods output   : " Ws-Periods-Out.
*
 aa090-Exit.
     exit section.
*
 zz040-Evaluate-Message       section.
*************************************
*
 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
                              Status by Case-Status.
*
 zz040-Exit.
     exit section.
*

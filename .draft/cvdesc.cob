*******************************************
*                                          *
*  Record Definition For Descriptive      *
*     Statistics Output Record            *
*     One row per statistic - 8 rows      *
*     written per run (count, mean, std,  *
*     min, 25%, 50%, 75%, max)            *
*******************************************
*  File size 47 bytes.
*
* 04/02/26 vbc - Created.
*
 01  CV-Describe-Record.
     03  Ds-Stat-Name          pic x(8).
     03  Ds-Confirmed          pic s9(11)v99  comp-3.
     03  Ds-Deaths             pic s9(11)v99  comp-3.
     03  Ds-Recovered          pic s9(11)v99  comp-3.
*

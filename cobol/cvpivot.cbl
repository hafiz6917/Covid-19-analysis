000100****************************************************************
000110*                                                               *
000120*              CV Batch   -   Pivot Cases By Year               *
000130*        Per country, the peak cumulative confirmed case      *
000140*        figure reached within each of 2021, 2022 and 2023,    *
000150*        side by side in one row - a quick cross-tab for the   *
000160*        annual report team.                                    *
000170*                                                               *
000180****************************************************************
000190*
000200 identification          division.
000210*================================
000220*
000230 program-id.             cvpivot.
000240 author.                 Vincent B Coen.
000250 installation.           Applewood Computers - Health Statistics Unit.
000260 date-written.           16/04/1984.
000270 date-compiled.
000280 security.               Copyright (C) 1984-2026 & later,
000290                          Vincent Bryan Coen.
000300                          Distributed under the GNU General Public
000310                          License.  See the file COPYING for details.
000320*
000330*    Remarks.            Pivot report - per country, the peak (MAX)
000340*                         cumulative confirmed figure reached within
000350*                         each of the three report years, laid out
000360*                         side by side so the annual report team do
000370*                         not have to cross-reference three separate
000380*                         year-end runs by hand.  A country with no
000390*                         rows in a given year shows zero for that
000400*                         year's column.
000410*
000420*    Version.            See Prog-Name in Ws.
000430*
000440*    Called modules.     None.
000450*
000460*    Files used :
000470*                        CVMAST.    Case master, sorted (in).
000480*                        CVXPIV.    Pivot export (out).
000490*                        CVRPIV.    Pivot report (out).
000500*
000510*    Error messages used.
000520*                        CV101 - CV103.
000530*
000540* Changes:
000550* 16/04/84 vbc - 1.0.00 Created for the health dept year-end cross-tab.
000560* 21/09/98 vbc - 1.1.00 Year-2000 fix - year buckets keyed off the full
000570*                       4 digit Cs-Date-Year, no 2 digit compare.
000580* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract;
000590*                       three fixed year columns (2021/22/23) replace
000600*                       the old rolling 5 year flu-season cross-tab.
000610*
000620*************************************************************************
000630*
000640* Copyright Notice.
000650* ****************
000660*
000670* This program is part of the Applewood Computers Health Statistics
000680* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
000690* 1984-2026 and later.
000700*
000710* This program is free software; you can redistribute it and/or modify
000720* it under the terms of the GNU General Public License as published
000730* by the Free Software Foundation; version 3 and later, for personal
000740* usage only and that includes use within a business, but excluding
000750* repackaging or resale in any way.
000760*
000770* This program is distributed in the hope that it will be useful, but
000780* WITHOUT ANY WARRANTY; without even the implied warranty of
000790* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
000800* General Public License for more details.
000810*
000820*************************************************************************
000830*
000840 environment              division.
000850*================================
000860*
000870 copy "cvenvdv.cob".
000880*
000890 input-output             section.
000900 file-control.
000910 copy "selcase.cob".
000920*
000930     select  Cv-Export-File    assign       CVXPIV
000940                                organization line sequential
000950                                status       Export-Status.
000960*
000970     select  Cv-Report-File    assign       CVRPIV
000980                                organization line sequential
000990                                status       Report-Status.
001000*
001010 data                     division.
001020*================================
001030*
001040 file section.
001050*
001060 fd  Case-Master-File.
001070 copy "cvcase.cob".
001080*
001090 fd  Cv-Export-File.
001100 01  Cv-Export-Record         pic x(80).
001110*
001120 fd  Cv-Report-File
001130     report is Pivot-By-Year-Report.
001140*
001150 working-storage section.
001160*-----------------------
001170 77  Prog-Name                pic x(17) value "Cvpivot (2.0.00)".
001180*
001190 01  Ws-Data.
001200     03  Case-Status          pic xx      value zero.
001210     03  Export-Status        pic xx      value zero.
001220     03  Report-Status        pic xx      value zero.
001230     03  Ws-Eval-Msg          pic x(25)   value spaces.
001240     03  Ws-First-Rec         pic x       value "Y".
001250         88  Ws-Is-First-Rec             value "Y".
001260     03  Ws-Recs-Read         binary-long unsigned value zero.
001270     03  Ws-Countries-Out     binary-long unsigned value zero.
001280     03  filler               pic x(05).
001290*
001300 01  Ws-Break-Data.
001310     03  Ws-Prev-Country      pic x(20)   value spaces.
001320     03  Ws-Yr21-Max          binary-long unsigned value zero.
001330     03  Ws-Yr22-Max          binary-long unsigned value zero.
001340     03  Ws-Yr23-Max          binary-long unsigned value zero.
001350*
001360* Raw byte view, not currently used - kept in case a future screen
001370*  rewrite needs to shunt the whole block in one move.
001380 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
001390                               pic x(32).
001400*
001410* Output record - built from the Ws-Break-Data accumulators just
001420*  before it is written away (export line) and printed (report).
001430 copy "cvpivt.cob".
001440*
001450 01  Ws-Edit-Fields.
001460     03  Ws-Ed-Yr21            pic zz,zzz,zzz,zz9.
001470     03  Ws-Ed-Yr22            pic zz,zzz,zzz,zz9.
001480     03  Ws-Ed-Yr23            pic zz,zzz,zzz,zz9.
001490     03  filler                pic x(05).
001500 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
001510                               pic x(59).
001520*
001530 01  Ws-Run-Date.
001540     03  Ws-Run-Yyyy           pic 9(4).
001550     03  filler                pic x     value "-".
001560     03  Ws-Run-Mm             pic 99.
001570     03  filler                pic x     value "-".
001580     03  Ws-Run-Dd             pic 99.
001590 01  Ws-Today-Group redefines Ws-Run-Date.
001600     03  filler                pic x(10).
001610 01  Ws-Today9                 pic 9(8).
001620*
001630 01  Error-Messages.
001640*  Program specific
001650     03  Cv101   pic x(32) value "CV101 Case master not found -".
001660     03  Cv102   pic x(30) value "CV102 Export file open err -".
001670     03  Cv103   pic x(30) value "CV103 Report file open err -".
001680*
001690 report section.
001700*****************
001710*
001720 RD  Pivot-By-Year-Report
001730     control      is Final
001740     page limit   is 60
001750     heading      1
001760     first detail 4
001770     last  detail 56.
001780*
001790 01  Pv-Rpt-Head      type page heading.
001800     03  line  1.
001810         05  col   1     pic x(17)   source Prog-Name.
001820         05  col  35     pic x(32)   value "Pivot Cases By Year".
001830     03  line  2.
001840         05  col   1     pic x(14)   value "Generated on:".
001850         05  col  16     pic x(10)   source Ws-Run-Date.
001860     03  line  4.
001870         05  col   1                 value "Country".
001880         05  col  23                 value "2021".
001890         05  col  35                 value "2022".
001900         05  col  47                 value "2023".
001910*
001920 01  Pv-Detail-Line    type detail.
001930     03  line + 1.
001940         05  col   1     pic x(20)   source Pv-Country.
001950         05  col  22     pic zz,zzz,zzz,zz9  source Pv-Yr-2021.
001960         05  col  34     pic zz,zzz,zzz,zz9  source Pv-Yr-2022.
001970         05  col  46     pic zz,zzz,zzz,zz9  source Pv-Yr-2023.
001980*
001990 procedure division.
002000*===================
002010*
002020 aa000-Main                  section.
002030*************************************
002040*
002050     perform aa010-Open-Files.
002060     perform aa050-Process-Master.
002070     perform aa090-Wrap-Up.
002080     goback.
002090*
002100 aa000-Exit.
002110     exit section.
002120*
002130 aa010-Open-Files            section.
002140*************************************
002150*
002160     accept Ws-Today9 from date yyyymmdd.
002170     move   Ws-Today9 to Ws-Run-Date.
002180*
002190     open input Case-Master-File.
002200     if  Case-Status not = "00"
002210         perform zz040-Evaluate-Message
002220         display Cv101 " " Case-Status " " Ws-Eval-Msg
002230         goback
002240     end-if.
002250     open output Cv-Export-File.
002260     if  Export-Status not = "00"
002270         display Cv102 " " Export-Status
002280         goback
002290     end-if.
002300     open output Cv-Report-File.
002310     if  Report-Status not = "00"
002320         display Cv103 " " Report-Status
002330         goback
002340     end-if.
002350     move "Country,Yr2021,Yr2022,Yr2023" to Cv-Export-Record.
002360     write Cv-Export-Record.
002370*
002380 aa010-Exit.
002390     exit section.
002400*
002410 aa050-Process-Master         section.
002420*************************************
002430*
002440     initiate Pivot-By-Year-Report.
002450     perform aa060-Read-Master thru aa060-Exit
002460         until Case-Status = "10".
002470     if  Ws-Recs-Read not = zero
002480         perform aa075-Write-Pivot-Row thru aa075-Exit
002490     end-if.
002500     terminate Pivot-By-Year-Report.
002510*
002520 aa050-Exit.
002530     exit section.
002540*
002550 aa060-Read-Master.
002560     read Case-Master-File
002570         at end
002580             move "10" to Case-Status
002590             go to aa060-Exit
002600     end-read.
002610     add 1 to Ws-Recs-Read.
002620     perform aa065-Check-Break thru aa065-Exit.
002630*
002640 aa060-Exit.
002650     exit.
002660*
002670 aa065-Check-Break.
002680     if  Ws-Is-First-Rec
002690         move "N"            to Ws-First-Rec
002700         move Cs-Country      to Ws-Prev-Country
002710     end-if.
002720     if  Cs-Country not = Ws-Prev-Country
002730         perform aa075-Write-Pivot-Row thru aa075-Exit
002740         move Cs-Country     to Ws-Prev-Country
002750         move zero           to Ws-Yr21-Max Ws-Yr22-Max Ws-Yr23-Max
002760     end-if.
002770     evaluate Cs-Date-Year
002780         when 2021
002790             if  Cs-Confirmed > Ws-Yr21-Max
002800                 move Cs-Confirmed to Ws-Yr21-Max
002810             end-if
002820         when 2022
002830             if  Cs-Confirmed > Ws-Yr22-Max
002840                 move Cs-Confirmed to Ws-Yr22-Max
002850             end-if
002860         when 2023
002870             if  Cs-Confirmed > Ws-Yr23-Max
002880                 move Cs-Confirmed to Ws-Yr23-Max
002890             end-if
002900         when other
002910             continue
002920     end-evaluate.
002930*
002940 aa065-Exit.
002950     exit.
002960*
002970*----------------------------------------------------------------
002980* One row per country - the three peak cumulative confirmed
002990*  figures, side by side, straight out of Ws-Break-Data.
003000*----------------------------------------------------------------
003010 aa075-Write-Pivot-Row.
003020     move Ws-Prev-Country     to Pv-Country.
003030     move Ws-Yr21-Max         to Pv-Yr-2021.
003040     move Ws-Yr22-Max         to Pv-Yr-2022.
003050     move Ws-Yr23-Max         to Pv-Yr-2023.
003060     move Pv-Yr-2021          to Ws-Ed-Yr21.
003070     move Pv-Yr-2022          to Ws-Ed-Yr22.
003080     move Pv-Yr-2023          to Ws-Ed-Yr23.
003090     string Pv-Country        delimited by size
003100            ","               delimited by size
003110            Ws-Ed-Yr21        delimited by size
003120            ","               delimited by size
003130            Ws-Ed-Yr22        delimited by size
003140            ","               delimited by size
003150            Ws-Ed-Yr23        delimited by size
003160            into Cv-Export-Record
003170     end-string.
003180     write Cv-Export-Record.
003190     generate Pv-Detail-Line.
003200     add 1 to Ws-Countries-Out.
003210*
003220 aa075-Exit.
003230     exit.
003240*
003250 aa090-Wrap-Up                section.
003260**************************************
003270*
003280     close Case-Master-File.
003290     close Cv-Export-File.
003300     close Cv-Report-File.
003310     display "CVPIVOT - records read     : " Ws-Recs-Read.
003320     display "CVPIVOT - countries output : " Ws-Countries-Out.
003330*
003340 aa090-Exit.
003350     exit section.
003360*
003370 zz040-Evaluate-Message       section.
003380*************************************
003390*
003400 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
003410                              Status by Case-Status.
003420*
003430 zz040-Exit.
003440     exit section.
003450*

000100****************************************************************
000110*                                                               *
000120*                 CV Batch   -   Data Preparation                *
000130*        Reads the daily case extract, restricts it to the     *
000140*        seven priority countries and the 2021-2023 window,    *
000150*        defaults missing fields and builds the sorted         *
000160*        Case Master file used by every CV statistics program. *
000170*                                                               *
000180****************************************************************
000190*
000200 identification          division.
000210*================================
000220*
000230 program-id.             cvdprep.
000240 author.                 Vincent B Coen.
000250 installation.           Applewood Computers - Health Statistics Unit.
000260 date-written.           12/03/1984.
000270 date-compiled.
000280 security.               Copyright (C) 1984-2026 & later,
000290                          Vincent Bryan Coen.
000300                          Distributed under the GNU General Public
000310                          License.  See the file COPYING for details.
000320*
000330*    Remarks.            Originally written for the State Health
000340*                         Department's general outbreak case-tracking
000350*                         extract.  Re-purposed 1998 for annual flu
000360*                         surveillance and again, 2021, for the WHO
000370*                         style daily COVID-19 extract - this is the
000380*                         2021 rebuild.
000390*
000400*    Version.            See Prog-Name in Ws.
000410*
000420*    Called modules.     None.
000430*
000440*    Files used :
000450*                        CVRAWIN.   Raw daily case extract (in).
000460*                        CVMAST.    Case master, sorted (out).
000470*
000480*    Error messages used.
000490*                        CV001 - CV003.
000500*
000510* Changes:
000520* 12/03/84 vbc - 1.0.00 Created for the health dept case-tracking run.
000530* 04/11/86 vbc -    .01 Added province defaulting - too many blanks
000540*                       coming back from the county offices.
000550* 19/06/91 vbc -    .02 Widened confirmed/deaths/recovered from 9(6)
000560*                       to 9(9) - county office overflowed a count.
000570* 14/02/94 vbc - 1.1.00 Added latitude/longitude carry-through for the
000580*                       new mapping extract.
000590* 21/09/98 vbc - 1.2.00 Year-2000 fix - date window test and sort key
000600*                       recompared as full 4-digit years, not the 2
000610*                       digit year that had crept into two IF's.
000620* 03/01/99 vbc -    .01 Confirmed Y2K fix above ran clean over the
000630*                       millennium rollover test data.
000640* 17/05/04 vbc -    .02 Added county office transmission reject count
000650*                       to the end of run display.
000660* 22/03/12 rkt -    .03 Sort now ascending country then date per new
000670*                       reporting standard (was date then country).
000680* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract.
000690*                       Whitelist cut back to the 7 priority countries
000700*                       (India, Brazil, Russia, UK, Egypt, Italy, RSA)
000710*                       and year window fixed at 2021-2023 per the
000720*                       Ministry's reporting mandate.
000730* 19/11/22 jph -    .01 Numeric/coordinate defaulting paragraph split
000740*                       out of the edit paragraph for clarity.
000750*
000760*************************************************************************
000770*
000780* Copyright Notice.
000790* ****************
000800*
000810* This program is part of the Applewood Computers Health Statistics
000820* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
000830* 1984-2026 and later.
000840*
000850* This program is free software; you can redistribute it and/or modify
000860* it under the terms of the GNU General Public License as published
000870* by the Free Software Foundation; version 3 and later, for personal
000880* usage only and that includes use within a business, but excluding
000890* repackaging or resale in any way.
000900*
000910* This program is distributed in the hope that it will be useful, but
000920* WITHOUT ANY WARRANTY; without even the implied warranty of
000930* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
000940* General Public License for more details.
000950*
000960*************************************************************************
000970*
000980 environment              division.
000990*================================
001000*
001010 copy "cvenvdv.cob".
001020*
001030 input-output             section.
001040 file-control.
001050 copy "selraw.cob".
001060 copy "selcase.cob".
001070*
001080 data                     division.
001090*================================
001100*
001110 file section.
001120*
001130 fd  Raw-Daily-File.
001140 copy "cvraw.cob".
001150*
001160 fd  Case-Master-File.
001170 copy "cvcase.cob".
001180*
001190 sd  Cv-Sort-Work.
001200 copy "cvcase.cob" replacing Cv-Case-Record by Cv-Sort-Record.
001210*
001220 working-storage section.
001230*-----------------------
001240 77  Prog-Name               pic x(17) value "Cvdprep (2.0.01)".
001250*
001260 01  Ws-Data.
001270     03  Raw-Status          pic xx      value zero.
001280     03  Case-Status         pic xx      value zero.
001290     03  Ws-Recs-Read        binary-long unsigned value zero.
001300     03  Ws-Recs-Accepted    binary-long unsigned value zero.
001310     03  Ws-Recs-Rej-Country binary-long unsigned value zero.
001320     03  Ws-Recs-Rej-Year    binary-long unsigned value zero.
001330     03  Ws-Eval-Msg         pic x(25)   value spaces.
001340     03  filler              pic x(09).
001350*
001360* Raw byte view, not currently used - kept in case a future screen
001370*  rewrite needs to shunt the whole block in one move.
001380 01  Ws-Data-Raw  redefines Ws-Data
001390                            pic x(54).
001400*
001410 01  Ws-Case-Build.
001420     03  Wb-Country          pic x(20).
001430     03  Wb-Province         pic x(20).
001440     03  Wb-Date             pic 9(8).
001450     03  Wb-Date-Group  redefines Wb-Date.
001460         05  Wb-Date-Year    pic 9(4).
001470         05  Wb-Date-Month   pic 9(2).
001480         05  Wb-Date-Day     pic 9(2).
001490     03  Wb-Confirmed        pic 9(9).
001500     03  Wb-Deaths           pic 9(9).
001510     03  Wb-Recovered        pic 9(9).
001520     03  Wb-Latitude         pic s9(3)v9(4).
001530     03  Wb-Longitude        pic s9(3)v9(4).
001540     03  filler              pic x(11).
001550*
001560 01  Ws-Report-Counts.
001570     03  Ws-Rc-Read          pic zzz,zzz,zz9.
001580     03  Ws-Rc-Accepted      pic zzz,zzz,zz9.
001590     03  Ws-Rc-Rej-Country   pic zzz,zzz,zz9.
001600     03  Ws-Rc-Rej-Year      pic zzz,zzz,zz9.
001610     03  filler              pic x(04).
001620 01  Ws-Report-Counts-Alpha redefines Ws-Report-Counts
001630                            pic x(48).
001640*
001650 copy "cvctryw.cob".
001660*
001670 01  Error-Messages.
001680*  Program specific
001690     03  Cv001   pic x(40) value "CV001 Raw daily extract not found -".
001700     03  Cv002   pic x(38) value "CV002 Case master create failed -".
001710     03  Cv003   pic x(30) value "CV003 Unexpected read error -".
001720     03  filler  pic x(05).
001730*
001740 procedure division.
001750*===================
001760*
001770 aa000-Main                  section.
001780*************************************
001790*
001800     perform aa010-Open-Files.
001810     perform aa050-Sort-Master.
001820     perform aa090-Wrap-Up.
001830     goback.
001840*
001850 aa000-Exit.
001860     exit section.
001870*
001880 aa010-Open-Files            section.
001890*************************************
001900*
001910     open input Raw-Daily-File.
001920     if  Raw-Status not = "00"
001930         perform zz040-Evaluate-Message
001940         display Cv001 " " Raw-Status " " Ws-Eval-Msg
001950         goback
001960     end-if.
001970*
001980 aa010-Exit.
001990     exit section.
002000*
002010*----------------------------------------------------------------
002020* The master file is built entirely inside the SORT - see the
002030*  aa060 input procedure below.  SORT opens and closes both the
002040*  work file and Case-Master-File itself; do not OPEN either one
002050*  here.
002060*----------------------------------------------------------------
002070 aa050-Sort-Master            section.
002080*************************************
002090*
002100     sort Cv-Sort-Work
002110         on ascending key Cs-Country of Cv-Sort-Record
002120                          Cs-Date    of Cv-Sort-Record
002130         input procedure  aa060-Supply-Records
002140         giving Case-Master-File.
002150     if  Case-Status not = "00"
002160         perform zz040-Evaluate-Message
002170         display Cv002 " " Case-Status " " Ws-Eval-Msg
002180     end-if.
002190*
002200 aa050-Exit.
002210     exit section.
002220*
002230 aa060-Supply-Records         section.
002240*************************************
002250*
002260     perform aa070-Read-Raw thru aa070-Exit
002270         until Raw-Status = "10".
002280*
002290 aa060-Exit.
002300     exit section.
002310*
002320 aa070-Read-Raw.
002330     read Raw-Daily-File
002340         at end
002350             move "10" to Raw-Status
002360             go to aa070-Exit
002370     end-read.
002380     if  Raw-Status not = "00"
002390         display Cv003 " " Raw-Status
002400         move "10" to Raw-Status
002410         go to aa070-Exit
002420     end-if.
002430     add 1 to Ws-Recs-Read.
002440     perform aa080-Edit-Record thru aa080-Exit.
002450*
002460 aa070-Exit.
002470     exit.
002480*
002490*----------------------------------------------------------------
002500* Business rules for DATA-PREP : year window 2021-2023 inclusive,
002510*  country must be on the priority whitelist (exact match),
002520*  missing province defaults to 'Unknown', missing/invalid counts
002530*  and coordinates default to zero.
002540*----------------------------------------------------------------
002550 aa080-Edit-Record.
002560     if  Raw-Report-Date (1:4) is not numeric
002570         or Raw-Report-Date (1:4) < 2021
002580         or Raw-Report-Date (1:4) > 2023
002590         add 1 to Ws-Recs-Rej-Year
002600         go to aa080-Exit
002610     end-if.
002620*
002630     set Target-Ctry-Idx to 1.
002640     search Target-Country-Tab
002650         at end
002660             add 1 to Ws-Recs-Rej-Country
002670             go to aa080-Exit
002680         when Raw-Country = Target-Country-Tab (Target-Ctry-Idx)
002690             continue
002700     end-search.
002710*
002720     perform aa085-Default-Fields thru aa085-Exit.
002730     add 1 to Ws-Recs-Accepted.
002740     release Cv-Sort-Record from Ws-Case-Build.
002750*
002760 aa080-Exit.
002770     exit.
002780*
002790 aa085-Default-Fields.
002800     move Raw-Country        to Wb-Country.
002810     move Raw-Report-Date    to Wb-Date.
002820     if  Raw-Province = spaces
002830         move "Unknown"      to Wb-Province
002840     else
002850         move Raw-Province   to Wb-Province
002860     end-if.
002870     if  Raw-Confirmed is numeric
002880         move Raw-Confirmed  to Wb-Confirmed
002890     else
002900         move zero           to Wb-Confirmed
002910     end-if.
002920     if  Raw-Deaths is numeric
002930         move Raw-Deaths     to Wb-Deaths
002940     else
002950         move zero           to Wb-Deaths
002960     end-if.
002970     if  Raw-Recovered is numeric
002980         move Raw-Recovered  to Wb-Recovered
002990     else
003000         move zero           to Wb-Recovered
003010     end-if.
003020     if  Raw-Latitude numeric
003030         move Raw-Latitude   to Wb-Latitude
003040     else
003050         move zero           to Wb-Latitude
003060     end-if.
003070     if  Raw-Longitude numeric
003080         move Raw-Longitude  to Wb-Longitude
003090     else
003100         move zero           to Wb-Longitude
003110     end-if.
003120*
003130 aa085-Exit.
003140     exit.
003150*
003160 aa090-Wrap-Up                section.
003170**************************************
003180*
003190     move Ws-Recs-Read        to Ws-Rc-Read.
003200     move Ws-Recs-Accepted    to Ws-Rc-Accepted.
003210     move Ws-Recs-Rej-Country to Ws-Rc-Rej-Country.
003220     move Ws-Recs-Rej-Year    to Ws-Rc-Rej-Year.
003230     display "CVDPREP - records read      : " Ws-Rc-Read.
003240     display "CVDPREP - records written   : " Ws-Rc-Accepted.
003250     display "CVDPREP - rejected, country : " Ws-Rc-Rej-Country.
003260     display "CVDPREP - rejected, year    : " Ws-Rc-Rej-Year.
003270*
003280 aa090-Exit.
003290     exit section.
003300*
003310 zz040-Evaluate-Message       section.
003320*************************************
003330*
003340 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
003350                              Status by Case-Status.
003360*
003370 zz040-Exit.
003380     exit section.
003390*

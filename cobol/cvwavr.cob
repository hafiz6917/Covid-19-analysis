000100*******************************************
000110*                                          *
000120*  Record Definition For Wave Intensity   *
000130*     Comparison Output Record            *
000140*******************************************
000150*  File size 54 bytes.
000160*
000170* Wv-Chg-nn-nn fields are comp-3 - genuine signed decimal
000180*  percentages, rounded half away from zero to 2dp by the
000190*  program before the move (see zz830 in cvwave.cbl).  The source
000200*  calculation would produce an undefined result when the
000210*  denominator year has no cases to divide by; this conversion
000220*  substitutes ZERO for that cell instead - there is no COBOL
000230*  equivalent of an undefined numeric result worth having in a
000240*  printed report.
000250*
000260* 04/02/26 vbc - Created.
000270*
000280 01  CV-Wave-Record.
000290     03  Wv-Country            pic x(20).
000300     03  Wv-Yr-2021            pic 9(9).
000310     03  Wv-Yr-2022            pic 9(9).
000320     03  Wv-Yr-2023            pic 9(9).
000330     03  Wv-Chg-21-22          pic s9(7)v99    comp-3.
000340     03  Wv-Chg-22-23          pic s9(7)v99    comp-3.
000350     03  Wv-Chg-21-23          pic s9(7)v99    comp-3.
000360*

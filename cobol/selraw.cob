000100* Select For Raw Daily Case Report Input File
000110* 04/02/26 vbc - Created.
000120*
000130     select  Raw-Daily-File   assign       CVRAWIN
000140                              organization line sequential
000150                              status       Raw-Status.
000160*

000100*******************************************
000110*                                          *
000120*  Record Definition For Pivot-By-Year    *
000130*     Output Record                       *
000140*******************************************
000150*  File size 47 bytes.
000160*
000170* 04/02/26 vbc - Created.
000180*
000190 01  CV-Pivot-Record.
000200     03  Pv-Country            pic x(20).
000210     03  Pv-Yr-2021            pic 9(9).
000220     03  Pv-Yr-2022            pic 9(9).
000230     03  Pv-Yr-2023            pic 9(9).
000240     03  filler                pic x(08).
000250*

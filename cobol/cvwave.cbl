000100****************************************************************
000110*                                                               *
000120*           CV Batch   -   Wave Intensity Comparison             *
000130*        Per country, the year-on-year percentage change in    *
000140*        peak cumulative confirmed cases across 2021, 2022     *
000150*        and 2023 - flags which "wave" hit a country hardest.  *
000160*                                                               *
000170****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220 program-id.             cvwave.
000230 author.                 Vincent B Coen.
000240 installation.           Applewood Computers - Health Statistics Unit.
000250 date-written.           14/04/1984.
000260 date-compiled.
000270 security.               Copyright (C) 1984-2026 & later,
000280                          Vincent Bryan Coen.
000290                          Distributed under the GNU General Public
000300                          License.  See the file COPYING for details.
000310*
000320*    Remarks.            Wave comparison report - per country, finds
000330*                         the peak (MAX) cumulative confirmed figure
000340*                         separately within each of the three report
000350*                         years, then the three year-on-year percent
000360*                         changes.  A country with no rows in a given
000370*                         year shows zero for that year and for any
000380*                         change computed against it.
000390*
000400*    Version.            See Prog-Name in Ws.
000410*
000420*    Called modules.     None.
000430*
000440*    Files used :
000450*                        CVMAST.    Case master, sorted (in).
000460*                        CVXWAV.    Wave comparison export (out).
000470*                        CVRWAV.    Wave comparison report (out).
000480*
000490*    Error messages used.
000500*                        CV101 - CV103.
000510*
000520* Changes:
000530* 14/04/84 vbc - 1.0.00 Created for the health dept year-on-year flu
000540*                       season comparison.
000550* 21/09/98 vbc - 1.1.00 Year-2000 fix - year buckets keyed off the full
000560*                       4 digit Cs-Date-Year, no 2 digit compare.
000570* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract;
000580*                       three fixed year buckets (2021/22/23) replace
000590*                       the old rolling 52-week flu-season window.
000600* 19/11/22 jph -    .01 Division-by-zero on a denominator year with no
000610*                       cases now substitutes zero for that change
000620*                       column rather than abending - per Ministry
000630*                       reporting standard, see zz830 below.
000640*
000650*************************************************************************
000660*
000670* Copyright Notice.
000680* ****************
000690*
000700* This program is part of the Applewood Computers Health Statistics
000710* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
000720* 1984-2026 and later.
000730*
000740* This program is free software; you can redistribute it and/or modify
000750* it under the terms of the GNU General Public License as published
000760* by the Free Software Foundation; version 3 and later, for personal
000770* usage only and that includes use within a business, but excluding
000780* repackaging or resale in any way.
000790*
000800* This program is distributed in the hope that it will be useful, but
000810* WITHOUT ANY WARRANTY; without even the implied warranty of
000820* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
000830* General Public License for more details.
000840*
000850*************************************************************************
000860*
000870 environment              division.
000880*================================
000890*
000900 copy "cvenvdv.cob".
000910*
000920 input-output             section.
000930 file-control.
000940 copy "selcase.cob".
000950*
000960     select  Cv-Export-File    assign       CVXWAV
000970                                organization line sequential
000980                                status       Export-Status.
000990*
001000     select  Cv-Report-File    assign       CVRWAV
001010                                organization line sequential
001020                                status       Report-Status.
001030*
001040 data                     division.
001050*================================
001060*
001070 file section.
001080*
001090 fd  Case-Master-File.
001100 copy "cvcase.cob".
001110*
001120 fd  Cv-Export-File.
001130 01  Cv-Export-Record         pic x(80).
001140*
001150 fd  Cv-Report-File
001160     report is Wave-Intensity-Report.
001170*
001180 working-storage section.
001190*-----------------------
001200 77  Prog-Name                pic x(17) value "Cvwave  (2.0.01)".
001210*
001220 01  Ws-Data.
001230     03  Case-Status          pic xx      value zero.
001240     03  Export-Status        pic xx      value zero.
001250     03  Report-Status        pic xx      value zero.
001260     03  Ws-Eval-Msg          pic x(25)   value spaces.
001270     03  Ws-First-Rec         pic x       value "Y".
001280         88  Ws-Is-First-Rec             value "Y".
001290     03  Ws-Recs-Read         binary-long unsigned value zero.
001300     03  Ws-Countries-Out     binary-long unsigned value zero.
001310     03  filler               pic x(05).
001320*
001330 01  Ws-Break-Data.
001340     03  Ws-Prev-Country      pic x(20)   value spaces.
001350     03  Ws-Yr21-Max          binary-long unsigned value zero.
001360     03  Ws-Yr22-Max          binary-long unsigned value zero.
001370     03  Ws-Yr23-Max          binary-long unsigned value zero.
001380*
001390* Raw byte view, not currently used - kept in case a future screen
001400*  rewrite needs to shunt the whole block in one move.
001410 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
001420                               pic x(32).
001430*
001440* Output record - built from the Ws-Break-Data accumulators just
001450*  before it is written away (export line) and printed (report).
001460 copy "cvwavr.cob".
001470*
001480 01  Ws-Pct-Work.
001490     03  Ws-Pct-Numer          pic s9(9)      value zero.
001500     03  Ws-Pct-Result         pic s9(7)v99   value zero.
001510*
001520 01  Ws-Edit-Fields.
001530     03  Ws-Ed-Yr21            pic zz,zzz,zzz,zz9.
001540     03  Ws-Ed-Yr22            pic zz,zzz,zzz,zz9.
001550     03  Ws-Ed-Yr23            pic zz,zzz,zzz,zz9.
001560     03  Ws-Ed-Chg-21-22       pic -zzz,zz9.99.
001570     03  Ws-Ed-Chg-22-23       pic -zzz,zz9.99.
001580     03  Ws-Ed-Chg-21-23       pic -zzz,zz9.99.
001590     03  filler                pic x(04).
001600 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
001610                               pic x(85).
001620*
001630 01  Ws-Run-Date.
001640     03  Ws-Run-Yyyy           pic 9(4).
001650     03  filler                pic x     value "-".
001660     03  Ws-Run-Mm             pic 99.
001670     03  filler                pic x     value "-".
001680     03  Ws-Run-Dd             pic 99.
001690 01  Ws-Today-Group redefines Ws-Run-Date.
001700     03  filler                pic x(10).
001710 01  Ws-Today9                 pic 9(8).
001720*
001730 01  Error-Messages.
001740*  Program specific
001750     03  Cv101   pic x(32) value "CV101 Case master not found -".
001760     03  Cv102   pic x(30) value "CV102 Export file open err -".
001770     03  Cv103   pic x(30) value "CV103 Report file open err -".
001780*
001790 report section.
001800*****************
001810*
001820 RD  Wave-Intensity-Report
001830     control      is Final
001840     page limit   is 60
001850     heading      1
001860     first detail 4
001870     last  detail 56.
001880*
001890 01  Wv-Rpt-Head      type page heading.
001900     03  line  1.
001910         05  col   1     pic x(17)   source Prog-Name.
001920         05  col  35     pic x(32)   value "Wave Intensity Comparison".
001930     03  line  2.
001940         05  col   1     pic x(14)   value "Generated on:".
001950         05  col  16     pic x(10)   source Ws-Run-Date.
001960     03  line  4.
001970         05  col   1                 value "Country".
001980         05  col  23                 value "2021".
001990         05  col  35                 value "2022".
002000         05  col  47                 value "2023".
002010         05  col  59                 value "Chg21-22".
002020         05  col  70                 value "Chg22-23".
002030         05  col  81                 value "Chg21-23".
002040*
002050 01  Wv-Detail-Line    type detail.
002060     03  line + 1.
002070         05  col   1     pic x(20)   source Wv-Country.
002080         05  col  22     pic zz,zzz,zzz,zz9  source Wv-Yr-2021.
002090         05  col  34     pic zz,zzz,zzz,zz9  source Wv-Yr-2022.
002100         05  col  46     pic zz,zzz,zzz,zz9  source Wv-Yr-2023.
002110         05  col  58     pic -zzz,zz9.99     source Wv-Chg-21-22.
002120         05  col  69     pic -zzz,zz9.99     source Wv-Chg-22-23.
002130         05  col  80     pic -zzz,zz9.99     source Wv-Chg-21-23.
002140*
002150 procedure division.
002160*===================
002170*
002180 aa000-Main                  section.
002190*************************************
002200*
002210     perform aa010-Open-Files.
002220     perform aa050-Process-Master.
002230     perform aa090-Wrap-Up.
002240     goback.
002250*
002260 aa000-Exit.
002270     exit section.
002280*
002290 aa010-Open-Files            section.
002300*************************************
002310*
002320     accept Ws-Today9 from date yyyymmdd.
002330     move   Ws-Today9 to Ws-Run-Date.
002340*
002350     open input Case-Master-File.
002360     if  Case-Status not = "00"
002370         perform zz040-Evaluate-Message
002380         display Cv101 " " Case-Status " " Ws-Eval-Msg
002390         goback
002400     end-if.
002410     open output Cv-Export-File.
002420     if  Export-Status not = "00"
002430         display Cv102 " " Export-Status
002440         goback
002450     end-if.
002460     open output Cv-Report-File.
002470     if  Report-Status not = "00"
002480         display Cv103 " " Report-Status
002490         goback
002500     end-if.
002510     move
002520     "Country,Yr2021,Yr2022,Yr2023,Chg21-22,Chg22-23,Chg21-23"
002530                                         to Cv-Export-Record.
002540     write Cv-Export-Record.
002550*
002560 aa010-Exit.
002570     exit section.
002580*
002590 aa050-Process-Master         section.
002600*************************************
002610*
002620     initiate Wave-Intensity-Report.
002630     perform aa060-Read-Master thru aa060-Exit
002640         until Case-Status = "10".
002650     if  Ws-Recs-Read not = zero
002660         perform aa075-Write-Wave-Row thru aa075-Exit
002670     end-if.
002680     terminate Wave-Intensity-Report.
002690*
002700 aa050-Exit.
002710     exit section.
002720*
002730 aa060-Read-Master.
002740     read Case-Master-File
002750         at end
002760             move "10" to Case-Status
002770             go to aa060-Exit
002780     end-read.
002790     add 1 to Ws-Recs-Read.
002800     perform aa065-Check-Break thru aa065-Exit.
002810*
002820 aa060-Exit.
002830     exit.
002840*
002850 aa065-Check-Break.
002860     if  Ws-Is-First-Rec
002870         move "N"            to Ws-First-Rec
002880         move Cs-Country      to Ws-Prev-Country
002890     end-if.
002900     if  Cs-Country not = Ws-Prev-Country
002910         perform aa075-Write-Wave-Row thru aa075-Exit
002920         move Cs-Country     to Ws-Prev-Country
002930         move zero           to Ws-Yr21-Max Ws-Yr22-Max Ws-Yr23-Max
002940     end-if.
002950     evaluate Cs-Date-Year
002960         when 2021
002970             if  Cs-Confirmed > Ws-Yr21-Max
002980                 move Cs-Confirmed to Ws-Yr21-Max
002990             end-if
003000         when 2022
003010             if  Cs-Confirmed > Ws-Yr22-Max
003020                 move Cs-Confirmed to Ws-Yr22-Max
003030             end-if
003040         when 2023
003050             if  Cs-Confirmed > Ws-Yr23-Max
003060                 move Cs-Confirmed to Ws-Yr23-Max
003070             end-if
003080         when other
003090             continue
003100     end-evaluate.
003110*
003120 aa065-Exit.
003130     exit.
003140*
003150*----------------------------------------------------------------
003160* Builds the three wave-intensity percentage-change columns and
003170*  writes the export line, report detail line for one country.
003180*----------------------------------------------------------------
003190 aa075-Write-Wave-Row.
003200     move Ws-Prev-Country     to Wv-Country.
003210     move Ws-Yr21-Max         to Wv-Yr-2021.
003220     move Ws-Yr22-Max         to Wv-Yr-2022.
003230     move Ws-Yr23-Max         to Wv-Yr-2023.
003240     move Ws-Yr21-Max         to Ws-Pct-Numer.
003250     perform zz830-Calc-Pct-Change thru zz830-Exit.
003260     move Ws-Pct-Result       to Wv-Chg-21-22.
003270     move Ws-Yr22-Max         to Ws-Pct-Numer.
003280     perform zz840-Calc-22-23 thru zz840-Exit.
003290     move Ws-Pct-Result       to Wv-Chg-22-23.
003300     move Ws-Yr21-Max         to Ws-Pct-Numer.
003310     perform zz850-Calc-21-23 thru zz850-Exit.
003320     move Ws-Pct-Result       to Wv-Chg-21-23.
003330*
003340     move Wv-Yr-2021          to Ws-Ed-Yr21.
003350     move Wv-Yr-2022          to Ws-Ed-Yr22.
003360     move Wv-Yr-2023          to Ws-Ed-Yr23.
003370     move Wv-Chg-21-22        to Ws-Ed-Chg-21-22.
003380     move Wv-Chg-22-23        to Ws-Ed-Chg-22-23.
003390     move Wv-Chg-21-23        to Ws-Ed-Chg-21-23.
003400     string Wv-Country        delimited by size
003410            ","               delimited by size
003420            Ws-Ed-Yr21        delimited by size
003430            ","               delimited by size
003440            Ws-Ed-Yr22        delimited by size
003450            ","               delimited by size
003460            Ws-Ed-Yr23        delimited by size
003470            ","               delimited by size
003480            Ws-Ed-Chg-21-22   delimited by size
003490            ","               delimited by size
003500            Ws-Ed-Chg-22-23   delimited by size
003510            ","               delimited by size
003520            Ws-Ed-Chg-21-23   delimited by size
003530            into Cv-Export-Record
003540     end-string.
003550     write Cv-Export-Record.
003560     generate Wv-Detail-Line.
003570     add 1 to Ws-Countries-Out.
003580*
003590 aa075-Exit.
003600     exit.
003610*
003620*----------------------------------------------------------------
003630* Percentage change 2021 to 2022 - (later - earlier) / earlier x
003640*  100, rounded half away from zero to 2dp.  If the earlier-year
003650*  bucket is zero the divide cannot be done - the Ministry standard
003660*  substitutes zero for the whole column rather than abend.
003670*----------------------------------------------------------------
003680 zz830-Calc-Pct-Change.
003690     if  Ws-Pct-Numer = zero
003700         move zero to Ws-Pct-Result
003710         go to zz830-Exit
003720     end-if.
003730     compute Ws-Pct-Result rounded
003740           = ((Ws-Yr22-Max - Ws-Yr21-Max) / Ws-Pct-Numer) * 100.
003750*
003760 zz830-Exit.
003770     exit.
003780*
003790 zz840-Calc-22-23.
003800     if  Ws-Pct-Numer = zero
003810         move zero to Ws-Pct-Result
003820         go to zz840-Exit
003830     end-if.
003840     compute Ws-Pct-Result rounded
003850           = ((Ws-Yr23-Max - Ws-Yr22-Max) / Ws-Pct-Numer) * 100.
003860*
003870 zz840-Exit.
003880     exit.
003890*
003900 zz850-Calc-21-23.
003910     if  Ws-Pct-Numer = zero
003920         move zero to Ws-Pct-Result
003930         go to zz850-Exit
003940     end-if.
003950     compute Ws-Pct-Result rounded
003960           = ((Ws-Yr23-Max - Ws-Yr21-Max) / Ws-Pct-Numer) * 100.
003970*
003980 zz850-Exit.
003990     exit.
004000*
004010 aa090-Wrap-Up                section.
004020**************************************
004030*
004040     close Case-Master-File.
004050     close Cv-Export-File.
004060     close Cv-Report-File.
004070     display "CVWAVE - records read     : " Ws-Recs-Read.
004080     display "CVWAVE - countries output : " Ws-Countries-Out.
004090*
004100 aa090-Exit.
004110     exit section.
004120*
004130 zz040-Evaluate-Message       section.
004140*************************************
004150*
004160 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
004170                              Status by Case-Status.
004180*
004190 zz040-Exit.
004200     exit section.
004210*

000100****************************************************************
000110*                                                               *
000120*                CV Batch   -   Filter Case Data                 *
000130*        Ad-hoc extract against the case master, optionally    *
000140*        restricted by year, month and/or country, grouped     *
000150*        down to one row per country/report-date.              *
000160*                                                               *
000170****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220 program-id.             cvfiltr.
000230 author.                 Vincent B Coen.
000240 installation.           Applewood Computers - Health Statistics Unit.
000250 date-written.           09/04/1984.
000260 date-compiled.
000270 security.               Copyright (C) 1984-2026 & later,
000280                          Vincent Bryan Coen.
000290                          Distributed under the GNU General Public
000300                          License.  See the file COPYING for details.
000310*
000320*    Remarks.            Ad-hoc filter extract - the Director's office
000330*                         uses this to pull a cut of the case master by
000340*                         year and/or month and/or country without a
000350*                         full statistics run.  Any of the three
000360*                         chaining args may be left as zero/spaces to
000370*                         mean "not wanted", so all three may be
000380*                         supplied, some, or none (a full dump).
000390*
000400*    Version.            See Prog-Name in Ws.
000410*
000420*    Called modules.     None.
000430*
000440*    Files used :
000450*                        CVMAST.    Case master, sorted (in).
000460*                        CVXFLT.    Filtered extract (out).
000470*
000480*    Error messages used.
000490*                        CV101 - CV102.
000500*
000510* Changes:
000520* 09/04/84 vbc - 1.0.00 Created - ad-hoc cut requested by the annual
000530*                       report team, tired of re-running the full
000540*                       statistics suite for one county.
000550* 21/09/98 vbc - 1.1.00 Year-2000 fix - year filter arg compared as a
000560*                       full 4 digit year, no 2 digit truncation.
000570* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract;
000580*                       month filter added alongside the existing
000590*                       year/county filters.
000600*
000610*************************************************************************
000620*
000630* Copyright Notice.
000640* ****************
000650*
000660* This program is part of the Applewood Computers Health Statistics
000670* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
000680* 1984-2026 and later.
000690*
000700* This program is free software; you can redistribute it and/or modify
000710* it under the terms of the GNU General Public License as published
000720* by the Free Software Foundation; version 3 and later, for personal
000730* usage only and that includes use within a business, but excluding
000740* repackaging or resale in any way.
000750*
000760* This program is distributed in the hope that it will be useful, but
000770* WITHOUT ANY WARRANTY; without even the implied warranty of
000780* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
000790* General Public License for more details.
000800*
000810*************************************************************************
000820*
000830 environment              division.
000840*================================
000850*
000860 copy "cvenvdv.cob".
000870*
000880 input-output             section.
000890 file-control.
000900 copy "selcase.cob".
000910*
000920     select  Cv-Export-File    assign       CVXFLT
000930                                organization line sequential
000940                                status       Export-Status.
000950*
000960 data                     division.
000970*================================
000980*
000990 file section.
001000*
001010 fd  Case-Master-File.
001020 copy "cvcase.cob".
001030*
001040 fd  Cv-Export-File.
001050 01  Cv-Export-Record         pic x(80).
001060*
001070 working-storage section.
001080*-----------------------
001090 77  Prog-Name                pic x(17) value "Cvfiltr (2.0.00)".
001100*
001110*    Chaining arguments - each may come in as "not wanted".
001120*     Arg1 - year filter, zero = not wanted.
001130*     Arg2 - month filter, zero = not wanted.
001140*     Arg3 - country filter, spaces = not wanted.
001150 01  Arg1                     pic 9(4)  value zero.
001160 01  Arg2                     pic 99    value zero.
001170 01  Arg3                     pic x(20) value spaces.
001180*
001190 01  Ws-Filters.
001200     03  Ws-Filt-Year-On      pic x     value "N".
001210         88  Ws-Year-Wanted              value "Y".
001220     03  Ws-Filt-Month-On     pic x     value "N".
001230         88  Ws-Month-Wanted             value "Y".
001240     03  Ws-Filt-Ctry-On      pic x     value "N".
001250         88  Ws-Ctry-Wanted              value "Y".
001260     03  filler               pic x(05).
001270*
001280 01  Ws-Filters-Raw  redefines Ws-Filters
001290                               pic x(08).
001300*
001310 01  Ws-Data.
001320     03  Case-Status          pic xx      value zero.
001330     03  Export-Status        pic xx      value zero.
001340     03  Ws-Eval-Msg          pic x(25)   value spaces.
001350     03  Ws-First-Rec         pic x       value "Y".
001360         88  Ws-Is-First-Rec             value "Y".
001370     03  Ws-Recs-Read         binary-long unsigned value zero.
001380     03  Ws-Recs-Selected     binary-long unsigned value zero.
001390     03  Ws-Groups-Out        binary-long unsigned value zero.
001400     03  filler               pic x(05).
001410*
001420 01  Ws-Break-Data.
001430     03  Ws-Prev-Country      pic x(20)   value spaces.
001440     03  Ws-Prev-Date         pic 9(8)    value zero.
001450     03  Ws-Sum-Confirmed     binary-long unsigned value zero.
001460     03  Ws-Sum-Deaths        binary-long unsigned value zero.
001470     03  Ws-Sum-Recovered     binary-long unsigned value zero.
001480     03  Ws-Sum-Latitude      pic s9(7)v9(4) value zero.
001490     03  Ws-Sum-Longitude     pic s9(7)v9(4) value zero.
001500     03  Ws-Grp-Recs          binary-long unsigned value zero.
001510*
001520* Raw byte view, not currently used - kept in case a future screen
001530*  rewrite needs to shunt the whole block in one move.
001540 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
001550                               pic x(44).
001560*
001570 01  Ws-Avg-Latitude           pic s9(3)v9(4) value zero.
001580 01  Ws-Avg-Longitude          pic s9(3)v9(4) value zero.
001590*
001600 01  Ws-Edit-Fields.
001610     03  Ws-Ed-Confirmed       pic zz,zzz,zzz,zz9.
001620     03  Ws-Ed-Deaths          pic zz,zzz,zzz,zz9.
001630     03  Ws-Ed-Recovered       pic zz,zzz,zzz,zz9.
001640     03  Ws-Ed-Date            pic 9(8).
001650     03  Ws-Ed-Latitude        pic -999.9999.
001660     03  Ws-Ed-Longitude       pic -999.9999.
001670     03  filler                pic x(04).
001680 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
001690                               pic x(62).
001700*
001710 01  Error-Messages.
001720*  Program specific
001730     03  Cv101   pic x(32) value "CV101 Case master not found -".
001740     03  Cv102   pic x(30) value "CV102 Export file open err -".
001750*
001760 procedure division chaining Arg1
001770                             Arg2
001780                             Arg3.
001790*===================================
001800*
001810 aa000-Main                  section.
001820*************************************
001830*
001840     perform aa005-Set-Filters.
001850     perform aa010-Open-Files.
001860     perform aa050-Process-Master.
001870     perform aa090-Wrap-Up.
001880     goback.
001890*
001900 aa000-Exit.
001910     exit section.
001920*
001930 aa005-Set-Filters            section.
001940*************************************
001950*
001960     if  Arg1 not = zero
001970         move "Y" to Ws-Filt-Year-On
001980     end-if.
001990     if  Arg2 not = zero
002000         move "Y" to Ws-Filt-Month-On
002010     end-if.
002020     if  Arg3 not = spaces
002030         move "Y" to Ws-Filt-Ctry-On
002040     end-if.
002050*
002060 aa005-Exit.
002070     exit section.
002080*
002090 aa010-Open-Files            section.
002100*************************************
002110*
002120     open input Case-Master-File.
002130     if  Case-Status not = "00"
002140         perform zz040-Evaluate-Message
002150         display Cv101 " " Case-Status " " Ws-Eval-Msg
002160         goback
002170     end-if.
002180     open output Cv-Export-File.
002190     if  Export-Status not = "00"
002200         display Cv102 " " Export-Status
002210         goback
002220     end-if.
002230     move
002240     "Country,Date,Confirmed,Deaths,Recovered,Avg-Lat,Avg-Long"
002250                                         to Cv-Export-Record.
002260     write Cv-Export-Record.
002270*
002280 aa010-Exit.
002290     exit section.
002300*
002310 aa050-Process-Master         section.
002320*************************************
002330*
002340     perform aa060-Read-Master thru aa060-Exit
002350         until Case-Status = "10".
002360     if  Ws-Recs-Selected not = zero
002370         perform aa075-Write-Group thru aa075-Exit
002380     end-if.
002390*
002400 aa050-Exit.
002410     exit section.
002420*
002430 aa060-Read-Master.
002440     read Case-Master-File
002450         at end
002460             move "10" to Case-Status
002470             go to aa060-Exit
002480     end-read.
002490     add 1 to Ws-Recs-Read.
002500     perform aa065-Test-Filters thru aa065-Exit.
002510*
002520 aa060-Exit.
002530     exit.
002540*
002550 aa065-Test-Filters.
002560     if  Ws-Year-Wanted and Cs-Date-Year not = Arg1
002570         go to aa065-Exit
002580     end-if.
002590     if  Ws-Month-Wanted and Cs-Date-Month not = Arg2
002600         go to aa065-Exit
002610     end-if.
002620     if  Ws-Ctry-Wanted and Cs-Country not = Arg3
002630         go to aa065-Exit
002640     end-if.
002650     add 1 to Ws-Recs-Selected.
002660     perform aa070-Check-Break thru aa070-Exit.
002670*
002680 aa065-Exit.
002690     exit.
002700*
002710 aa070-Check-Break.
002720     if  Ws-Is-First-Rec
002730         move "N"            to Ws-First-Rec
002740         move Cs-Country      to Ws-Prev-Country
002750         move Cs-Date         to Ws-Prev-Date
002760     end-if.
002770     if  Cs-Country not = Ws-Prev-Country
002780         or Cs-Date not = Ws-Prev-Date
002790         perform aa075-Write-Group thru aa075-Exit
002800         move Cs-Country     to Ws-Prev-Country
002810         move Cs-Date        to Ws-Prev-Date
002820         move zero           to Ws-Sum-Confirmed Ws-Sum-Deaths
002830                                 Ws-Sum-Recovered Ws-Grp-Recs
002840         move zero           to Ws-Sum-Latitude  Ws-Sum-Longitude
002850     end-if.
002860     add  Cs-Confirmed       to Ws-Sum-Confirmed.
002870     add  Cs-Deaths          to Ws-Sum-Deaths.
002880     add  Cs-Recovered       to Ws-Sum-Recovered.
002890     add  Cs-Latitude        to Ws-Sum-Latitude.
002900     add  Cs-Longitude       to Ws-Sum-Longitude.
002910     add  1                  to Ws-Grp-Recs.
002920*
002930 aa070-Exit.
002940     exit.
002950*
002960*----------------------------------------------------------------
002970* One row per country/date group - counters summed across every
002980*  province row that fell into the group, latitude/longitude
002990*  averaged across the same rows (CVFILTR's grouping rule).
003000*----------------------------------------------------------------
003010 aa075-Write-Group.
003020     compute Ws-Avg-Latitude rounded
003030             = Ws-Sum-Latitude / Ws-Grp-Recs.
003040     compute Ws-Avg-Longitude rounded
003050             = Ws-Sum-Longitude / Ws-Grp-Recs.
003060     move Ws-Prev-Date        to Ws-Ed-Date.
003070     move Ws-Sum-Confirmed    to Ws-Ed-Confirmed.
003080     move Ws-Sum-Deaths       to Ws-Ed-Deaths.
003090     move Ws-Sum-Recovered    to Ws-Ed-Recovered.
003100     move Ws-Avg-Latitude     to Ws-Ed-Latitude.
003110     move Ws-Avg-Longitude    to Ws-Ed-Longitude.
003120     string Ws-Prev-Country   delimited by size
003130            ","               delimited by size
003140            Ws-Ed-Date        delimited by size
003150            ","               delimited by size
003160            Ws-Ed-Confirmed   delimited by size
003170            ","               delimited by size
003180            Ws-Ed-Deaths      delimited by size
003190            ","               delimited by size
003200            Ws-Ed-Recovered   delimited by size
003210            ","               delimited by size
003220            Ws-Ed-Latitude    delimited by size
003230            ","               delimited by size
003240            Ws-Ed-Longitude   delimited by size
003250            into Cv-Export-Record
003260     end-string.
003270     write Cv-Export-Record.
003280     add 1 to Ws-Groups-Out.
003290*
003300 aa075-Exit.
003310     exit.
003320*
003330 aa090-Wrap-Up                section.
003340**************************************
003350*
003360     close Case-Master-File.
003370     close Cv-Export-File.
003380     display "CVFILTR - records read     : " Ws-Recs-Read.
003390     display "CVFILTR - records selected : " Ws-Recs-Selected.
003400     display "CVFILTR - groups output    : " Ws-Groups-Out.
003410*
003420 aa090-Exit.
003430     exit section.
003440*
003450 zz040-Evaluate-Message       section.
003460*************************************
003470*
003480 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
003490                              Status by Case-Status.
003500*
003510 zz040-Exit.
003520     exit section.
003530*

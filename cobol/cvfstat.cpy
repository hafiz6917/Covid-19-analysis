000100* Generic file status to message text translation - copied with
000110*  REPLACING into the zz040 paragraph of each program.  Same
000120*  generic status/message idiom this shop keeps in every suite.
000130* 04/02/26 vbc - Created.
000140*
000150     evaluate   STATUS
000160         when   "00"  move  "Ok"                    to MSG
000170         when   "10"  move  "End of file"            to MSG
000180         when   "23"  move  "Record not found"       to MSG
000190         when   "35"  move  "File does not exist"    to MSG
000200         when   "37"  move  "File open mode error"   to MSG
000210         when   "41"  move  "File already open"      to MSG
000220         when   "42"  move  "File not open"          to MSG
000230         when   other move  "Unknown file error"     to MSG
000240     end-evaluate
000250*

000100****************************************************************
000110*                                                               *
000120*                CV Batch   -   Statistics By Year              *
000130*        Per country, per calendar year (YYYY), the MAX        *
000140*        cumulative confirmed/deaths/recovered - grouped by    *
000150*        country, years ascending within each country.         *
000160*                                                               *
000170****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220 program-id.             cvstyr.
000230 author.                 Vincent B Coen.
000240 installation.           Applewood Computers - Health Statistics Unit.
000250 date-written.           26/03/1984.
000260 date-compiled.
000270 security.               Copyright (C) 1984-2026 & later,
000280                          Vincent Bryan Coen.
000290                          Distributed under the GNU General Public
000300                          License.  See the file COPYING for details.
000310*
000320*    Remarks.            Yearly statistics report - reduces each
000330*                         country's calendar year to its highest
000340*                         confirmed/deaths/recovered count (cumulative
000350*                         data, so year-end is the year maximum),
000360*                         grouped by country with a heading line on
000370*                         each country change.
000380*
000390*    Version.            See Prog-Name in Ws.
000400*
000410*    Called modules.     None.
000420*
000430*    Files used :
000440*                        CVMAST.    Case master, sorted (in).
000450*                        CVXYR.     Yearly stats export (out).
000460*                        CVRYR.     Yearly stats report (out).
000470*
000480*    Error messages used.
000490*                        CV101 - CV103.
000500*
000510* Changes:
000520* 26/03/84 vbc - 1.0.00 Created for the health dept annual summary.
000530* 21/09/98 vbc - 1.1.00 Year-2000 fix - period key built from the full
000540*                       4 digit Cs-Date-Year throughout, no 2 digit
000550*                       year ever held in working storage here.
000560* 17/05/04 vbc -    .01 Added periods-output count to the end of run
000570*                       display, to match cvstmon.
000580* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract,
000590*                       annual maximum replacing the old flu annual
000600*                       sum.
000610*
000620*************************************************************************
000630*
000640* Copyright Notice.
000650* ****************
000660*
000670* This program is part of the Applewood Computers Health Statistics
000680* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
000690* 1984-2026 and later.
000700*
000710* This program is free software; you can redistribute it and/or modify
000720* it under the terms of the GNU General Public License as published
000730* by the Free Software Foundation; version 3 and later, for personal
000740* usage only and that includes use within a business, but excluding
000750* repackaging or resale in any way.
000760*
000770* This program is distributed in the hope that it will be useful, but
000780* WITHOUT ANY WARRANTY; without even the implied warranty of
000790* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
000800* General Public License for more details.
000810*
000820*************************************************************************
000830*
000840 environment              division.
000850*================================
000860*
000870 copy "cvenvdv.cob".
000880*
000890 input-output             section.
000900 file-control.
000910 copy "selcase.cob".
000920*
000930     select  Cv-Export-File    assign       CVXYR
000940                                organization line sequential
000950                                status       Export-Status.
000960*
000970     select  Cv-Report-File    assign       CVRYR
000980                                organization line sequential
000990                                status       Report-Status.
001000*
001010 data                     division.
001020*================================
001030*
001040 file section.
001050*
001060 fd  Case-Master-File.
001070 copy "cvcase.cob".
001080*
001090 fd  Cv-Export-File.
001100 01  Cv-Export-Record         pic x(80).
001110*
001120 fd  Cv-Report-File
001130     report is Yearly-Statistics-Report.
001140*
001150 working-storage section.
001160*-----------------------
001170 77  Prog-Name                pic x(17) value "Cvstyr  (2.0.00)".
001180*
001190 01  Ws-Data.
001200     03  Case-Status          pic xx      value zero.
001210     03  Export-Status        pic xx      value zero.
001220     03  Report-Status        pic xx      value zero.
001230     03  Ws-Eval-Msg          pic x(25)   value spaces.
001240     03  Ws-First-Rec         pic x       value "Y".
001250         88  Ws-Is-First-Rec             value "Y".
001260     03  Ws-Recs-Read         binary-long unsigned value zero.
001270     03  Ws-Periods-Out       binary-long unsigned value zero.
001280     03  Ws-Last-Headed-Country pic x(20) value spaces.
001290     03  filler               pic x(05).
001300*
001310 01  Ws-Break-Data.
001320     03  Ws-Prev-Country      pic x(20)   value spaces.
001330     03  Ws-Prev-Period       pic x(07)   value spaces.
001340     03  Ws-Cur-Period.
001350         05  Ws-Cur-Yyyy      pic 9(4).
001360         05  filler           pic x(03)   value spaces.
001370     03  Ws-Max-Confirmed     binary-long unsigned value zero.
001380     03  Ws-Max-Deaths        binary-long unsigned value zero.
001390     03  Ws-Max-Recovered     binary-long unsigned value zero.
001400*
001410* Raw byte view, not currently used - kept in case a future screen
001420*  rewrite needs to shunt the whole block in one move.
001430 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
001440                               pic x(49).
001450*
001460 copy "cvperd.cob".
001470*
001480 01  Ws-Edit-Fields.
001490     03  Ws-Ed-Confirmed       pic zz,zzz,zzz,zz9.
001500     03  Ws-Ed-Deaths          pic zz,zzz,zzz,zz9.
001510     03  Ws-Ed-Recovered       pic zz,zzz,zzz,zz9.
001520     03  filler                pic x(05).
001530 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
001540                               pic x(47).
001550*
001560 01  Ws-Run-Date.
001570     03  Ws-Run-Yyyy           pic 9(4).
001580     03  filler                pic x     value "-".
001590     03  Ws-Run-Mm             pic 99.
001600     03  filler                pic x     value "-".
001610     03  Ws-Run-Dd             pic 99.
001620 01  Ws-Today-Group redefines Ws-Run-Date.
001630     03  filler                pic x(10).
001640 01  Ws-Today9                 pic 9(8).
001650*
001660 01  Error-Messages.
001670*  Program specific
001680     03  Cv101   pic x(32) value "CV101 Case master not found -".
001690     03  Cv102   pic x(30) value "CV102 Export file open err -".
001700     03  Cv103   pic x(30) value "CV103 Report file open err -".
001710*
001720 report section.
001730*****************
001740*
001750 RD  Yearly-Statistics-Report
001760     control      is Final
001770     page limit   is 60
001780     heading      1
001790     first detail 4
001800     last  detail 56.
001810*
001820 01  Yr-Rpt-Head       type page heading.
001830     03  line  1.
001840         05  col   1     pic x(17)   source Prog-Name.
001850         05  col  35     pic x(32)   value "Statistics By Year - Report".
001860     03  line  2.
001870         05  col   1     pic x(14)   value "Generated on:".
001880         05  col  16     pic x(10)   source Ws-Run-Date.
001890     03  line  4.
001900         05  col   1                 value "Country".
001910         05  col  23                 value "Year".
001920         05  col  33                 value "Confirmed".
001930         05  col  49                 value "Deaths".
001940         05  col  62                 value "Recovered".
001950*
001960 01  Yr-Country-Head   type detail.
001970     03  line + 2.
001980         05  col   1     pic x(20)   source Ps-Country.
001990*
002000 01  Yr-Detail-Line    type detail.
002010     03  line + 1.
002020         05  col   1                 value "  ".
002030         05  col  23     pic x(04)   source Ps-Period (1:4).
002040         05  col  33     pic zz,zzz,zzz,zz9  source Ps-Confirmed.
002050         05  col  49     pic zz,zzz,zzz,zz9  source Ps-Deaths.
002060         05  col  64     pic zz,zzz,zzz,zz9  source Ps-Recovered.
002070*
002080 procedure division.
002090*===================
002100*
002110 aa000-Main                  section.
002120*************************************
002130*
002140     perform aa010-Open-Files.
002150     perform aa050-Process-Master.
002160     perform aa090-Wrap-Up.
002170     goback.
002180*
002190 aa000-Exit.
002200     exit section.
002210*
002220 aa010-Open-Files            section.
002230*************************************
002240*
002250     accept Ws-Today9 from date yyyymmdd.
002260     move   Ws-Today9 to Ws-Run-Date.
002270*
002280     open input Case-Master-File.
002290     if  Case-Status not = "00"
002300         perform zz040-Evaluate-Message
002310         display Cv101 " " Case-Status " " Ws-Eval-Msg
002320         goback
002330     end-if.
002340     open output Cv-Export-File.
002350     if  Export-Status not = "00"
002360         display Cv102 " " Export-Status
002370         goback
002380     end-if.
002390     open output Cv-Report-File.
002400     if  Report-Status not = "00"
002410         display Cv103 " " Report-Status
002420         goback
002430     end-if.
002440     move "Country,Period,Confirmed,Deaths,Recovered"
002450                                         to Cv-Export-Record.
002460     write Cv-Export-Record.
002470*
002480 aa010-Exit.
002490     exit section.
002500*
002510 aa050-Process-Master         section.
002520*************************************
002530*
002540     initiate Yearly-Statistics-Report.
002550     perform aa060-Read-Master thru aa060-Exit
002560         until Case-Status = "10".
002570     if  Ws-Recs-Read not = zero
002580         perform aa075-Write-Period-Totals thru aa075-Exit
002590     end-if.
002600     terminate Yearly-Statistics-Report.
002610*
002620 aa050-Exit.
002630     exit section.
002640*
002650 aa060-Read-Master.
002660     read Case-Master-File
002670         at end
002680             move "10" to Case-Status
002690             go to aa060-Exit
002700     end-read.
002710     add 1 to Ws-Recs-Read.
002720     move Cs-Date-Year  to Ws-Cur-Yyyy.
002730     perform aa065-Check-Break thru aa065-Exit.
002740*
002750 aa060-Exit.
002760     exit.
002770*
002780 aa065-Check-Break.
002790     if  Ws-Is-First-Rec
002800         move "N"            to Ws-First-Rec
002810         move Cs-Country      to Ws-Prev-Country
002820         move Ws-Cur-Period  to Ws-Prev-Period
002830     end-if.
002840     if  Cs-Country not = Ws-Prev-Country
002850         or Ws-Cur-Period not = Ws-Prev-Period
002860         perform aa075-Write-Period-Totals thru aa075-Exit
002870         move Cs-Country     to Ws-Prev-Country
002880         move Ws-Cur-Period  to Ws-Prev-Period
002890         move zero           to Ws-Max-Confirmed
002900         move zero           to Ws-Max-Deaths
002910         move zero           to Ws-Max-Recovered
002920     end-if.
002930     if  Cs-Confirmed > Ws-Max-Confirmed
002940         move Cs-Confirmed to Ws-Max-Confirmed
002950     end-if.
002960     if  Cs-Deaths > Ws-Max-Deaths
002970         move Cs-Deaths to Ws-Max-Deaths
002980     end-if.
002990     if  Cs-Recovered > Ws-Max-Recovered
003000         move Cs-Recovered to Ws-Max-Recovered
003010     end-if.
003020*
003030 aa065-Exit.
003040     exit.
003050*
003060*----------------------------------------------------------------
003070* Flag tells aa075 whether this break is also a country change, so
003080*  the report gets a fresh country heading line ahead of the first
003090*  period row of the new country (spec control-break rule).
003100*----------------------------------------------------------------
003110 aa075-Write-Period-Totals.
003120     if  Ws-Prev-Country not = Ws-Last-Headed-Country
003130         move Ws-Prev-Country to Ps-Country
003140         generate Yr-Country-Head
003150         move Ws-Prev-Country to Ws-Last-Headed-Country
003160     end-if.
003170     move Ws-Prev-Country     to Ps-Country.
003180     move Ws-Prev-Period (1:4) to Ps-Period (1:4).
003190     move Ws-Max-Confirmed    to Ps-Confirmed.
003200     move Ws-Max-Deaths       to Ps-Deaths.
003210     move Ws-Max-Recovered    to Ps-Recovered.
003220     move Ps-Confirmed        to Ws-Ed-Confirmed.
003230     move Ps-Deaths           to Ws-Ed-Deaths.
003240     move Ps-Recovered        to Ws-Ed-Recovered.
003250     string Ps-Country        delimited by size
003260            ","               delimited by size
003270            Ps-Period (1:4)   delimited by size
003280            ","               delimited by size
003290            Ws-Ed-Confirmed   delimited by size
003300            ","               delimited by size
003310            Ws-Ed-Deaths      delimited by size
003320            ","               delimited by size
003330            Ws-Ed-Recovered   delimited by size
003340            into Cv-Export-Record
003350     end-string.
003360     write Cv-Export-Record.
003370     generate Yr-Detail-Line.
003380     add 1 to Ws-Periods-Out.
003390*
003400 aa075-Exit.
003410     exit.
003420*
003430 aa090-Wrap-Up                section.
003440**************************************
003450*
003460     close Case-Master-File.
003470     close Cv-Export-File.
003480     close Cv-Report-File.
003490     display "CVSTYR - records read     : " Ws-Recs-Read.
003500     display "CVSTYR - periods output   : " Ws-Periods-Out.
003510*
003520 aa090-Exit.
003530     exit section.
003540*
003550 zz040-Evaluate-Message       section.
003560*************************************
003570*
003580 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
003590                              Status by Case-Status.
003600*
003610 zz040-Exit.
003620     exit section.
003630*

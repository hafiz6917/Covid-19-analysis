000100****************************************************************
000110*                                                               *
000120*              CV Batch   -   Statistics By Country             *
000130*         Per-country cumulative MAX confirmed/deaths/         *
000140*         recovered across the whole master file - export      *
000150*         plus formatted report with totals and top-3 block.   *
000160*                                                               *
000170****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220 program-id.             cvstcty.
000230 author.                 Vincent B Coen.
000240 installation.           Applewood Computers - Health Statistics Unit.
000250 date-written.           18/03/1984.
000260 date-compiled.
000270 security.               Copyright (C) 1984-2026 & later,
000280                          Vincent Bryan Coen.
000290                          Distributed under the GNU General Public
000300                          License.  See the file COPYING for details.
000310*
000320*    Remarks.            Country cumulative statistics report - reads
000330*                         the case master and reduces each country to
000340*                         its highest confirmed/deaths/recovered count
000350*                         (the data is cumulative, so the maximum is
000360*                         the running total on the last report date).
000370*                         Uses RW (Report Writer) for the printed
000380*                         copy, same as the shop's other register-
000390*                         style listings.
000400*
000410*    Version.            See Prog-Name in Ws.
000420*
000430*    Called modules.     None.
000440*
000450*    Files used :
000460*                        CVMAST.    Case master, sorted (in).
000470*                        CVXCTY.    Country stats export (out).
000480*                        CVRCTY.    Country stats report (out).
000490*
000500*    Error messages used.
000510*                        CV101 - CV103.
000520*
000530* Changes:
000540* 18/03/84 vbc - 1.0.00 Created for the health dept case summary run.
000550* 11/08/87 vbc -    .01 Country now held x(20), was x(15) - "United
000560*                       Kingdom" kept truncating on the printed copy.
000570* 25/01/93 vbc -    .02 Added top 3 by confirmed block to the report
000580*                       footing at the Director's request.
000590* 21/09/98 vbc - 1.1.00 Year-2000 fix - no date fields in this program,
000600*                       checked and confirmed clean for the rollover.
000610* 14/06/06 vbc -    .01 Report totals now comma-edited - plain zz9
000620*                       columns were hard to read on quarter ends.
000630* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract;
000640*                       rates now MAX of cumulative confirmed/deaths/
000650*                       recovered per the Ministry's case-reporting
000660*                       standard (was a straight SUM under the old flu
000670*                       surveillance run).
000680*
000690*************************************************************************
000700*
000710* Copyright Notice.
000720* ****************
000730*
000740* This program is part of the Applewood Computers Health Statistics
000750* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
000760* 1984-2026 and later.
000770*
000780* This program is free software; you can redistribute it and/or modify
000790* it under the terms of the GNU General Public License as published
000800* by the Free Software Foundation; version 3 and later, for personal
000810* usage only and that includes use within a business, but excluding
000820* repackaging or resale in any way.
000830*
000840* This program is distributed in the hope that it will be useful, but
000850* WITHOUT ANY WARRANTY; without even the implied warranty of
000860* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
000870* General Public License for more details.
000880*
000890*************************************************************************
000900*
000910 environment              division.
000920*================================
000930*
000940 copy "cvenvdv.cob".
000950*
000960 input-output             section.
000970 file-control.
000980 copy "selcase.cob".
000990*
001000     select  Cv-Export-File    assign       CVXCTY
001010                                organization line sequential
001020                                status       Export-Status.
001030*
001040     select  Cv-Report-File    assign       CVRCTY
001050                                organization line sequential
001060                                status       Report-Status.
001070*
001080 data                     division.
001090*================================
001100*
001110 file section.
001120*
001130 fd  Case-Master-File.
001140 copy "cvcase.cob".
001150*
001160 fd  Cv-Export-File.
001170 01  Cv-Export-Record         pic x(80).
001180*
001190 fd  Cv-Report-File
001200     report is Country-Cumulative-Report.
001210*
001220 working-storage section.
001230*-----------------------
001240 77  Prog-Name                pic x(17) value "Cvstcty (2.0.01)".
001250*
001260 01  Ws-Data.
001270     03  Case-Status          pic xx      value zero.
001280     03  Export-Status        pic xx      value zero.
001290     03  Report-Status        pic xx      value zero.
001300     03  Ws-Eval-Msg          pic x(25)   value spaces.
001310     03  Ws-First-Rec         pic x       value "Y".
001320         88  Ws-Is-First-Rec             value "Y".
001330     03  Ws-Recs-Read         binary-long unsigned value zero.
001340     03  Ws-Countries-Out     binary-long unsigned value zero.
001350     03  filler               pic x(05).
001360*
001370 01  Ws-Break-Data.
001380     03  Ws-Prev-Country      pic x(20)   value spaces.
001390     03  Ws-Max-Confirmed     binary-long unsigned value zero.
001400     03  Ws-Max-Deaths        binary-long unsigned value zero.
001410     03  Ws-Max-Recovered     binary-long unsigned value zero.
001420     03  filler               pic x(06).
001430*
001440* Raw byte view, not currently used - kept in case a future screen
001450*  rewrite needs to shunt the whole block in one move.
001460 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
001470                               pic x(38).
001480*
001490 01  Ws-Grand-Totals.
001500     03  Ws-Tot-Confirmed     binary-long unsigned value zero.
001510     03  Ws-Tot-Deaths        binary-long unsigned value zero.
001520     03  Ws-Tot-Recovered     binary-long unsigned value zero.
001530     03  filler               pic x(04).
001540*
001550 01  Ws-Top3-Table.
001560     03  Ws-Top3-Entry    occurs 3 times indexed by Ws-Top3-Idx.
001570         05  Ws-Top3-Country   pic x(12)  value spaces.
001580         05  Ws-Top3-Confirmed binary-long unsigned value zero.
001590*
001600* Output record - built from the Ws-Break-Data accumulators just
001610*  before it is written away (export line) and printed (report).
001620 copy "cvctry.cob".
001630*
001640 01  Ws-Edit-Fields.
001650     03  Ws-Ed-Confirmed       pic zz,zzz,zzz,zz9.
001660     03  Ws-Ed-Deaths          pic zz,zzz,zzz,zz9.
001670     03  Ws-Ed-Recovered       pic zz,zzz,zzz,zz9.
001680     03  Ws-Ed-Top3-Confirmed  pic zz,zzz,zzz,zz9.
001690     03  filler                pic x(04).
001700*
001710* Alpha view used to blank the whole edit block in one move rather
001720*  than four - same trick the param copybooks use on their edit areas.
001730 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
001740                               pic x(60).
001750*
001760 01  Ws-Run-Date.
001770     03  Ws-Run-Yyyy           pic 9(4).
001780     03  filler                pic x     value "-".
001790     03  Ws-Run-Mm             pic 99.
001800     03  filler                pic x     value "-".
001810     03  Ws-Run-Dd             pic 99.
001820 01  Ws-Today-Group redefines Ws-Run-Date.
001830     03  filler                pic x(10).
001840 01  Ws-Today9                 pic 9(8).
001850*
001860 01  Error-Messages.
001870*  Program specific
001880     03  Cv101   pic x(32) value "CV101 Case master not found -".
001890     03  Cv102   pic x(30) value "CV102 Export file open err -".
001900     03  Cv103   pic x(30) value "CV103 Report file open err -".
001910*
001920 report section.
001930*****************
001940*
001950 RD  Country-Cumulative-Report
001960     control      is Final
001970     page limit   is 60
001980     heading      1
001990     first detail 4
002000     last  detail 56.
002010*
002020 01  Ctry-Rpt-Head    type page heading.
002030     03  line  1.
002040         05  col   1     pic x(17)   source Prog-Name.
002050         05  col  35     pic x(32)   value "Statistics By Country - Report".
002060     03  line  2.
002070         05  col   1     pic x(14)   value "Generated on:".
002080         05  col  16     pic x(10)   source Ws-Run-Date.
002090     03  line  4.
002100         05  col   1                 value "Country".
002110         05  col  23                 value "Confirmed".
002120         05  col  39                 value "Deaths".
002130         05  col  52                 value "Recovered".
002140*
002150 01  Ctry-Detail-Line  type detail.
002160     03  line + 1.
002170         05  col   1     pic x(20)   source St-Country.
002180         05  col  22     pic zz,zzz,zzz,zz9  source St-Confirmed.
002190         05  col  38     pic zz,zzz,zzz,zz9  source St-Deaths.
002200         05  col  54     pic zz,zzz,zzz,zz9  source St-Recovered.
002210*
002220 01  type control footing final.
002230     03  line + 2.
002240         05  col   1     pic x(60)   value all "-".
002250     03  line + 1.
002260         05  col   1     pic x(23)   value "Total Confirmed Cases:".
002270         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Confirmed.
002280     03  line + 1.
002290         05  col   1     pic x(14)   value "Total Deaths:".
002300         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Deaths.
002310     03  line + 1.
002320         05  col   1     pic x(17)   value "Total Recoveries:".
002330         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Recovered.
002340     03  line + 2.
002350         05  col   1     pic x(32)   value
002360                          "Top 3 countries by confirmed cases:".
002370     03  line + 1.
002380         05  col   1     pic x       value "1".
002390         05  col   2     pic x       value ".".
002400         05  col   4     pic x(12)   source Ws-Top3-Country (1).
002410         05  col  17     pic x       value "-".
002420         05  col  19     pic zz,zzz,zzz,zz9  source
002430                          Ws-Top3-Confirmed (1).
002440     03  line + 1.
002450         05  col   1     pic x       value "2".
002460         05  col   2     pic x       value ".".
002470         05  col   4     pic x(12)   source Ws-Top3-Country (2).
002480         05  col  17     pic x       value "-".
002490         05  col  19     pic zz,zzz,zzz,zz9  source
002500                          Ws-Top3-Confirmed (2).
002510     03  line + 1.
002520         05  col   1     pic x       value "3".
002530         05  col   2     pic x       value ".".
002540         05  col   4     pic x(12)   source Ws-Top3-Country (3).
002550         05  col  17     pic x       value "-".
002560         05  col  19     pic zz,zzz,zzz,zz9  source
002570                          Ws-Top3-Confirmed (3).
002580*
002590 procedure division.
002600*===================
002610*
002620 aa000-Main                  section.
002630*************************************
002640*
002650     perform aa010-Open-Files.
002660     perform aa050-Process-Master.
002670     perform aa090-Wrap-Up.
002680     goback.
002690*
002700 aa000-Exit.
002710     exit section.
002720*
002730 aa010-Open-Files            section.
002740*************************************
002750*
002760     accept Ws-Today9 from date yyyymmdd.
002770     move   Ws-Today9 to Ws-Run-Date.
002780*
002790     open input Case-Master-File.
002800     if  Case-Status not = "00"
002810         perform zz040-Evaluate-Message
002820         display Cv101 " " Case-Status " " Ws-Eval-Msg
002830         goback
002840     end-if.
002850     open output Cv-Export-File.
002860     if  Export-Status not = "00"
002870         display Cv102 " " Export-Status
002880         goback
002890     end-if.
002900     open output Cv-Report-File.
002910     if  Report-Status not = "00"
002920         display Cv103 " " Report-Status
002930         goback
002940     end-if.
002950     move "Country,Confirmed,Deaths,Recovered" to Cv-Export-Record.
002960     write Cv-Export-Record.
002970*
002980 aa010-Exit.
002990     exit section.
003000*
003010 aa050-Process-Master         section.
003020*************************************
003030*
003040     initiate Country-Cumulative-Report.
003050     perform aa060-Read-Master thru aa060-Exit
003060         until Case-Status = "10".
003070     if  Ws-Recs-Read not = zero
003080         perform aa075-Write-Country-Totals thru aa075-Exit
003090     end-if.
003100     terminate Country-Cumulative-Report.
003110*
003120 aa050-Exit.
003130     exit section.
003140*
003150 aa060-Read-Master.
003160     read Case-Master-File
003170         at end
003180             move "10" to Case-Status
003190             go to aa060-Exit
003200     end-read.
003210     add 1 to Ws-Recs-Read.
003220     perform aa065-Check-Break thru aa065-Exit.
003230*
003240 aa060-Exit.
003250     exit.
003260*
003270 aa065-Check-Break.
003280     if  Ws-Is-First-Rec
003290         move "N"        to Ws-First-Rec
003300         move Cs-Country  to Ws-Prev-Country
003310     end-if.
003320     if  Cs-Country not = Ws-Prev-Country
003330         perform aa075-Write-Country-Totals thru aa075-Exit
003340         move spaces      to Ws-Prev-Country
003350         move Cs-Country  to Ws-Prev-Country
003360         move zero        to Ws-Max-Confirmed
003370         move zero        to Ws-Max-Deaths
003380         move zero        to Ws-Max-Recovered
003390     end-if.
003400     if  Cs-Confirmed > Ws-Max-Confirmed
003410         move Cs-Confirmed to Ws-Max-Confirmed
003420     end-if.
003430     if  Cs-Deaths > Ws-Max-Deaths
003440         move Cs-Deaths to Ws-Max-Deaths
003450     end-if.
003460     if  Cs-Recovered > Ws-Max-Recovered
003470         move Cs-Recovered to Ws-Max-Recovered
003480     end-if.
003490*
003500 aa065-Exit.
003510     exit.
003520*
003530*----------------------------------------------------------------
003540* Writes one country's MAX confirmed/deaths/recovered to the
003550*  export line and the Report Writer detail line, rolls the
003560*  values into the grand totals and the top-3 table, then calls
003570*  back to aa065 to prime the new country's accumulators.
003580*----------------------------------------------------------------
003590 aa075-Write-Country-Totals.
003600     move Ws-Prev-Country     to St-Country.
003610     move Ws-Max-Confirmed    to St-Confirmed.
003620     move Ws-Max-Deaths       to St-Deaths.
003630     move Ws-Max-Recovered    to St-Recovered.
003640     move St-Confirmed        to Ws-Ed-Confirmed.
003650     move St-Deaths           to Ws-Ed-Deaths.
003660     move St-Recovered        to Ws-Ed-Recovered.
003670     string St-Country        delimited by size
003680            ","               delimited by size
003690            Ws-Ed-Confirmed   delimited by size
003700            ","               delimited by size
003710            Ws-Ed-Deaths      delimited by size
003720            ","               delimited by size
003730            Ws-Ed-Recovered   delimited by size
003740            into Cv-Export-Record
003750     end-string.
003760     write Cv-Export-Record.
003770     generate Ctry-Detail-Line.
003780     add 1 to Ws-Countries-Out.
003790     add Ws-Max-Confirmed to Ws-Tot-Confirmed.
003800     add Ws-Max-Deaths    to Ws-Tot-Deaths.
003810     add Ws-Max-Recovered to Ws-Tot-Recovered.
003820     perform zz080-Update-Top3 thru zz080-Exit.
003830*
003840 aa075-Exit.
003850     exit.
003860*
003870*----------------------------------------------------------------
003880* Simple insertion into a 3-slot table - at most 7 countries ever
003890*  pass through this run so an in-memory pass beats a SORT here.
003900*----------------------------------------------------------------
003910 zz080-Update-Top3.
003920     if  Ws-Max-Confirmed > Ws-Top3-Confirmed (1)
003930         move Ws-Top3-Country (2)   to Ws-Top3-Country (3)
003940         move Ws-Top3-Confirmed (2) to Ws-Top3-Confirmed (3)
003950         move Ws-Top3-Country (1)   to Ws-Top3-Country (2)
003960         move Ws-Top3-Confirmed (1) to Ws-Top3-Confirmed (2)
003970         move Ws-Prev-Country       to Ws-Top3-Country (1)
003980         move Ws-Max-Confirmed      to Ws-Top3-Confirmed (1)
003990     else
004000         if  Ws-Max-Confirmed > Ws-Top3-Confirmed (2)
004010             move Ws-Top3-Country (2)   to Ws-Top3-Country (3)
004020             move Ws-Top3-Confirmed (2) to Ws-Top3-Confirmed (3)
004030             move Ws-Prev-Country       to Ws-Top3-Country (2)
004040             move Ws-Max-Confirmed      to Ws-Top3-Confirmed (2)
004050         else
004060             if  Ws-Max-Confirmed > Ws-Top3-Confirmed (3)
004070                 move Ws-Prev-Country  to Ws-Top3-Country (3)
004080                 move Ws-Max-Confirmed to Ws-Top3-Confirmed (3)
004090             end-if
004100         end-if
004110     end-if.
004120*
004130 zz080-Exit.
004140     exit.
004150*
004160 aa090-Wrap-Up                section.
004170**************************************
004180*
004190     close Case-Master-File.
004200     close Cv-Export-File.
004210     close Cv-Report-File.
004220     display "CVSTCTY - records read     : " Ws-Recs-Read.
004230     display "CVSTCTY - countries output  : " Ws-Countries-Out.
004240*
004250 aa090-Exit.
004260     exit section.
004270*
004280 zz040-Evaluate-Message       section.
004290*************************************
004300*
004310 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
004320                              Status by Case-Status.
004330*
004340 zz040-Exit.
004350     exit section.
004360*

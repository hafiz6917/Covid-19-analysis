000100*******************************************
000110*                                          *
000120*  Record Definition For Country Stat     *
000130*     Output Record                       *
000140*     Used by CVSTCTY AND by              *
000150*     CVSTDR (same shape)                 *
000160*******************************************
000170*  File size 47 bytes.
000180*
000190* 04/02/26 vbc - Created.
000200*
000210 01  CV-Country-Stat-Record.
000220     03  St-Country            pic x(20).
000230     03  St-Confirmed          pic 9(9).
000240     03  St-Deaths             pic 9(9).
000250     03  St-Recovered          pic 9(9).
000260*

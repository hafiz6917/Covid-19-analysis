000100* Select For Case Master File - shared by CVDPREP (output) and
000110*  all nine analysis programs (input).
000120* 04/02/26 vbc - Created.
000130*
000140     select  Case-Master-File assign       CVMAST
000150                              organization line sequential
000160                              status       Case-Status.
000170*

000100*******************************************
000110*                                          *
000120*  Record Definition For Period Stat      *
000130*     Output Record                       *
000140*     Shared shape for stats-by-month     *
000150*     (Ps-Period = yyyy-mm) and           *
000160*     stats-by-year (Ps-Period = yyyy)    *
000170*******************************************
000180*  File size 54 bytes.
000190*
000200* 04/02/26 vbc - Created.
000210*
000220 01  CV-Period-Stat-Record.
000230     03  Ps-Country            pic x(20).
000240     03  Ps-Period             pic x(7).
000250     03  Ps-Confirmed          pic 9(9).
000260     03  Ps-Deaths             pic 9(9).
000270     03  Ps-Recovered          pic 9(9).
000280     03  filler                pic x(07).
000290*

000100****************************************************************
000110*                                                               *
000120*          CV Batch   -   Fatality / Recovery Rates              *
000130*        Per country, the mean per-record fatality and         *
000140*        recovery percentage across every record with a        *
000150*        non-zero confirmed count.                              *
000160*                                                               *
000170****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220 program-id.             cvrates.
000230 author.                 Vincent B Coen.
000240 installation.           Applewood Computers - Health Statistics Unit.
000250 date-written.           20/04/1984.
000260 date-compiled.
000270 security.               Copyright (C) 1984-2026 & later,
000280                          Vincent Bryan Coen.
000290                          Distributed under the GNU General Public
000300                          License.  See the file COPYING for details.
000310*
000320*    Remarks.            Rate report - for every master record with
000330*                         a non-zero confirmed count, works out that
000340*                         record's own fatality and recovery
000350*                         percentage, then at the country break takes
000360*                         the arithmetic mean of the per-record rates
000370*                         (NOT total deaths over total confirmed -
000380*                         the Director was quite clear on that point
000390*                         after the 1993 health board review).
000400*
000410*    Version.            See Prog-Name in Ws.
000420*
000430*    Called modules.     None.
000440*
000450*    Files used :
000460*                        CVMAST.    Case master, sorted (in).
000470*                        CVXRAT.    Rates export (out).
000480*                        CVRRAT.    Rates report (out).
000490*
000500*    Error messages used.
000510*                        CV101 - CV103.
000520*
000530* Changes:
000540* 20/04/84 vbc - 1.0.00 Created for the health dept case-fatality
000550*                       review run.
000560* 14/02/93 vbc -    .01 Changed from total deaths over total confirmed
000570*                       to the mean of the per record rate - board
000580*                       felt the old method understated small
000590*                       provinces with a high rate but few cases.
000600* 21/09/98 vbc - 1.1.00 Year-2000 fix - no date fields used by this
000610*                       program, checked and confirmed clean.
000620* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract.
000630*
000640*************************************************************************
000650*
000660* Copyright Notice.
000670* ****************
000680*
000690* This program is part of the Applewood Computers Health Statistics
000700* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
000710* 1984-2026 and later.
000720*
000730* This program is free software; you can redistribute it and/or modify
000740* it under the terms of the GNU General Public License as published
000750* by the Free Software Foundation; version 3 and later, for personal
000760* usage only and that includes use within a business, but excluding
000770* repackaging or resale in any way.
000780*
000790* This program is distributed in the hope that it will be useful, but
000800* WITHOUT ANY WARRANTY; without even the implied warranty of
000810* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
000820* General Public License for more details.
000830*
000840*************************************************************************
000850*
000860 environment              division.
000870*================================
000880*
000890 copy "cvenvdv.cob".
000900*
000910 input-output             section.
000920 file-control.
000930 copy "selcase.cob".
000940*
000950     select  Cv-Export-File    assign       CVXRAT
000960                                organization line sequential
000970                                status       Export-Status.
000980*
000990     select  Cv-Report-File    assign       CVRRAT
001000                                organization line sequential
001010                                status       Report-Status.
001020*
001030 data                     division.
001040*================================
001050*
001060 file section.
001070*
001080 fd  Case-Master-File.
001090 copy "cvcase.cob".
001100*
001110 fd  Cv-Export-File.
001120 01  Cv-Export-Record         pic x(80).
001130*
001140 fd  Cv-Report-File
001150     report is Rates-Report.
001160*
001170 working-storage section.
001180*-----------------------
001190 77  Prog-Name                pic x(17) value "Cvrates (2.0.00)".
001200*
001210 01  Ws-Data.
001220     03  Case-Status          pic xx      value zero.
001230     03  Export-Status        pic xx      value zero.
001240     03  Report-Status        pic xx      value zero.
001250     03  Ws-Eval-Msg          pic x(25)   value spaces.
001260     03  Ws-First-Rec         pic x       value "Y".
001270         88  Ws-Is-First-Rec             value "Y".
001280     03  Ws-Recs-Read         binary-long unsigned value zero.
001290     03  Ws-Recs-Qualified    binary-long unsigned value zero.
001300     03  Ws-Countries-Out     binary-long unsigned value zero.
001310     03  filler               pic x(05).
001320*
001330 01  Ws-Break-Data.
001340     03  Ws-Prev-Country      pic x(20)       value spaces.
001350     03  Ws-Sum-Fatality-Pct  pic s9(9)v9(4)  value zero.
001360     03  Ws-Sum-Recovery-Pct  pic s9(9)v9(4)  value zero.
001370     03  Ws-Ctry-Recs         binary-long unsigned value zero.
001380*
001390* Raw byte view, not currently used - kept in case a future screen
001400*  rewrite needs to shunt the whole block in one move.
001410 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
001420                               pic x(36).
001430*
001440* Output record - built from the Ws-Break-Data accumulators just
001450*  before it is written away (export line) and printed (report).
001460 copy "cvrate.cob".
001470*
001480 01  Ws-Rec-Rate.
001490     03  Ws-Rec-Fatality-Pct  pic s9(5)v9(4)  value zero.
001500     03  Ws-Rec-Recovery-Pct  pic s9(5)v9(4)  value zero.
001510*
001520 01  Ws-Edit-Fields.
001530     03  Ws-Ed-Fatality        pic -zz9.9999.
001540     03  Ws-Ed-Recovery        pic -zz9.9999.
001550     03  filler                pic x(05).
001560 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
001570                               pic x(23).
001580*
001590 01  Ws-Run-Date.
001600     03  Ws-Run-Yyyy           pic 9(4).
001610     03  filler                pic x     value "-".
001620     03  Ws-Run-Mm             pic 99.
001630     03  filler                pic x     value "-".
001640     03  Ws-Run-Dd             pic 99.
001650 01  Ws-Today-Group redefines Ws-Run-Date.
001660     03  filler                pic x(10).
001670 01  Ws-Today9                 pic 9(8).
001680*
001690 01  Error-Messages.
001700*  Program specific
001710     03  Cv101   pic x(32) value "CV101 Case master not found -".
001720     03  Cv102   pic x(30) value "CV102 Export file open err -".
001730     03  Cv103   pic x(30) value "CV103 Report file open err -".
001740*
001750 report section.
001760*****************
001770*
001780 RD  Rates-Report
001790     control      is Final
001800     page limit   is 60
001810     heading      1
001820     first detail 4
001830     last  detail 56.
001840*
001850 01  Rt-Rpt-Head      type page heading.
001860     03  line  1.
001870         05  col   1     pic x(17)   source Prog-Name.
001880         05  col  35     pic x(32)   value "Fatality / Recovery Rates".
001890     03  line  2.
001900         05  col   1     pic x(14)   value "Generated on:".
001910         05  col  16     pic x(10)   source Ws-Run-Date.
001920     03  line  4.
001930         05  col   1                 value "Country".
001940         05  col  23                 value "Fatality %".
001950         05  col  39                 value "Recovery %".
001960*
001970 01  Rt-Detail-Line    type detail.
001980     03  line + 1.
001990         05  col   1     pic x(20)   source Rt-Country.
002000         05  col  22     pic -zz9.9999  source Rt-Fatality-Pct.
002010         05  col  38     pic -zz9.9999  source Rt-Recovery-Pct.
002020*
002030 procedure division.
002040*===================
002050*
002060 aa000-Main                  section.
002070*************************************
002080*
002090     perform aa010-Open-Files.
002100     perform aa050-Process-Master.
002110     perform aa090-Wrap-Up.
002120     goback.
002130*
002140 aa000-Exit.
002150     exit section.
002160*
002170 aa010-Open-Files            section.
002180*************************************
002190*
002200     accept Ws-Today9 from date yyyymmdd.
002210     move   Ws-Today9 to Ws-Run-Date.
002220*
002230     open input Case-Master-File.
002240     if  Case-Status not = "00"
002250         perform zz040-Evaluate-Message
002260         display Cv101 " " Case-Status " " Ws-Eval-Msg
002270         goback
002280     end-if.
002290     open output Cv-Export-File.
002300     if  Export-Status not = "00"
002310         display Cv102 " " Export-Status
002320         goback
002330     end-if.
002340     open output Cv-Report-File.
002350     if  Report-Status not = "00"
002360         display Cv103 " " Report-Status
002370         goback
002380     end-if.
002390     move "Country,Fatality-Pct,Recovery-Pct" to Cv-Export-Record.
002400     write Cv-Export-Record.
002410*
002420 aa010-Exit.
002430     exit section.
002440*
002450 aa050-Process-Master         section.
002460*************************************
002470*
002480     initiate Rates-Report.
002490     perform aa060-Read-Master thru aa060-Exit
002500         until Case-Status = "10".
002510     if  Ws-Ctry-Recs not = zero
002520         perform aa075-Write-Country-Rate thru aa075-Exit
002530     end-if.
002540     terminate Rates-Report.
002550*
002560 aa050-Exit.
002570     exit section.
002580*
002590 aa060-Read-Master.
002600     read Case-Master-File
002610         at end
002620             move "10" to Case-Status
002630             go to aa060-Exit
002640     end-read.
002650     add 1 to Ws-Recs-Read.
002660     if  Cs-Confirmed = zero
002670         go to aa060-Exit
002680     end-if.
002690     add 1 to Ws-Recs-Qualified.
002700     perform aa065-Check-Break thru aa065-Exit.
002710*
002720 aa060-Exit.
002730     exit.
002740*
002750 aa065-Check-Break.
002760     if  Ws-Is-First-Rec
002770         move "N"            to Ws-First-Rec
002780         move Cs-Country      to Ws-Prev-Country
002790     end-if.
002800     if  Cs-Country not = Ws-Prev-Country
002810         perform aa075-Write-Country-Rate thru aa075-Exit
002820         move Cs-Country     to Ws-Prev-Country
002830         move zero           to Ws-Sum-Fatality-Pct
002840                                 Ws-Sum-Recovery-Pct
002850                                 Ws-Ctry-Recs
002860     end-if.
002870     compute Ws-Rec-Fatality-Pct rounded
002880           = (Cs-Deaths    / Cs-Confirmed) * 100.
002890     compute Ws-Rec-Recovery-Pct rounded
002900           = (Cs-Recovered / Cs-Confirmed) * 100.
002910     add  Ws-Rec-Fatality-Pct to Ws-Sum-Fatality-Pct.
002920     add  Ws-Rec-Recovery-Pct to Ws-Sum-Recovery-Pct.
002930     add  1                   to Ws-Ctry-Recs.
002940*
002950 aa065-Exit.
002960     exit.
002970*
002980*----------------------------------------------------------------
002990* Country value is the MEAN of the per-record rates just
003000*  accumulated, not total deaths over total confirmed (see
003010*  Remarks above).
003020*----------------------------------------------------------------
003030 aa075-Write-Country-Rate.
003040     move Ws-Prev-Country     to Rt-Country.
003050     compute Rt-Fatality-Pct rounded
003060           = Ws-Sum-Fatality-Pct / Ws-Ctry-Recs.
003070     compute Rt-Recovery-Pct rounded
003080           = Ws-Sum-Recovery-Pct / Ws-Ctry-Recs.
003090     move Rt-Fatality-Pct     to Ws-Ed-Fatality.
003100     move Rt-Recovery-Pct     to Ws-Ed-Recovery.
003110     string Rt-Country        delimited by size
003120            ","               delimited by size
003130            Ws-Ed-Fatality    delimited by size
003140            ","               delimited by size
003150            Ws-Ed-Recovery    delimited by size
003160            into Cv-Export-Record
003170     end-string.
003180     write Cv-Export-Record.
003190     generate Rt-Detail-Line.
003200     add 1 to Ws-Countries-Out.
003210*
003220 aa075-Exit.
003230     exit.
003240*
003250 aa090-Wrap-Up                section.
003260**************************************
003270*
003280     close Case-Master-File.
003290     close Cv-Export-File.
003300     close Cv-Report-File.
003310     display "CVRATES - records read     : " Ws-Recs-Read.
003320     display "CVRATES - records qualified: " Ws-Recs-Qualified.
003330     display "CVRATES - countries output : " Ws-Countries-Out.
003340*
003350 aa090-Exit.
003360     exit section.
003370*
003380 zz040-Evaluate-Message       section.
003390*************************************
003400*
003410 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
003420                              Status by Case-Status.
003430*
003440 zz040-Exit.
003450     exit section.
003460*

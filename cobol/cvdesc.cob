000100*******************************************
000110*                                          *
000120*  Record Definition For Descriptive      *
000130*     Statistics Output Record            *
000140*     One row per statistic - 8 rows      *
000150*     written per run (count, mean, std,  *
000160*     min, 25%, 50%, 75%, max)            *
000170*******************************************
000180*  File size 47 bytes.
000190*
000200* 04/02/26 vbc - Created.
000210*
000220 01  CV-Describe-Record.
000230     03  Ds-Stat-Name          pic x(8).
000240     03  Ds-Confirmed          pic s9(11)v99  comp-3.
000250     03  Ds-Deaths             pic s9(11)v99  comp-3.
000260     03  Ds-Recovered          pic s9(11)v99  comp-3.
000270     03  filler                pic x(06).
000280*

000100*******************************************
000110*                                          *
000120*  Record Definition For Raw Daily Case   *
000130*           Report Input                  *
000140*     One occurrence per country/province *
000150*     per report date - unkeyed, any order*
000160*******************************************
000170*  File size 100 bytes.
000180*
000190* THESE FIELD DEFINITIONS MATCH THE DAILY EXTRACT AS SUPPLIED -
000200*  DO NOT CHANGE WIDTHS WITHOUT CHECKING THE FEED SPEC FIRST.
000210*
000220* 04/02/26 vbc - Created for CV batch conversion project.
000230*
000240 01  CV-Raw-Record.
000250     03  Raw-Country           pic x(20).
000260     03  Raw-Province          pic x(20).
000270     03  Raw-Report-Date       pic 9(8).
000280     03  Raw-Confirmed         pic 9(9).
000290     03  Raw-Deaths            pic 9(9).
000300     03  Raw-Recovered         pic 9(9).
000310     03  Raw-Latitude          pic s9(3)v9(4).
000320     03  Raw-Longitude         pic s9(3)v9(4).
000330     03  filler                pic x(11).
000340*

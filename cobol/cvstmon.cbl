000100****************************************************************
000110*                                                               *
000120*               CV Batch   -   Statistics By Month              *
000130*        Per country, per calendar month (YYYY-MM), the MAX    *
000140*        cumulative confirmed/deaths/recovered - grouped by    *
000150*        country, months ascending within each country.        *
000160*                                                               *
000170****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220 program-id.             cvstmon.
000230 author.                 Vincent B Coen.
000240 installation.           Applewood Computers - Health Statistics Unit.
000250 date-written.           22/03/1984.
000260 date-compiled.
000270 security.               Copyright (C) 1984-2026 & later,
000280                          Vincent Bryan Coen.
000290                          Distributed under the GNU General Public
000300                          License.  See the file COPYING for details.
000310*
000320*    Remarks.            Monthly statistics report - reduces each
000330*                         country's month to its highest confirmed /
000340*                         deaths / recovered count (cumulative data,
000350*                         so month-end is the month maximum), grouped
000360*                         by country with a heading line on each
000370*                         country change.
000380*
000390*    Version.            See Prog-Name in Ws.
000400*
000410*    Called modules.     None.
000420*
000430*    Files used :
000440*                        CVMAST.    Case master, sorted (in).
000450*                        CVXMON.    Monthly stats export (out).
000460*                        CVRMON.    Monthly stats report (out).
000470*
000480*    Error messages used.
000490*                        CV101 - CV103.
000500*
000510* Changes:
000520* 22/03/84 vbc - 1.0.00 Created for the health dept monthly summary.
000530* 19/07/89 vbc -    .01 Corrected month sequence test - December into
000540*                       January of the next year was not breaking.
000550* 21/09/98 vbc - 1.1.00 Year-2000 fix - period key built from the full
000560*                       4 digit Cs-Date-Year, not a 2 digit year.
000570* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract,
000580*                       monthly maximum replacing the old flu weekly
000590*                       sum.
000600*
000610*************************************************************************
000620*
000630* Copyright Notice.
000640* ****************
000650*
000660* This program is part of the Applewood Computers Health Statistics
000670* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
000680* 1984-2026 and later.
000690*
000700* This program is free software; you can redistribute it and/or modify
000710* it under the terms of the GNU General Public License as published
000720* by the Free Software Foundation; version 3 and later, for personal
000730* usage only and that includes use within a business, but excluding
000740* repackaging or resale in any way.
000750*
000760* This program is distributed in the hope that it will be useful, but
000770* WITHOUT ANY WARRANTY; without even the implied warranty of
000780* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
000790* General Public License for more details.
000800*
000810*************************************************************************
000820*
000830 environment              division.
000840*================================
000850*
000860 copy "cvenvdv.cob".
000870*
000880 input-output             section.
000890 file-control.
000900 copy "selcase.cob".
000910*
000920     select  Cv-Export-File    assign       CVXMON
000930                                organization line sequential
000940                                status       Export-Status.
000950*
000960     select  Cv-Report-File    assign       CVRMON
000970                                organization line sequential
000980                                status       Report-Status.
000990*
001000 data                     division.
001010*================================
001020*
001030 file section.
001040*
001050 fd  Case-Master-File.
001060 copy "cvcase.cob".
001070*
001080 fd  Cv-Export-File.
001090 01  Cv-Export-Record         pic x(80).
001100*
001110 fd  Cv-Report-File
001120     report is Monthly-Statistics-Report.
001130*
001140 working-storage section.
001150*-----------------------
001160 77  Prog-Name                pic x(17) value "Cvstmon (2.0.00)".
001170*
001180 01  Ws-Data.
001190     03  Case-Status          pic xx      value zero.
001200     03  Export-Status        pic xx      value zero.
001210     03  Report-Status        pic xx      value zero.
001220     03  Ws-Eval-Msg          pic x(25)   value spaces.
001230     03  Ws-First-Rec         pic x       value "Y".
001240         88  Ws-Is-First-Rec             value "Y".
001250     03  Ws-Recs-Read         binary-long unsigned value zero.
001260     03  Ws-Periods-Out       binary-long unsigned value zero.
001270     03  Ws-Last-Headed-Country pic x(20) value spaces.
001280     03  filler               pic x(05).
001290*
001300 01  Ws-Break-Data.
001310     03  Ws-Prev-Country      pic x(20)   value spaces.
001320     03  Ws-Prev-Period       pic x(07)   value spaces.
001330     03  Ws-Cur-Period.
001340         05  Ws-Cur-Yyyy      pic 9(4).
001350         05  filler           pic x       value "-".
001360         05  Ws-Cur-Mm        pic 99.
001370     03  Ws-Max-Confirmed     binary-long unsigned value zero.
001380     03  Ws-Max-Deaths        binary-long unsigned value zero.
001390     03  Ws-Max-Recovered     binary-long unsigned value zero.
001400*
001410* Raw byte view, not currently used - kept in case a future screen
001420*  rewrite needs to shunt the whole block in one move.
001430 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
001440                               pic x(49).
001450*
001460 copy "cvperd.cob".
001470*
001480 01  Ws-Edit-Fields.
001490     03  Ws-Ed-Confirmed       pic zz,zzz,zzz,zz9.
001500     03  Ws-Ed-Deaths          pic zz,zzz,zzz,zz9.
001510     03  Ws-Ed-Recovered       pic zz,zzz,zzz,zz9.
001520     03  filler                pic x(05).
001530 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
001540                               pic x(47).
001550*
001560 01  Ws-Run-Date.
001570     03  Ws-Run-Yyyy           pic 9(4).
001580     03  filler                pic x     value "-".
001590     03  Ws-Run-Mm             pic 99.
001600     03  filler                pic x     value "-".
001610     03  Ws-Run-Dd             pic 99.
001620 01  Ws-Today-Group redefines Ws-Run-Date.
001630     03  filler                pic x(10).
001640 01  Ws-Today9                 pic 9(8).
001650*
001660 01  Error-Messages.
001670*  Program specific
001680     03  Cv101   pic x(32) value "CV101 Case master not found -".
001690     03  Cv102   pic x(30) value "CV102 Export file open err -".
001700     03  Cv103   pic x(30) value "CV103 Report file open err -".
001710*
001720 report section.
001730*****************
001740*
001750 RD  Monthly-Statistics-Report
001760     control      is Final
001770     page limit   is 60
001780     heading      1
001790     first detail 4
001800     last  detail 56.
001810*
001820 01  Mon-Rpt-Head      type page heading.
001830     03  line  1.
001840         05  col   1     pic x(17)   source Prog-Name.
001850         05  col  35     pic x(32)   value "Statistics By Month - Report".
001860     03  line  2.
001870         05  col   1     pic x(14)   value "Generated on:".
001880         05  col  16     pic x(10)   source Ws-Run-Date.
001890     03  line  4.
001900         05  col   1                 value "Country".
001910         05  col  23                 value "Period".
001920         05  col  33                 value "Confirmed".
001930         05  col  49                 value "Deaths".
001940         05  col  62                 value "Recovered".
001950*
001960 01  Mon-Country-Head  type detail.
001970     03  line + 2.
001980         05  col   1     pic x(20)   source Ps-Country.
001990*
002000 01  Mon-Detail-Line   type detail.
002010     03  line + 1.
002020         05  col   1                 value "  ".
002030         05  col  23     pic x(07)   source Ps-Period.
002040         05  col  33     pic zz,zzz,zzz,zz9  source Ps-Confirmed.
002050         05  col  49     pic zz,zzz,zzz,zz9  source Ps-Deaths.
002060         05  col  64     pic zz,zzz,zzz,zz9  source Ps-Recovered.
002070*
002080 procedure division.
002090*===================
002100*
002110 aa000-Main                  section.
002120*************************************
002130*
002140     perform aa010-Open-Files.
002150     perform aa050-Process-Master.
002160     perform aa090-Wrap-Up.
002170     goback.
002180*
002190 aa000-Exit.
002200     exit section.
002210*
002220 aa010-Open-Files            section.
002230*************************************
002240*
002250     accept Ws-Today9 from date yyyymmdd.
002260     move   Ws-Today9 to Ws-Run-Date.
002270*
002280     open input Case-Master-File.
002290     if  Case-Status not = "00"
002300         perform zz040-Evaluate-Message
002310         display Cv101 " " Case-Status " " Ws-Eval-Msg
002320         goback
002330     end-if.
002340     open output Cv-Export-File.
002350     if  Export-Status not = "00"
002360         display Cv102 " " Export-Status
002370         goback
002380     end-if.
002390     open output Cv-Report-File.
002400     if  Report-Status not = "00"
002410         display Cv103 " " Report-Status
002420         goback
002430     end-if.
002440     move "Country,Period,Confirmed,Deaths,Recovered"
002450                                         to Cv-Export-Record.
002460     write Cv-Export-Record.
002470*
002480 aa010-Exit.
002490     exit section.
002500*
002510 aa050-Process-Master         section.
002520*************************************
002530*
002540     initiate Monthly-Statistics-Report.
002550     perform aa060-Read-Master thru aa060-Exit
002560         until Case-Status = "10".
002570     if  Ws-Recs-Read not = zero
002580         perform aa075-Write-Period-Totals thru aa075-Exit
002590     end-if.
002600     terminate Monthly-Statistics-Report.
002610*
002620 aa050-Exit.
002630     exit section.
002640*
002650 aa060-Read-Master.
002660     read Case-Master-File
002670         at end
002680             move "10" to Case-Status
002690             go to aa060-Exit
002700     end-read.
002710     add 1 to Ws-Recs-Read.
002720     move Cs-Date-Year  to Ws-Cur-Yyyy.
002730     move Cs-Date-Month to Ws-Cur-Mm.
002740     perform aa065-Check-Break thru aa065-Exit.
002750*
002760 aa060-Exit.
002770     exit.
002780*
002790 aa065-Check-Break.
002800     if  Ws-Is-First-Rec
002810         move "N"            to Ws-First-Rec
002820         move Cs-Country      to Ws-Prev-Country
002830         move Ws-Cur-Period  to Ws-Prev-Period
002840     end-if.
002850     if  Cs-Country not = Ws-Prev-Country
002860         or Ws-Cur-Period not = Ws-Prev-Period
002870         perform aa075-Write-Period-Totals thru aa075-Exit
002880         move Cs-Country     to Ws-Prev-Country
002890         move Ws-Cur-Period  to Ws-Prev-Period
002900         move zero           to Ws-Max-Confirmed
002910         move zero           to Ws-Max-Deaths
002920         move zero           to Ws-Max-Recovered
002930     end-if.
002940     if  Cs-Confirmed > Ws-Max-Confirmed
002950         move Cs-Confirmed to Ws-Max-Confirmed
002960     end-if.
002970     if  Cs-Deaths > Ws-Max-Deaths
002980         move Cs-Deaths to Ws-Max-Deaths
002990     end-if.
003000     if  Cs-Recovered > Ws-Max-Recovered
003010         move Cs-Recovered to Ws-Max-Recovered
003020     end-if.
003030*
003040 aa065-Exit.
003050     exit.
003060*
003070*----------------------------------------------------------------
003080* Flag tells aa075 whether this break is also a country change, so
003090*  the report gets a fresh country heading line ahead of the first
003100*  period row of the new country (spec control-break rule).
003110*----------------------------------------------------------------
003120 aa075-Write-Period-Totals.
003130     if  Ws-Prev-Country not = Ws-Last-Headed-Country
003140         move Ws-Prev-Country to Ps-Country
003150         generate Mon-Country-Head
003160         move Ws-Prev-Country to Ws-Last-Headed-Country
003170     end-if.
003180     move Ws-Prev-Country     to Ps-Country.
003190     move Ws-Prev-Period      to Ps-Period.
003200     move Ws-Max-Confirmed    to Ps-Confirmed.
003210     move Ws-Max-Deaths       to Ps-Deaths.
003220     move Ws-Max-Recovered    to Ps-Recovered.
003230     move Ps-Confirmed        to Ws-Ed-Confirmed.
003240     move Ps-Deaths           to Ws-Ed-Deaths.
003250     move Ps-Recovered        to Ws-Ed-Recovered.
003260     string Ps-Country        delimited by size
003270            ","               delimited by size
003280            Ps-Period         delimited by size
003290            ","               delimited by size
003300            Ws-Ed-Confirmed   delimited by size
003310            ","               delimited by size
003320            Ws-Ed-Deaths      delimited by size
003330            ","               delimited by size
003340            Ws-Ed-Recovered   delimited by size
003350            into Cv-Export-Record
003360     end-string.
003370     write Cv-Export-Record.
003380     generate Mon-Detail-Line.
003390     add 1 to Ws-Periods-Out.
003400*
003410 aa075-Exit.
003420     exit.
003430*
003440 aa090-Wrap-Up                section.
003450**************************************
003460*
003470     close Case-Master-File.
003480     close Cv-Export-File.
003490     close Cv-Report-File.
003500     display "CVSTMON - records read    : " Ws-Recs-Read.
003510     display "CVSTMON - periods output  : " Ws-Periods-Out.
003520*
003530 aa090-Exit.
003540     exit section.
003550*
003560 zz040-Evaluate-Message       section.
003570*************************************
003580*
003590 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
003600                              Status by Case-Status.
003610*
003620 zz040-Exit.
003630     exit section.
003640*

000100*
000110* Target country whitelist - the 7 countries this system reports
000120*  on.  Table built the usual house way for a short fixed list -
000130*  named entries REDEFINED as an OCCURS table so the edit
000140*  paragraph can SEARCH it instead of seven IF's.
000150*
000160* 04/02/26 vbc - Created.
000170*
000180 01  CV-Target-Countries.
000190     02  Target-Country-1      pic x(20) value "India".
000200     02  Target-Country-2      pic x(20) value "Brazil".
000210     02  Target-Country-3      pic x(20) value "Russia".
000220     02  Target-Country-4      pic x(20) value "United Kingdom".
000230     02  Target-Country-5      pic x(20) value "Egypt".
000240     02  Target-Country-6      pic x(20) value "Italy".
000250     02  Target-Country-7      pic x(20) value "South Africa".
000260     02  filler  redefines CV-Target-Countries.
000270         03  Target-Country-Tab pic x(20) occurs 7 times
000280                                 indexed by Target-Ctry-Idx.
000290     02  Target-Country-Count   binary-char unsigned value 7.
000300*

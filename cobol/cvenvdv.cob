000100* Common CONFIGURATION/SPECIAL-NAMES block for the CV suite -
000110*  copied by every program straight after ENVIRONMENT DIVISION.
000120* 04/02/26 vbc - Created for CV batch conversion project.
000130*
000140 CONFIGURATION           SECTION.
000150 SOURCE-COMPUTER.        IBM-UNKNOWN.
000160 OBJECT-COMPUTER.        IBM-UNKNOWN.
000170 SPECIAL-NAMES.
000180     C01                 IS TOP-OF-FORM
000190     CLASS NUMERIC-DIGIT IS "0123456789"
000200     UPSI-0              ON STATUS IS CV-TEST-RUN.
000210*

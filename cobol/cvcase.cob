000100*******************************************
000110*                                          *
000120*  Record Definition For Case Master File *
000130*     Uses Cs-Country + Cs-Date as key     *
000140*     (sequential file, no keyed access -  *
000150*      every program reads it end to end)  *
000160*******************************************
000170*  File size 100 bytes.
000180*
000190* THESE FIELD DEFINITIONS MAY NEED CHANGING
000200*
000210* Cs-Date is kept DISPLAY, unlike the earlier outbreak extract's
000220*  binary date field, because every STATS paragraph takes a
000230*  substring of it for the yyyy-mm / yyyy period break - binary
000240*  would need an extra move each time just to get at the digits.
000250*
000260* 04/02/26 vbc - Created for CV batch conversion project.
000270* 06/02/26 vbc - Added filler pad to round record to 100 bytes.
000280*
000290 01  CV-Case-Record.
000300     03  Cs-Country            pic x(20).
000310     03  Cs-Province           pic x(20).
000320     03  Cs-Date               pic 9(8).
000330     03  Cs-Date-Group  redefines Cs-Date.
000340         05  Cs-Date-Year      pic 9(4).
000350         05  Cs-Date-Month     pic 9(2).
000360         05  Cs-Date-Day       pic 9(2).
000370     03  Cs-Confirmed          pic 9(9).
000380     03  Cs-Deaths             pic 9(9).
000390     03  Cs-Recovered          pic 9(9).
000400     03  Cs-Latitude           pic s9(3)v9(4).
000410     03  Cs-Longitude          pic s9(3)v9(4).
000420     03  filler                pic x(11).
000430*

000100****************************************************************
000110*                                                               *
000120*            CV Batch   -   Statistics By Date Range            *
000130*        Per country, the cumulative confirmed/deaths/         *
000140*        recovered delta between a start date and an end       *
000150*        date, passed in on the run command line.              *
000160*                                                               *
000170****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220 program-id.             cvstdr.
000230 author.                 Vincent B Coen.
000240 installation.           Applewood Computers - Health Statistics Unit.
000250 date-written.           02/04/1984.
000260 date-compiled.
000270 security.               Copyright (C) 1984-2026 & later,
000280                          Vincent Bryan Coen.
000290                          Distributed under the GNU General Public
000300                          License.  See the file COPYING for details.
000310*
000320*    Remarks.            Date-range delta report - for each country
000330*                         present on BOTH the start and end report
000340*                         dates, sums the three counters on each of
000350*                         those two dates (a country may have several
000360*                         province rows per date) and outputs the
000370*                         end-sum minus the start-sum.  Start/end
000380*                         dates are supplied on the chaining
000390*                         arguments, same way the shop passes run
000400*                         parameters into its other date-driven jobs.
000410*
000420*    Version.            See Prog-Name in Ws.
000430*
000440*    Called modules.     None.
000450*
000460*    Files used :
000470*                        CVMAST.    Case master, sorted (in).
000480*                        CVXDR.     Date-range stats export (out).
000490*                        CVRDR.     Date-range stats report (out).
000500*
000510*    Error messages used.
000520*                        CV101 - CV105.
000530*
000540* Changes:
000550* 02/04/84 vbc - 1.0.00 Created for the health dept period-to-period
000560*                       comparison run.
000570* 21/09/98 vbc - 1.1.00 Year-2000 fix - start/end date args now
000580*                       validated on the full 4 digit year, 2 digit
000590*                       year test removed from Aa005.
000600* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract;
000610*                       delta replaces the old flu period-to-period
000620*                       percentage change calc.
000630* 19/11/22 jph -    .01 Rejects the run outright now if End Date is
000640*                       not strictly after Start Date, was silently
000650*                       swapping them before.
000660*
000670*************************************************************************
000680*
000690* Copyright Notice.
000700* ****************
000710*
000720* This program is part of the Applewood Computers Health Statistics
000730* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
000740* 1984-2026 and later.
000750*
000760* This program is free software; you can redistribute it and/or modify
000770* it under the terms of the GNU General Public License as published
000780* by the Free Software Foundation; version 3 and later, for personal
000790* usage only and that includes use within a business, but excluding
000800* repackaging or resale in any way.
000810*
000820* This program is distributed in the hope that it will be useful, but
000830* WITHOUT ANY WARRANTY; without even the implied warranty of
000840* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
000850* General Public License for more details.
000860*
000870*************************************************************************
000880*
000890 environment              division.
000900*================================
000910*
000920 copy "cvenvdv.cob".
000930*
000940 input-output             section.
000950 file-control.
000960 copy "selcase.cob".
000970*
000980     select  Cv-Export-File    assign       CVXDR
000990                                organization line sequential
001000                                status       Export-Status.
001010*
001020     select  Cv-Report-File    assign       CVRDR
001030                                organization line sequential
001040                                status       Report-Status.
001050*
001060 data                     division.
001070*================================
001080*
001090 file section.
001100*
001110 fd  Case-Master-File.
001120 copy "cvcase.cob".
001130*
001140 fd  Cv-Export-File.
001150 01  Cv-Export-Record         pic x(80).
001160*
001170 fd  Cv-Report-File
001180     report is Date-Range-Statistics-Report.
001190*
001200 working-storage section.
001210*-----------------------
001220 77  Prog-Name                pic x(17) value "Cvstdr  (2.0.01)".
001230*
001240*    Chaining arguments - start and end report date, "YYYY-MM-DD".
001250 01  Arg1                     pic x(10) value spaces.
001260 01  Arg2                     pic x(10) value spaces.
001270*
001280 01  Ws-Start-Date-Group  redefines Arg1.
001290     03  Ws-Start-Yyyy        pic x(04).
001300     03  filler               pic x.
001310     03  Ws-Start-Mm          pic x(02).
001320     03  filler               pic x.
001330     03  Ws-Start-Dd          pic x(02).
001340*
001350 01  Ws-End-Date-Group  redefines Arg2.
001360     03  Ws-End-Yyyy           pic x(04).
001370     03  filler                pic x.
001380     03  Ws-End-Mm             pic x(02).
001390     03  filler                pic x.
001400     03  Ws-End-Dd             pic x(02).
001410*
001420 01  Ws-Start-Key.
001430     03  Ws-Start-Key-Yyyy     pic 9(4)    value zero.
001440     03  Ws-Start-Key-Mm       pic 9(2)    value zero.
001450     03  Ws-Start-Key-Dd       pic 9(2)    value zero.
001460 01  Ws-Start-Date8  redefines Ws-Start-Key
001470                               pic 9(8).
001480*
001490 01  Ws-End-Key.
001500     03  Ws-End-Key-Yyyy       pic 9(4)    value zero.
001510     03  Ws-End-Key-Mm         pic 9(2)    value zero.
001520     03  Ws-End-Key-Dd         pic 9(2)    value zero.
001530 01  Ws-End-Date8    redefines Ws-End-Key
001540                               pic 9(8).
001550*
001560 01  Ws-Data.
001570     03  Case-Status          pic xx      value zero.
001580     03  Export-Status        pic xx      value zero.
001590     03  Report-Status        pic xx      value zero.
001600     03  Ws-Eval-Msg          pic x(25)   value spaces.
001610     03  Ws-First-Rec         pic x       value "Y".
001620         88  Ws-Is-First-Rec             value "Y".
001630     03  Ws-Recs-Read         binary-long unsigned value zero.
001640     03  Ws-Countries-Out     binary-long unsigned value zero.
001650     03  filler               pic x(05).
001660*
001670 01  Ws-Break-Data.
001680     03  Ws-Prev-Country       pic x(20)   value spaces.
001690     03  Ws-Start-Confirmed    binary-long unsigned value zero.
001700     03  Ws-Start-Deaths       binary-long unsigned value zero.
001710     03  Ws-Start-Recovered    binary-long unsigned value zero.
001720     03  Ws-End-Confirmed      binary-long unsigned value zero.
001730     03  Ws-End-Deaths         binary-long unsigned value zero.
001740     03  Ws-End-Recovered      binary-long unsigned value zero.
001750     03  Ws-Seen-Start         pic x       value "N".
001760         88  Ws-Start-Seen                value "Y".
001770     03  Ws-Seen-End           pic x       value "N".
001780         88  Ws-End-Seen                  value "Y".
001790*
001800* Raw byte view, not currently used - kept in case a future screen
001810*  rewrite needs to shunt the whole block in one move.
001820 01  Ws-Break-Data-Raw  redefines Ws-Break-Data
001830                               pic x(46).
001840*
001850 01  Ws-Grand-Totals.
001860     03  Ws-Tot-Confirmed      binary-long unsigned value zero.
001870     03  Ws-Tot-Deaths         binary-long unsigned value zero.
001880     03  Ws-Tot-Recovered      binary-long unsigned value zero.
001890     03  filler                pic x(04).
001900*
001910 01  Ws-Top3-Table.
001920     03  Ws-Top3-Entry    occurs 3 times indexed by Ws-Top3-Idx.
001930         05  Ws-Top3-Country   pic x(12)  value spaces.
001940         05  Ws-Top3-Confirmed binary-long unsigned value zero.
001950*
001960* Output record - built from the Ws-Break-Data accumulators just
001970*  before it is written away (export line) and printed (report).
001980 copy "cvctry.cob".
001990*
002000 01  Ws-Edit-Fields.
002010     03  Ws-Ed-Confirmed       pic zz,zzz,zzz,zz9.
002020     03  Ws-Ed-Deaths          pic zz,zzz,zzz,zz9.
002030     03  Ws-Ed-Recovered       pic zz,zzz,zzz,zz9.
002040     03  filler                pic x(05).
002050 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
002060                               pic x(47).
002070*
002080 01  Ws-Run-Date.
002090     03  Ws-Run-Yyyy           pic 9(4).
002100     03  filler                pic x     value "-".
002110     03  Ws-Run-Mm             pic 99.
002120     03  filler                pic x     value "-".
002130     03  Ws-Run-Dd             pic 99.
002140 01  Ws-Today9                 pic 9(8).
002150*
002160 01  Error-Messages.
002170*  Program specific
002180     03  Cv101   pic x(32) value "CV101 Case master not found -".
002190     03  Cv102   pic x(30) value "CV102 Export file open err -".
002200     03  Cv103   pic x(30) value "CV103 Report file open err -".
002210     03  Cv104   pic x(40) value "CV104 Start/end date not a valid date -".
002220     03  Cv105   pic x(44) value "CV105 End date must be later than start -".
002230*
002240 report section.
002250*****************
002260*
002270 RD  Date-Range-Statistics-Report
002280     control      is Final
002290     page limit   is 60
002300     heading      1
002310     first detail 4
002320     last  detail 56.
002330*
002340 01  Dr-Rpt-Head      type page heading.
002350     03  line  1.
002360         05  col   1     pic x(17)   source Prog-Name.
002370         05  col  35     pic x(32)   value "Statistics By Date Range".
002380     03  line  2.
002390         05  col   1     pic x(14)   value "Generated on:".
002400         05  col  16     pic x(10)   source Ws-Run-Date.
002410     03  line  3.
002420         05  col   1     pic x(7)    value "Range :".
002430         05  col   9     pic x(10)   source Arg1.
002440         05  col  20     pic x(3)    value "to".
002450         05  col  23     pic x(10)   source Arg2.
002460     03  line  5.
002470         05  col   1                 value "Country".
002480         05  col  23                 value "Confirmed".
002490         05  col  39                 value "Deaths".
002500         05  col  52                 value "Recovered".
002510*
002520 01  Dr-Detail-Line    type detail.
002530     03  line + 1.
002540         05  col   1     pic x(20)   source St-Country.
002550         05  col  22     pic zz,zzz,zzz,zz9  source St-Confirmed.
002560         05  col  38     pic zz,zzz,zzz,zz9  source St-Deaths.
002570         05  col  54     pic zz,zzz,zzz,zz9  source St-Recovered.
002580*
002590 01  type control footing final.
002600     03  line + 2.
002610         05  col   1     pic x(60)   value all "-".
002620     03  line + 1.
002630         05  col   1     pic x(23)   value "Total Confirmed Cases:".
002640         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Confirmed.
002650     03  line + 1.
002660         05  col   1     pic x(14)   value "Total Deaths:".
002670         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Deaths.
002680     03  line + 1.
002690         05  col   1     pic x(17)   value "Total Recoveries:".
002700         05  col  25     pic zz,zzz,zzz,zz9   source Ws-Tot-Recovered.
002710     03  line + 2.
002720         05  col   1     pic x(32)   value
002730                          "Top 3 countries by confirmed cases:".
002740     03  line + 1.
002750         05  col   1     pic x       value "1".
002760         05  col   2     pic x       value ".".
002770         05  col   4     pic x(12)   source Ws-Top3-Country (1).
002780         05  col  17     pic x       value "-".
002790         05  col  19     pic zz,zzz,zzz,zz9  source
002800                          Ws-Top3-Confirmed (1).
002810     03  line + 1.
002820         05  col   1     pic x       value "2".
002830         05  col   2     pic x       value ".".
002840         05  col   4     pic x(12)   source Ws-Top3-Country (2).
002850         05  col  17     pic x       value "-".
002860         05  col  19     pic zz,zzz,zzz,zz9  source
002870                          Ws-Top3-Confirmed (2).
002880     03  line + 1.
002890         05  col   1     pic x       value "3".
002900         05  col   2     pic x       value ".".
002910         05  col   4     pic x(12)   source Ws-Top3-Country (3).
002920         05  col  17     pic x       value "-".
002930         05  col  19     pic zz,zzz,zzz,zz9  source
002940                          Ws-Top3-Confirmed (3).
002950*
002960 procedure division chaining Arg1
002970                             Arg2.
002980*===================================
002990*
003000 aa000-Main                  section.
003010*************************************
003020*
003030     perform aa005-Validate-Dates.
003040     perform aa010-Open-Files.
003050     perform aa050-Process-Master.
003060     perform aa090-Wrap-Up.
003070     goback.
003080*
003090 aa000-Exit.
003100     exit section.
003110*
003120*----------------------------------------------------------------
003130* Dates come in as "YYYY-MM-DD" on the chaining args - check each
003140*  half is numeric with the dash in the right place, then convert
003150*  to a plain 9(8) key for the end > start test and for matching
003160*  against Cs-Date on the master.
003170*----------------------------------------------------------------
003180 aa005-Validate-Dates         section.
003190*************************************
003200*
003210     if  Arg1 (5:1) not = "-" or Arg1 (8:1) not = "-"
003220         or Ws-Start-Yyyy not numeric
003230         or Ws-Start-Mm   not numeric
003240         or Ws-Start-Dd   not numeric
003250         display Cv104 " " Arg1
003260         goback
003270     end-if.
003280     if  Arg2 (5:1) not = "-" or Arg2 (8:1) not = "-"
003290         or Ws-End-Yyyy   not numeric
003300         or Ws-End-Mm     not numeric
003310         or Ws-End-Dd     not numeric
003320         display Cv104 " " Arg2
003330         goback
003340     end-if.
003350     move Ws-Start-Yyyy   to Ws-Start-Key-Yyyy.
003360     move Ws-Start-Mm     to Ws-Start-Key-Mm.
003370     move Ws-Start-Dd     to Ws-Start-Key-Dd.
003380     move Ws-End-Yyyy     to Ws-End-Key-Yyyy.
003390     move Ws-End-Mm       to Ws-End-Key-Mm.
003400     move Ws-End-Dd       to Ws-End-Key-Dd.
003410     if  Ws-End-Date8 not > Ws-Start-Date8
003420         display Cv105 " " Arg1 " / " Arg2
003430         goback
003440     end-if.
003450*
003460 aa005-Exit.
003470     exit section.
003480*
003490 aa010-Open-Files            section.
003500*************************************
003510*
003520     accept Ws-Today9 from date yyyymmdd.
003530     move   Ws-Today9 to Ws-Run-Date.
003540*
003550     open input Case-Master-File.
003560     if  Case-Status not = "00"
003570         perform zz040-Evaluate-Message
003580         display Cv101 " " Case-Status " " Ws-Eval-Msg
003590         goback
003600     end-if.
003610     open output Cv-Export-File.
003620     if  Export-Status not = "00"
003630         display Cv102 " " Export-Status
003640         goback
003650     end-if.
003660     open output Cv-Report-File.
003670     if  Report-Status not = "00"
003680         display Cv103 " " Report-Status
003690         goback
003700     end-if.
003710     move "Country,Confirmed,Deaths,Recovered" to Cv-Export-Record.
003720     write Cv-Export-Record.
003730*
003740 aa010-Exit.
003750     exit section.
003760*
003770 aa050-Process-Master         section.
003780*************************************
003790*
003800     initiate Date-Range-Statistics-Report.
003810     perform aa060-Read-Master thru aa060-Exit
003820         until Case-Status = "10".
003830     if  Ws-Recs-Read not = zero
003840         perform aa075-Write-Country-Delta thru aa075-Exit
003850     end-if.
003860     terminate Date-Range-Statistics-Report.
003870*
003880 aa050-Exit.
003890     exit section.
003900*
003910 aa060-Read-Master.
003920     read Case-Master-File
003930         at end
003940             move "10" to Case-Status
003950             go to aa060-Exit
003960     end-read.
003970     add 1 to Ws-Recs-Read.
003980     perform aa065-Check-Break thru aa065-Exit.
003990*
004000 aa060-Exit.
004010     exit.
004020*
004030 aa065-Check-Break.
004040     if  Ws-Is-First-Rec
004050         move "N"            to Ws-First-Rec
004060         move Cs-Country      to Ws-Prev-Country
004070     end-if.
004080     if  Cs-Country not = Ws-Prev-Country
004090         perform aa075-Write-Country-Delta thru aa075-Exit
004100         move Cs-Country     to Ws-Prev-Country
004110         move zero           to Ws-Start-Confirmed Ws-Start-Deaths
004120                                 Ws-Start-Recovered
004130         move zero           to Ws-End-Confirmed   Ws-End-Deaths
004140                                 Ws-End-Recovered
004150         move "N"            to Ws-Seen-Start Ws-Seen-End
004160     end-if.
004170     if  Cs-Date = Ws-Start-Date8
004180         move "Y"            to Ws-Seen-Start
004190         add  Cs-Confirmed   to Ws-Start-Confirmed
004200         add  Cs-Deaths      to Ws-Start-Deaths
004210         add  Cs-Recovered   to Ws-Start-Recovered
004220     end-if.
004230     if  Cs-Date = Ws-End-Date8
004240         move "Y"            to Ws-Seen-End
004250         add  Cs-Confirmed   to Ws-End-Confirmed
004260         add  Cs-Deaths      to Ws-End-Deaths
004270         add  Cs-Recovered   to Ws-End-Recovered
004280     end-if.
004290*
004300 aa065-Exit.
004310     exit.
004320*
004330*----------------------------------------------------------------
004340* Only a country that had at least one row on the start date AND
004350*  at least one row on the end date gets an output line - per the
004360*  date-range business rule, a country missing either end is left
004370*  out rather than reported with a partial delta.
004380*----------------------------------------------------------------
004390 aa075-Write-Country-Delta.
004400     if  Ws-Start-Seen and Ws-End-Seen
004410         move Ws-Prev-Country              to St-Country
004420         compute St-Confirmed = Ws-End-Confirmed - Ws-Start-Confirmed
004430         compute St-Deaths    = Ws-End-Deaths    - Ws-Start-Deaths
004440         compute St-Recovered = Ws-End-Recovered - Ws-Start-Recovered
004450         move St-Confirmed                 to Ws-Ed-Confirmed
004460         move St-Deaths                    to Ws-Ed-Deaths
004470         move St-Recovered                 to Ws-Ed-Recovered
004480         string St-Country        delimited by size
004490                ","               delimited by size
004500                Ws-Ed-Confirmed   delimited by size
004510                ","               delimited by size
004520                Ws-Ed-Deaths      delimited by size
004530                ","               delimited by size
004540                Ws-Ed-Recovered   delimited by size
004550                into Cv-Export-Record
004560         end-string
004570         write Cv-Export-Record
004580         generate Dr-Detail-Line
004590         add 1 to Ws-Countries-Out
004600         add St-Confirmed to Ws-Tot-Confirmed
004610         add St-Deaths    to Ws-Tot-Deaths
004620         add St-Recovered to Ws-Tot-Recovered
004630         perform zz080-Update-Top3 thru zz080-Exit
004640     end-if.
004650*
004660 aa075-Exit.
004670     exit.
004680*
004690*----------------------------------------------------------------
004700* Simple insertion into a 3-slot table - at most 7 countries ever
004710*  pass through this run so an in-memory pass beats a SORT here.
004720*----------------------------------------------------------------
004730 zz080-Update-Top3.
004740     if  St-Confirmed > Ws-Top3-Confirmed (1)
004750         move Ws-Top3-Country (2)   to Ws-Top3-Country (3)
004760         move Ws-Top3-Confirmed (2) to Ws-Top3-Confirmed (3)
004770         move Ws-Top3-Country (1)   to Ws-Top3-Country (2)
004780         move Ws-Top3-Confirmed (1) to Ws-Top3-Confirmed (2)
004790         move St-Country            to Ws-Top3-Country (1)
004800         move St-Confirmed          to Ws-Top3-Confirmed (1)
004810     else
004820         if  St-Confirmed > Ws-Top3-Confirmed (2)
004830             move Ws-Top3-Country (2)   to Ws-Top3-Country (3)
004840             move Ws-Top3-Confirmed (2) to Ws-Top3-Confirmed (3)
004850             move St-Country            to Ws-Top3-Country (2)
004860             move St-Confirmed          to Ws-Top3-Confirmed (2)
004870         else
004880             if  St-Confirmed > Ws-Top3-Confirmed (3)
004890                 move St-Country   to Ws-Top3-Country (3)
004900                 move St-Confirmed to Ws-Top3-Confirmed (3)
004910             end-if
004920         end-if
004930     end-if.
004940*
004950 zz080-Exit.
004960     exit.
004970*
004980 aa090-Wrap-Up                section.
004990**************************************
005000*
005010     close Case-Master-File.
005020     close Cv-Export-File.
005030     close Cv-Report-File.
005040     display "CVSTDR - records read      : " Ws-Recs-Read.
005050     display "CVSTDR - countries output  : " Ws-Countries-Out.
005060*
005070 aa090-Exit.
005080     exit section.
005090*
005100 zz040-Evaluate-Message       section.
005110*************************************
005120*
005130 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
005140                              Status by Case-Status.
005150*
005160 zz040-Exit.
005170     exit section.
005180*

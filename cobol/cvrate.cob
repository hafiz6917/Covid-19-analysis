000100*******************************************
000110*                                          *
000120*  Record Definition For Fatality /       *
000130*     Recovery Rate Output Record         *
000140*******************************************
000150*  File size 34 bytes.
000160*
000170* Rt-Fatality-Pct / Rt-Recovery-Pct hold the MEAN of the per
000180*  record rate, not total deaths over total confirmed - see
000190*  aa050-Process-Master in CVRATES.  Kept comp-3, same as every
000200*  other genuine decimal percentage field in this suite.
000210*
000220* 04/02/26 vbc - Created.
000230*
000240 01  CV-Rates-Record.
000250     03  Rt-Country            pic x(20).
000260     03  Rt-Fatality-Pct       pic s9(3)v9(4)  comp-3.
000270     03  Rt-Recovery-Pct       pic s9(3)v9(4)  comp-3.
000280*

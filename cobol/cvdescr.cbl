000100****************************************************************
000110*                                                               *
000120*           CV Batch   -   Descriptive Case Statistics          *
000130*        Count, mean, standard deviation, min, quartiles       *
000140*        and max of confirmed/deaths/recovered across the      *
000150*        whole case master - eight rows per run.                *
000160*                                                               *
000170****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220 program-id.             cvdescr.
000230 author.                 Vincent B Coen.
000240 installation.           Applewood Computers - Health Statistics Unit.
000250 date-written.           27/04/1984.
000260 date-compiled.
000270 security.               Copyright (C) 1984-2026 & later,
000280                          Vincent Bryan Coen.
000290                          Distributed under the GNU General Public
000300                          License.  See the file COPYING for details.
000310*
000320*    Remarks.            Descriptive statistics report - works the
000330*                         whole case master, not just one country, to
000340*                         give the Director's office count, mean,
000350*                         standard deviation, minimum, 25th/50th/75th
000360*                         percentile and maximum for each of the three
000370*                         counters.  Percentiles need the values in
000380*                         ascending order so each counter is run
000390*                         through its own SORT into a scratch file
000400*                         and read back into a table; the standard
000410*                         deviation needs a square root, which this
000420*                         shop has never had a library routine for,
000430*                         so Zz900 below does it the Newton-Raphson
000440*                         way, same trick used on the old actuarial
000450*                         tables job in 1984.
000460*
000470*    Version.            See Prog-Name in Ws.
000480*
000490*    Called modules.     None.
000500*
000510*    Files used :
000520*                        CVMAST.    Case master, sorted (in).
000530*                        CVXDSC.    Descriptive stats export (out).
000540*                        CVRDSC.    Descriptive stats report (out).
000550*                        CVSCRTCH.  Scratch sort work file (temp).
000560*
000570*    Error messages used.
000580*                        CV101 - CV104.
000590*
000600* Changes:
000610* 27/04/84 vbc - 1.0.00 Created for the health dept annual summary -
000620*                       count/mean/std/min/max only at this point.
000630* 19/06/91 vbc -    .01 Added 25th/50th/75th percentile columns at
000640*                       the board's request, linear interpolation
000650*                       between the two closest ranks.
000660* 21/09/98 vbc - 1.1.00 Year-2000 fix - no date fields used by this
000670*                       program, checked and confirmed clean.
000680* 08/07/21 vbc - 2.0.00 Re-purposed for the WHO COVID-19 daily extract.
000690*
000700*************************************************************************
000710*
000720* Copyright Notice.
000730* ****************
000740*
000750* This program is part of the Applewood Computers Health Statistics
000760* Unit's case-reporting suite and is Copyright (c) Vincent B Coen,
000770* 1984-2026 and later.
000780*
000790* This program is free software; you can redistribute it and/or modify
000800* it under the terms of the GNU General Public License as published
000810* by the Free Software Foundation; version 3 and later, for personal
000820* usage only and that includes use within a business, but excluding
000830* repackaging or resale in any way.
000840*
000850* This program is distributed in the hope that it will be useful, but
000860* WITHOUT ANY WARRANTY; without even the implied warranty of
000870* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
000880* General Public License for more details.
000890*
000900*************************************************************************
000910*
000920 environment              division.
000930*================================
000940*
000950 copy "cvenvdv.cob".
000960*
000970 input-output             section.
000980 file-control.
000990 copy "selcase.cob".
001000*
001010     select  Cv-Export-File    assign       CVXDSC
001020                                organization line sequential
001030                                status       Export-Status.
001040*
001050     select  Cv-Report-File    assign       CVRDSC
001060                                organization line sequential
001070                                status       Report-Status.
001080*
001090     select  Cv-Scratch-File   assign       CVSCRTCH
001100                                organization line sequential
001110                                status       Scratch-Status.
001120*
001130 data                     division.
001140*================================
001150*
001160 file section.
001170*
001180 fd  Case-Master-File.
001190 copy "cvcase.cob".
001200*
001210 fd  Cv-Export-File.
001220 01  Cv-Export-Record         pic x(80).
001230*
001240 fd  Cv-Report-File
001250     report is Describe-Statistics-Report.
001260*
001270 sd  Cv-Sort-Work.
001280 01  Ss-Value                 pic 9(9).
001290*
001300 fd  Cv-Scratch-File.
001310 01  Sf-Value                 pic 9(9).
001320*
001330 working-storage section.
001340*-----------------------
001350 77  Prog-Name                pic x(17) value "Cvdescr (2.0.00)".
001360*
001370 01  Ws-Data.
001380     03  Case-Status          pic xx      value zero.
001390     03  Export-Status        pic xx      value zero.
001400     03  Report-Status        pic xx      value zero.
001410     03  Scratch-Status       pic xx      value zero.
001420     03  Ws-Eval-Msg          pic x(25)   value spaces.
001430     03  Ws-N                 binary-long unsigned value zero.
001440     03  filler               pic x(05).
001450*
001460* Raw byte view, not currently used - kept in case a future screen
001470*  rewrite needs to shunt the whole block in one move.
001480 01  Ws-Data-Raw  redefines Ws-Data
001490                               pic x(42).
001500*
001510 01  Ws-Base-Sums.
001520     03  Ws-Sum-Confirmed     pic s9(13)v9(4) comp-3 value zero.
001530     03  Ws-Sum-Deaths        pic s9(13)v9(4) comp-3 value zero.
001540     03  Ws-Sum-Recovered     pic s9(13)v9(4) comp-3 value zero.
001550     03  Ws-Sumsq-Confirmed   pic s9(18)v9(4) comp-3 value zero.
001560     03  Ws-Sumsq-Deaths      pic s9(18)v9(4) comp-3 value zero.
001570     03  Ws-Sumsq-Recovered   pic s9(18)v9(4) comp-3 value zero.
001580*
001590 01  Ws-Stats-Confirmed.
001600     03  Ws-Mean-Confirmed    pic s9(11)v99   comp-3 value zero.
001610     03  Ws-Std-Confirmed     pic s9(11)v99   comp-3 value zero.
001620     03  Ws-Min-Confirmed     pic s9(11)v99   comp-3 value zero.
001630     03  Ws-P25-Confirmed     pic s9(11)v99   comp-3 value zero.
001640     03  Ws-P50-Confirmed     pic s9(11)v99   comp-3 value zero.
001650     03  Ws-P75-Confirmed     pic s9(11)v99   comp-3 value zero.
001660     03  Ws-Max-Confirmed     pic s9(11)v99   comp-3 value zero.
001670*
001680 01  Ws-Stats-Deaths.
001690     03  Ws-Mean-Deaths       pic s9(11)v99   comp-3 value zero.
001700     03  Ws-Std-Deaths        pic s9(11)v99   comp-3 value zero.
001710     03  Ws-Min-Deaths        pic s9(11)v99   comp-3 value zero.
001720     03  Ws-P25-Deaths        pic s9(11)v99   comp-3 value zero.
001730     03  Ws-P50-Deaths        pic s9(11)v99   comp-3 value zero.
001740     03  Ws-P75-Deaths        pic s9(11)v99   comp-3 value zero.
001750     03  Ws-Max-Deaths        pic s9(11)v99   comp-3 value zero.
001760*
001770 01  Ws-Stats-Recovered.
001780     03  Ws-Mean-Recovered    pic s9(11)v99   comp-3 value zero.
001790     03  Ws-Std-Recovered     pic s9(11)v99   comp-3 value zero.
001800     03  Ws-Min-Recovered     pic s9(11)v99   comp-3 value zero.
001810     03  Ws-P25-Recovered     pic s9(11)v99   comp-3 value zero.
001820     03  Ws-P50-Recovered     pic s9(11)v99   comp-3 value zero.
001830     03  Ws-P75-Recovered     pic s9(11)v99   comp-3 value zero.
001840     03  Ws-Max-Recovered     pic s9(11)v99   comp-3 value zero.
001850*
001860* Holds one counter's values, ascending, read back off the scratch
001870*  file after each SORT - reloaded fresh for each of the three
001880*  counters in turn, so only one table is needed.
001890 01  Ws-Value-Table.
001900     03  Ws-Tbl-Value     occurs 20000 times indexed by Ws-Tbl-Idx
001910                               pic 9(9)    value zero.
001920*
001930 01  Ws-Pct-Calc.
001940     03  Ws-Pct-Target-Pct    pic 9(3)        value zero.
001950     03  Ws-Pct-Pos           pic s9(7)v9(6)  comp-3 value zero.
001960     03  Ws-Pct-Floor         binary-long unsigned value zero.
001970     03  Ws-Pct-Frac          pic s9(7)v9(6)  comp-3 value zero.
001980     03  Ws-Pct-Low           pic s9(11)v99   comp-3 value zero.
001990     03  Ws-Pct-High          pic s9(11)v99   comp-3 value zero.
002000     03  Ws-Pct-Result        pic s9(11)v99   comp-3 value zero.
002010*
002020*----------------------------------------------------------------
002030* Newton-Raphson square root - no library SQRT on this compiler,
002040*  and intrinsic functions are not this shop's style.  25 passes
002050*  is far more than needed to settle to 4dp for anything this
002060*  job will ever see.
002070*----------------------------------------------------------------
002080 01  Ws-Sqrt-Work.
002090     03  Ws-Sqrt-Input        pic s9(18)v9(4) comp-3 value zero.
002100     03  Ws-Sqrt-Guess        pic s9(18)v9(4) comp-3 value zero.
002110     03  Ws-Sqrt-Iter         pic 9(2)    comp value zero.
002120*
002130* Output record - one row per statistic, built fresh for each of
002140*  the eight rows written by Aa060 below.
002150 copy "cvdesc.cob".
002160*
002170 01  Ws-Edit-Fields.
002180     03  Ws-Ed-Confirmed       pic -zzzzzzzzz9.99.
002190     03  Ws-Ed-Deaths          pic -zzzzzzzzz9.99.
002200     03  Ws-Ed-Recovered       pic -zzzzzzzzz9.99.
002210     03  filler                pic x(05).
002220 01  Ws-Edit-Fields-Alpha redefines Ws-Edit-Fields
002230                               pic x(47).
002240*
002250 01  Ws-Run-Date.
002260     03  Ws-Run-Yyyy           pic 9(4).
002270     03  filler                pic x     value "-".
002280     03  Ws-Run-Mm             pic 99.
002290     03  filler                pic x     value "-".
002300     03  Ws-Run-Dd             pic 99.
002310 01  Ws-Today-Group redefines Ws-Run-Date.
002320     03  filler                pic x(10).
002330 01  Ws-Today9                 pic 9(8).
002340*
002350 01  Error-Messages.
002360*  Program specific
002370     03  Cv101   pic x(32) value "CV101 Case master not found -".
002380     03  Cv102   pic x(30) value "CV102 Export file open err -".
002390     03  Cv103   pic x(30) value "CV103 Report file open err -".
002400     03  Cv104   pic x(34) value "CV104 Scratch file open error -".
002410*
002420 report section.
002430*****************
002440*
002450 RD  Describe-Statistics-Report
002460     control      is Final
002470     page limit   is 60
002480     heading      1
002490     first detail 4
002500     last  detail 56.
002510*
002520 01  Ds-Rpt-Head      type page heading.
002530     03  line  1.
002540         05  col   1     pic x(17)   source Prog-Name.
002550         05  col  35     pic x(32)   value "Descriptive Case Statistics".
002560     03  line  2.
002570         05  col   1     pic x(14)   value "Generated on:".
002580         05  col  16     pic x(10)   source Ws-Run-Date.
002590     03  line  4.
002600         05  col   1                 value "Statistic".
002610         05  col  14                 value "Confirmed".
002620         05  col  30                 value "Deaths".
002630         05  col  43                 value "Recovered".
002640*
002650 01  Ds-Detail-Line    type detail.
002660     03  line + 1.
002670         05  col   1     pic x(8)        source Ds-Stat-Name.
002680         05  col  12     pic -zzzzzzzzz9.99  source Ds-Confirmed.
002690         05  col  28     pic -zzzzzzzzz9.99  source Ds-Deaths.
002700         05  col  44     pic -zzzzzzzzz9.99  source Ds-Recovered.
002710*
002720 procedure division.
002730*===================
002740*
002750 aa000-Main                  section.
002760*************************************
002770*
002780     perform aa010-Open-Files.
002790     perform aa020-Accumulate-Base.
002800     perform aa030-Sort-Confirmed.
002810     perform aa040-Sort-Deaths.
002820     perform aa050-Sort-Recovered.
002830     perform aa060-Write-Stat-Rows.
002840     perform aa090-Wrap-Up.
002850     goback.
002860*
002870 aa000-Exit.
002880     exit section.
002890*
002900 aa010-Open-Files            section.
002910*************************************
002920*
002930     accept Ws-Today9 from date yyyymmdd.
002940     move   Ws-Today9 to Ws-Run-Date.
002950*
002960     open output Cv-Export-File.
002970     if  Export-Status not = "00"
002980         display Cv102 " " Export-Status
002990         goback
003000     end-if.
003010     open output Cv-Report-File.
003020     if  Report-Status not = "00"
003030         display Cv103 " " Report-Status
003040         goback
003050     end-if.
003060     move "Statistic,Confirmed,Deaths,Recovered" to Cv-Export-Record.
003070     write Cv-Export-Record.
003080*
003090 aa010-Exit.
003100     exit section.
003110*
003120*----------------------------------------------------------------
003130* Single pass over the master to get the record count and the
003140*  sums and sums-of-squares needed for the mean and standard
003150*  deviation of all three counters together.
003160*----------------------------------------------------------------
003170 aa020-Accumulate-Base        section.
003180*************************************
003190*
003200     open input Case-Master-File.
003210     if  Case-Status not = "00"
003220         perform zz040-Evaluate-Message
003230         display Cv101 " " Case-Status " " Ws-Eval-Msg
003240         goback
003250     end-if.
003260     perform aa025-Read-Base thru aa025-Exit
003270         until Case-Status = "10".
003280     close Case-Master-File.
003290*
003300     compute Ws-Mean-Confirmed rounded = Ws-Sum-Confirmed / Ws-N.
003310     compute Ws-Mean-Deaths    rounded = Ws-Sum-Deaths    / Ws-N.
003320     compute Ws-Mean-Recovered rounded = Ws-Sum-Recovered / Ws-N.
003330*
003340     compute Ws-Sqrt-Input =
003350             (Ws-Sumsq-Confirmed -
003360             ((Ws-Sum-Confirmed * Ws-Sum-Confirmed) / Ws-N))
003370             / (Ws-N - 1).
003380     perform zz900-Calc-Sqrt thru zz900-Exit.
003390     compute Ws-Std-Confirmed rounded = Ws-Sqrt-Guess.
003400*
003410     compute Ws-Sqrt-Input =
003420             (Ws-Sumsq-Deaths -
003430             ((Ws-Sum-Deaths * Ws-Sum-Deaths) / Ws-N))
003440             / (Ws-N - 1).
003450     perform zz900-Calc-Sqrt thru zz900-Exit.
003460     compute Ws-Std-Deaths rounded = Ws-Sqrt-Guess.
003470*
003480     compute Ws-Sqrt-Input =
003490             (Ws-Sumsq-Recovered -
003500             ((Ws-Sum-Recovered * Ws-Sum-Recovered) / Ws-N))
003510             / (Ws-N - 1).
003520     perform zz900-Calc-Sqrt thru zz900-Exit.
003530     compute Ws-Std-Recovered rounded = Ws-Sqrt-Guess.
003540*
003550 aa020-Exit.
003560     exit section.
003570*
003580 aa025-Read-Base.
003590     read Case-Master-File
003600         at end
003610             move "10" to Case-Status
003620             go to aa025-Exit
003630     end-read.
003640     add 1 to Ws-N.
003650     add Cs-Confirmed to Ws-Sum-Confirmed.
003660     add Cs-Deaths    to Ws-Sum-Deaths.
003670     add Cs-Recovered to Ws-Sum-Recovered.
003680     compute Ws-Sumsq-Confirmed =
003690             Ws-Sumsq-Confirmed + (Cs-Confirmed * Cs-Confirmed).
003700     compute Ws-Sumsq-Deaths =
003710             Ws-Sumsq-Deaths    + (Cs-Deaths    * Cs-Deaths).
003720     compute Ws-Sumsq-Recovered =
003730             Ws-Sumsq-Recovered + (Cs-Recovered * Cs-Recovered).
003740*
003750 aa025-Exit.
003760     exit.
003770*
003780*----------------------------------------------------------------
003790* Runs the confirmed column through its own SORT into the scratch
003800*  file, reads it back into the table ascending, and pulls off the
003810*  min, max and three percentiles.
003820*----------------------------------------------------------------
003830 aa030-Sort-Confirmed         section.
003840*************************************
003850*
003860     open input Case-Master-File.
003870     if  Case-Status not = "00"
003880         display Cv101 " " Case-Status
003890         goback
003900     end-if.
003910     sort Cv-Sort-Work
003920         on ascending key Ss-Value
003930         input procedure  aa031-Supply-Confirmed
003940         giving Cv-Scratch-File.
003950     close Case-Master-File.
003960     perform aa035-Load-Table thru aa035-Exit.
003970     move Ws-Tbl-Value (1)    to Ws-Min-Confirmed.
003980     move Ws-Tbl-Value (Ws-N) to Ws-Max-Confirmed.
003990     move 25 to Ws-Pct-Target-Pct.
004000     perform zz920-Calc-Percentile thru zz920-Exit.
004010     move Ws-Pct-Result to Ws-P25-Confirmed.
004020     move 50 to Ws-Pct-Target-Pct.
004030     perform zz920-Calc-Percentile thru zz920-Exit.
004040     move Ws-Pct-Result to Ws-P50-Confirmed.
004050     move 75 to Ws-Pct-Target-Pct.
004060     perform zz920-Calc-Percentile thru zz920-Exit.
004070     move Ws-Pct-Result to Ws-P75-Confirmed.
004080*
004090 aa030-Exit.
004100     exit section.
004110*
004120 aa031-Supply-Confirmed       section.
004130*************************************
004140*
004150     perform aa032-Read-For-Sort thru aa032-Exit
004160         until Case-Status = "10".
004170*
004180 aa031-Exit.
004190     exit section.
004200*
004210 aa032-Read-For-Sort.
004220     read Case-Master-File
004230         at end
004240             move "10" to Case-Status
004250             go to aa032-Exit
004260     end-read.
004270     release Ss-Value from Cs-Confirmed.
004280*
004290 aa032-Exit.
004300     exit.
004310*
004320 aa040-Sort-Deaths            section.
004330*************************************
004340*
004350     open input Case-Master-File.
004360     if  Case-Status not = "00"
004370         display Cv101 " " Case-Status
004380         goback
004390     end-if.
004400     sort Cv-Sort-Work
004410         on ascending key Ss-Value
004420         input procedure  aa041-Supply-Deaths
004430         giving Cv-Scratch-File.
004440     close Case-Master-File.
004450     perform aa035-Load-Table thru aa035-Exit.
004460     move Ws-Tbl-Value (1)    to Ws-Min-Deaths.
004470     move Ws-Tbl-Value (Ws-N) to Ws-Max-Deaths.
004480     move 25 to Ws-Pct-Target-Pct.
004490     perform zz920-Calc-Percentile thru zz920-Exit.
004500     move Ws-Pct-Result to Ws-P25-Deaths.
004510     move 50 to Ws-Pct-Target-Pct.
004520     perform zz920-Calc-Percentile thru zz920-Exit.
004530     move Ws-Pct-Result to Ws-P50-Deaths.
004540     move 75 to Ws-Pct-Target-Pct.
004550     perform zz920-Calc-Percentile thru zz920-Exit.
004560     move Ws-Pct-Result to Ws-P75-Deaths.
004570*
004580 aa040-Exit.
004590     exit section.
004600*
004610 aa041-Supply-Deaths          section.
004620*************************************
004630*
004640     perform aa042-Read-For-Sort thru aa042-Exit
004650         until Case-Status = "10".
004660*
004670 aa041-Exit.
004680     exit section.
004690*
004700 aa042-Read-For-Sort.
004710     read Case-Master-File
004720         at end
004730             move "10" to Case-Status
004740             go to aa042-Exit
004750     end-read.
004760     release Ss-Value from Cs-Deaths.
004770*
004780 aa042-Exit.
004790     exit.
004800*
004810 aa050-Sort-Recovered         section.
004820*************************************
004830*
004840     open input Case-Master-File.
004850     if  Case-Status not = "00"
004860         display Cv101 " " Case-Status
004870         goback
004880     end-if.
004890     sort Cv-Sort-Work
004900         on ascending key Ss-Value
004910         input procedure  aa051-Supply-Recovered
004920         giving Cv-Scratch-File.
004930     close Case-Master-File.
004940     perform aa035-Load-Table thru aa035-Exit.
004950     move Ws-Tbl-Value (1)    to Ws-Min-Recovered.
004960     move Ws-Tbl-Value (Ws-N) to Ws-Max-Recovered.
004970     move 25 to Ws-Pct-Target-Pct.
004980     perform zz920-Calc-Percentile thru zz920-Exit.
004990     move Ws-Pct-Result to Ws-P25-Recovered.
005000     move 50 to Ws-Pct-Target-Pct.
005010     perform zz920-Calc-Percentile thru zz920-Exit.
005020     move Ws-Pct-Result to Ws-P50-Recovered.
005030     move 75 to Ws-Pct-Target-Pct.
005040     perform zz920-Calc-Percentile thru zz920-Exit.
005050     move Ws-Pct-Result to Ws-P75-Recovered.
005060*
005070 aa050-Exit.
005080     exit section.
005090*
005100 aa051-Supply-Recovered       section.
005110*************************************
005120*
005130     perform aa052-Read-For-Sort thru aa052-Exit
005140         until Case-Status = "10".
005150*
005160 aa051-Exit.
005170     exit section.
005180*
005190 aa052-Read-For-Sort.
005200     read Case-Master-File
005210         at end
005220             move "10" to Case-Status
005230             go to aa052-Exit
005240     end-read.
005250     release Ss-Value from Cs-Recovered.
005260*
005270 aa052-Exit.
005280     exit.
005290*
005300*----------------------------------------------------------------
005310* Common to all three counters - reads the just-sorted scratch
005320*  file, ascending, into Ws-Value-Table.
005330*----------------------------------------------------------------
005340 aa035-Load-Table.
005350     open input Cv-Scratch-File.
005360     if  Scratch-Status not = "00"
005370         display Cv104 " " Scratch-Status
005380         goback
005390     end-if.
005400     set Ws-Tbl-Idx to 1.
005410     perform aa037-Read-Scratch thru aa037-Exit
005420         until Scratch-Status = "10".
005430     close Cv-Scratch-File.
005440*
005450 aa035-Exit.
005460     exit.
005470*
005480 aa037-Read-Scratch.
005490     read Cv-Scratch-File
005500         at end
005510             move "10" to Scratch-Status
005520             go to aa037-Exit
005530     end-read.
005540     move Sf-Value to Ws-Tbl-Value (Ws-Tbl-Idx).
005550     set Ws-Tbl-Idx up by 1.
005560*
005570 aa037-Exit.
005580     exit.
005590*
005600*----------------------------------------------------------------
005610* Writes the eight statistic rows - count, mean, std, min, 25%,
005620*  50%, 75%, max - each one row across all three counters.
005630*----------------------------------------------------------------
005640 aa060-Write-Stat-Rows        section.
005650*************************************
005660*
005670     initiate Describe-Statistics-Report.
005680     move "count"      to Ds-Stat-Name.
005690     move Ws-N         to Ds-Confirmed.
005700     move Ws-N         to Ds-Deaths.
005710     move Ws-N         to Ds-Recovered.
005720     perform zz930-Emit-Row thru zz930-Exit.
005730*
005740     move "mean"             to Ds-Stat-Name.
005750     move Ws-Mean-Confirmed  to Ds-Confirmed.
005760     move Ws-Mean-Deaths     to Ds-Deaths.
005770     move Ws-Mean-Recovered  to Ds-Recovered.
005780     perform zz930-Emit-Row thru zz930-Exit.
005790*
005800     move "std"              to Ds-Stat-Name.
005810     move Ws-Std-Confirmed   to Ds-Confirmed.
005820     move Ws-Std-Deaths      to Ds-Deaths.
005830     move Ws-Std-Recovered   to Ds-Recovered.
005840     perform zz930-Emit-Row thru zz930-Exit.
005850*
005860     move "min"              to Ds-Stat-Name.
005870     move Ws-Min-Confirmed   to Ds-Confirmed.
005880     move Ws-Min-Deaths      to Ds-Deaths.
005890     move Ws-Min-Recovered   to Ds-Recovered.
005900     perform zz930-Emit-Row thru zz930-Exit.
005910*
005920     move "25%"              to Ds-Stat-Name.
005930     move Ws-P25-Confirmed   to Ds-Confirmed.
005940     move Ws-P25-Deaths      to Ds-Deaths.
005950     move Ws-P25-Recovered   to Ds-Recovered.
005960     perform zz930-Emit-Row thru zz930-Exit.
005970*
005980     move "50%"              to Ds-Stat-Name.
005990     move Ws-P50-Confirmed   to Ds-Confirmed.
006000     move Ws-P50-Deaths      to Ds-Deaths.
006010     move Ws-P50-Recovered   to Ds-Recovered.
006020     perform zz930-Emit-Row thru zz930-Exit.
006030*
006040     move "75%"              to Ds-Stat-Name.
006050     move Ws-P75-Confirmed   to Ds-Confirmed.
006060     move Ws-P75-Deaths      to Ds-Deaths.
006070     move Ws-P75-Recovered   to Ds-Recovered.
006080     perform zz930-Emit-Row thru zz930-Exit.
006090*
006100     move "max"              to Ds-Stat-Name.
006110     move Ws-Max-Confirmed   to Ds-Confirmed.
006120     move Ws-Max-Deaths      to Ds-Deaths.
006130     move Ws-Max-Recovered   to Ds-Recovered.
006140     perform zz930-Emit-Row thru zz930-Exit.
006150     terminate Describe-Statistics-Report.
006160*
006170 aa060-Exit.
006180     exit section.
006190*
006200 zz930-Emit-Row.
006210     move Ds-Confirmed to Ws-Ed-Confirmed.
006220     move Ds-Deaths    to Ws-Ed-Deaths.
006230     move Ds-Recovered to Ws-Ed-Recovered.
006240     string Ds-Stat-Name      delimited by size
006250            ","               delimited by size
006260            Ws-Ed-Confirmed   delimited by size
006270            ","               delimited by size
006280            Ws-Ed-Deaths      delimited by size
006290            ","               delimited by size
006300            Ws-Ed-Recovered   delimited by size
006310            into Cv-Export-Record
006320     end-string.
006330     write Cv-Export-Record.
006340     generate Ds-Detail-Line.
006350*
006360 zz930-Exit.
006370     exit.
006380*
006390*----------------------------------------------------------------
006400* Percentile position p(n-1), zero-based, interpolated linearly
006410*  between the two closest ranks in Ws-Value-Table.
006420*----------------------------------------------------------------
006430 zz920-Calc-Percentile.
006440     compute Ws-Pct-Pos rounded =
006450             (Ws-Pct-Target-Pct / 100) * (Ws-N - 1).
006460     move    Ws-Pct-Pos  to Ws-Pct-Floor.
006470     compute Ws-Pct-Frac = Ws-Pct-Pos - Ws-Pct-Floor.
006480     move    Ws-Tbl-Value (Ws-Pct-Floor + 1) to Ws-Pct-Low.
006490     if  Ws-Pct-Frac = zero
006500         move Ws-Pct-Low to Ws-Pct-Result
006510     else
006520         move Ws-Tbl-Value (Ws-Pct-Floor + 2) to Ws-Pct-High
006530         compute Ws-Pct-Result rounded =
006540                 Ws-Pct-Low + (Ws-Pct-Frac * (Ws-Pct-High - Ws-Pct-Low))
006550     end-if.
006560*
006570 zz920-Exit.
006580     exit.
006590*
006600 zz900-Calc-Sqrt              section.
006610*************************************
006620*
006630     if  Ws-Sqrt-Input not > zero
006640         move zero to Ws-Sqrt-Guess
006650         go to zz900-Exit
006660     end-if.
006670     move Ws-Sqrt-Input to Ws-Sqrt-Guess.
006680     perform zz910-Sqrt-Step thru zz910-Exit
006690         varying Ws-Sqrt-Iter from 1 by 1 until Ws-Sqrt-Iter > 25.
006700*
006710 zz900-Exit.
006720     exit section.
006730*
006740 zz910-Sqrt-Step.
006750     compute Ws-Sqrt-Guess rounded =
006760             (Ws-Sqrt-Guess + (Ws-Sqrt-Input / Ws-Sqrt-Guess)) / 2.
006770*
006780 zz910-Exit.
006790     exit.
006800*
006810 aa090-Wrap-Up                section.
006820**************************************
006830*
006840     close Cv-Export-File.
006850     close Cv-Report-File.
006860     display "CVDESCR - records read     : " Ws-N.
006870*
006880 aa090-Exit.
006890     exit section.
006900*
006910 zz040-Evaluate-Message       section.
006920*************************************
006930*
006940 copy "cvfstat.cpy" replacing Msg by Ws-Eval-Msg
006950                              Status by Case-Status.
006960*
006970 zz040-Exit.
006980     exit section.
006990*
